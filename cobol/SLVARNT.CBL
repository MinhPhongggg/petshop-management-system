000100*
000200*    SLVARNT.CBL  -  FILE-CONTROL FOR THE VARIANT MASTER
000300*    SELECTED BY PV-VARIANT-ID, LOADED TO TABLE PVT-TABLE
000350*    (SEE WORKING-STORAGE SECTION, PVT-TABLE-CONTROL) AT START
000400*    OF JOB AND REWRITTEN AT END OF JOB.
000500*
000600    SELECT VARIANT-FILE
000700        ASSIGN TO VARFILE
000800        ORGANIZATION IS LINE SEQUENTIAL
000900        FILE STATUS IS W-VARIANT-STATUS.
