000100*
000200*    FDSTKMV.CBL  -  STOCK MOVEMENT REQUEST RECORD.  SIGN OF
000300*    SM-QUANTITY IS MEANINGFUL ONLY FOR ADJUSTMENT MOVEMENTS;
000400*    IMPORT ALWAYS ADDS ITS QUANTITY REGARDLESS OF SIGN.
000500*
000600    FD  STOCK-MOVE-FILE
000700        LABEL RECORDS ARE STANDARD.
000800
000900    01  STOCK-MOVE-REC.
001000        05  SM-VARIANT-ID           PIC 9(06).
001100        05  SM-MOVE-TYPE            PIC X(10).
001200        05  SM-QUANTITY             PIC S9(07).
001300        05  FILLER                  PIC X(07).
