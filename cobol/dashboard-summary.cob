000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DASHBOARD-SUMMARY.
000300 AUTHOR.  D K MERCER.
000400 INSTALLATION.  PET SHOP DATA PROCESSING.
000500 DATE-WRITTEN.  05-20-92.
000600 DATE-COMPILED.
000700 SECURITY.  COMPANY CONFIDENTIAL - BATCH ACCOUNTING SERIES.
000800*
000900*--------------------------------------------------------------*
001000*  CHANGE LOG                                                  *
001100*--------------------------------------------------------------*
001200*  05-20-92  DKM  0022  ORIGINAL PROGRAM.  SUMS REVENUE FOR THE *
001300*                       PARM-CARD PERIOD AND PRINTS THE ONE-    *
001400*                       PAGE DASHBOARD REPORT.                   *
001500*  08-14-95  JLH  0040  PRIOR-PERIOD COMPARISON ADDED - STEPS   *
001600*                       THE PERIOD BACK BY ITS OWN LENGTH USING *
001700*                       THE NEW DATE LIBRARY AND PRINTS GROWTH  *
001800*                       PERCENTAGES FOR REVENUE, ORDERS AND     *
001900*                       BOOKINGS.                                *
002000*  12-30-98  JLH  0057  Y2K REVIEW - PARM CARD DATES ALREADY    *
002100*                       CARRY A FULL 4-DIGIT CENTURY, NO CHANGE *
002200*                       REQUIRED, LOGGED FOR THE AUDIT FILE.    *
002300*  03-19-04  PDS  0068  ZERO-PRIOR-PERIOD SPECIAL CASE ADDED TO *
002400*                       THE GROWTH CALCULATION (WAS ABENDING ON *
002500*                       A DIVIDE BY ZERO WHEN A NEW STORE HAD   *
002600*                       NO PRIOR-PERIOD ACTIVITY).               *
002700*--------------------------------------------------------------*
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM
003200     UPSI-0 IS DASHBOARD-SUMMARY-DEBUG-SWITCH.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     COPY "SLDPARM.CBL".
003600     COPY "SLREVN.CBL".
003700     COPY "SLDASHR.CBL".
003800*
003900 DATA DIVISION.
004000 FILE SECTION.
004100     COPY "FDDPARM.CBL".
004200     COPY "FDREVN.CBL".
004300     COPY "FDDASHR.CBL".
004400*
004500 WORKING-STORAGE SECTION.
004550*    WORK FIELDS REQUIRED BY THE PLDATE.CBL PROCEDURE LIBRARY -
004560*    SEE THE HEADER COMMENTS ON THAT COPYBOOK FOR THE CONTRACT.
004570 01  WD-DATE-CCYYMMDD            PIC 9(08).
004580 01  WD-DATE-GROUPS REDEFINES WD-DATE-CCYYMMDD.
004590     05  WD-CCYY                 PIC 9(04).
004592     05  WD-MM                   PIC 9(02).
004594     05  WD-DD                   PIC 9(02).
004600 77  WD-JULIAN-DAY               PIC S9(09) COMP.
004610 77  WD-DAYS-TO-MOVE             PIC S9(05) COMP.
004620 77  WD-CALC-A                   PIC S9(09) COMP.
004630 77  WD-CALC-Y                   PIC S9(09) COMP.
004640 77  WD-CALC-M                   PIC S9(09) COMP.
004650 77  WD-CALC-L                   PIC S9(09) COMP.
004660 77  WD-CALC-N                   PIC S9(09) COMP.
004900*
005000 01  FILE-STATUSES.
005100     05  W-DPARM-STATUS          PIC X(02).
005200     05  W-REVENUE-STATUS        PIC X(02).
005300     05  W-DASHR-STATUS          PIC X(02).
005400     05  FILLER                  PIC X(06).
005500*
005600 01  SWITCHES.
005700     05  W-END-OF-REVN           PIC X(01).
005800         88  END-OF-REVN             VALUE "Y".
005900     05  W-IN-CURRENT-PERIOD     PIC X(01).
006000         88  IN-CURRENT-PERIOD       VALUE "Y".
006100     05  W-IN-PRIOR-PERIOD       PIC X(01).
006200         88  IN-PRIOR-PERIOD         VALUE "Y".
006300     05  FILLER                  PIC X(04).
006400*
006500 01  DATE-FIELDS.
006600     05  CUR-PERIOD-START     PIC 9(08).
006700     05  CUR-PERIOD-END       PIC 9(08).
006800     05  PRV-PERIOD-START     PIC 9(08).
006900     05  PRV-PERIOD-END       PIC 9(08).
007000     05  PERIOD-LENGTH        PIC S9(05) COMP.
007100     05  FILLER                  PIC X(04).
007200 01  DATE-FIELDS-DUMP REDEFINES DATE-FIELDS PIC X(40).
007300*
007400 01  JULIAN-CALC.
007500     05  JUL-START            PIC S9(09) COMP.
007600     05  JUL-END              PIC S9(09) COMP.
007700     05  FILLER                  PIC X(04).
007800 01  JULIAN-CALC-ALT REDEFINES JULIAN-CALC PIC X(12).
007900*
008000 01  CURRENT-PERIOD-ACCUM.
008100     05  CUR-ORDER-REVENUE    PIC S9(12)V99.
008200     05  CUR-BOOKING-REVENUE  PIC S9(12)V99.
008300     05  CUR-TOTAL-REVENUE    PIC S9(12)V99.
008400     05  CUR-ORDER-COUNT      PIC 9(07) COMP.
008500     05  CUR-PENDING-ORDERS   PIC 9(07) COMP.
008600     05  CUR-COMPLETED-ORDERS PIC 9(07) COMP.
008700     05  CUR-BOOKING-COUNT    PIC 9(07) COMP.
008800     05  CUR-PENDING-BKGS     PIC 9(07) COMP.
008900     05  FILLER                  PIC X(06).
009000*
009100 01  PRIOR-PERIOD-ACCUM.
009200     05  PRV-TOTAL-REVENUE    PIC S9(12)V99.
009300     05  PRV-ORDER-COUNT      PIC 9(07) COMP.
009400     05  PRV-BOOKING-COUNT    PIC 9(07) COMP.
009500     05  FILLER                  PIC X(06).
009600*
009700 01  GROWTH-CALC.
009800     05  REVENUE-GROWTH-PCT   PIC S9(03)V9.
009900     05  ORDER-GROWTH-PCT     PIC S9(03)V9.
010000     05  BOOKING-GROWTH-PCT   PIC S9(03)V9.
010100     05  WK-GROWTH-CURRENT       PIC S9(12)V99.
010200     05  WK-GROWTH-PRIOR         PIC S9(12)V99.
010250     05  CALC-RESULT          PIC S9(03)V9.
010300     05  FILLER                  PIC X(06).
010400*
010500 01  DASH-REPORT-LINE-1.
010600     05  FILLER                  PIC X(20) VALUE
010700         "DASHBOARD SUMMARY - ".
010800     05  RL1-PERIOD-START        PIC 9(08).
010900     05  FILLER                  PIC X(04) VALUE " TO ".
011000     05  RL1-PERIOD-END          PIC 9(08).
011100     05  FILLER                  PIC X(92) VALUE SPACES.
011200*
011300 01  DASH-REPORT-LINE-2.
011400     05  FILLER                  PIC X(20) VALUE
011500         "TOTAL REVENUE  ".
011600     05  RL2-TOTAL-REVENUE       PIC Z(9)9.99-.
011700     05  FILLER                  PIC X(03) VALUE SPACES.
011800     05  FILLER                  PIC X(14) VALUE "ORDER REVENUE ".
011900     05  RL2-ORDER-REVENUE       PIC Z(9)9.99-.
012000     05  FILLER                  PIC X(03) VALUE SPACES.
012100     05  FILLER                  PIC X(16) VALUE "BOOKING REVENUE ".
012200     05  RL2-BOOKING-REVENUE     PIC Z(9)9.99-.
012300     05  FILLER                  PIC X(34) VALUE SPACES.
012400*
012500 01  DASH-REPORT-LINE-3.
012600     05  FILLER                  PIC X(14) VALUE "ORDER COUNT   ".
012700     05  RL3-ORDER-COUNT         PIC Z(6)9.
012800     05  FILLER                  PIC X(03) VALUE SPACES.
012900     05  FILLER                  PIC X(16) VALUE "PENDING ORDERS  ".
013000     05  RL3-PENDING-ORDERS      PIC Z(6)9.
013100     05  FILLER                  PIC X(03) VALUE SPACES.
013200     05  FILLER                  PIC X(18) VALUE "COMPLETED ORDERS  ".
013300     05  RL3-COMPLETED-ORDERS    PIC Z(6)9.
013400     05  FILLER                  PIC X(57) VALUE SPACES.
013500*
013600 01  DASH-REPORT-LINE-4.
013700     05  FILLER                  PIC X(16) VALUE "BOOKING COUNT   ".
013800     05  RL4-BOOKING-COUNT       PIC Z(6)9.
013900     05  FILLER                  PIC X(03) VALUE SPACES.
014000     05  FILLER                  PIC X(18) VALUE "PENDING BOOKINGS  ".
014100     05  RL4-PENDING-BKGS        PIC Z(6)9.
014200     05  FILLER                  PIC X(81) VALUE SPACES.
014300*
014400 01  DASH-REPORT-LINE-5.
014500     05  FILLER                  PIC X(17) VALUE "REVENUE GROWTH % ".
014600     05  RL5-REVENUE-GROWTH      PIC Z(3)9.9-.
014700     05  FILLER                  PIC X(03) VALUE SPACES.
014800     05  FILLER                  PIC X(15) VALUE "ORDER GROWTH % ".
014900     05  RL5-ORDER-GROWTH        PIC Z(3)9.9-.
015000     05  FILLER                  PIC X(03) VALUE SPACES.
015100     05  FILLER                  PIC X(17) VALUE "BOOKING GROWTH % ".
015200     05  RL5-BOOKING-GROWTH      PIC Z(3)9.9-.
015300     05  FILLER                  PIC X(56) VALUE SPACES.
015400*
015500 PROCEDURE DIVISION.
015600*
015700 000-MAINLINE.
015800     PERFORM 010-INITIALIZE
015900         THRU 010-INITIALIZE-EXIT.
016000     PERFORM 200-ACCUMULATE-PERIOD
016100         THRU 200-ACCUMULATE-PERIOD-EXIT
016200         UNTIL END-OF-REVN.
016300     PERFORM 500-COMPUTE-GROWTH
016400         THRU 500-COMPUTE-GROWTH-EXIT.
016500     PERFORM 700-WRITE-REPORT
016600         THRU 700-WRITE-REPORT-EXIT.
016700     PERFORM 900-TERMINATE
016800         THRU 900-TERMINATE-EXIT.
016900     STOP RUN.
017000*
017100 010-INITIALIZE.
017200     DISPLAY "DASHBOARD-SUMMARY - START OF RUN".
017300     OPEN INPUT DASH-PARM-FILE.
017400     READ DASH-PARM-FILE.
017500     MOVE DP-PERIOD-START TO CUR-PERIOD-START.
017600     MOVE DP-PERIOD-END   TO CUR-PERIOD-END.
017700     CLOSE DASH-PARM-FILE.
017800     PERFORM 100-COMPUTE-PRIOR-PERIOD
017900         THRU 100-COMPUTE-PRIOR-PERIOD-EXIT.
018000     MOVE ZEROS TO CUR-ORDER-REVENUE CUR-BOOKING-REVENUE
018100                   CUR-TOTAL-REVENUE CUR-ORDER-COUNT
018200                   CUR-PENDING-ORDERS CUR-COMPLETED-ORDERS
018300                   CUR-BOOKING-COUNT CUR-PENDING-BKGS.
018400     MOVE ZEROS TO PRV-TOTAL-REVENUE PRV-ORDER-COUNT
018500                   PRV-BOOKING-COUNT.
018600     OPEN INPUT REVENUE-FILE.
018700     OPEN OUTPUT DASH-RPT-FILE.
018800     MOVE "N" TO W-END-OF-REVN.
018900     READ REVENUE-FILE
019000         AT END MOVE "Y" TO W-END-OF-REVN.
019100 010-INITIALIZE-EXIT.
019200     EXIT.
019300*
019400 100-COMPUTE-PRIOR-PERIOD.
019500     MOVE CUR-PERIOD-START TO WD-DATE-CCYYMMDD.
019700     PERFORM CONVERT-DATE-TO-JULIAN
019800         THRU CONVERT-DATE-TO-JULIAN-EXIT.
019900     MOVE WD-JULIAN-DAY TO JUL-START.
020000     MOVE CUR-PERIOD-END TO WD-DATE-CCYYMMDD.
020100     PERFORM CONVERT-DATE-TO-JULIAN
020200         THRU CONVERT-DATE-TO-JULIAN-EXIT.
020300     MOVE WD-JULIAN-DAY TO JUL-END.
020400     COMPUTE PERIOD-LENGTH = JUL-END - JUL-START + 1.
020500*
020600     MOVE CUR-PERIOD-START TO WD-DATE-CCYYMMDD.
020700     MOVE 1 TO WD-DAYS-TO-MOVE.
020800     PERFORM SUBTRACT-DAYS-FROM-DATE
020900         THRU SUBTRACT-DAYS-FROM-DATE-EXIT.
021000     MOVE WD-DATE-CCYYMMDD TO PRV-PERIOD-END.
021100*
021300     COMPUTE WD-DAYS-TO-MOVE = PERIOD-LENGTH - 1.
021400     PERFORM SUBTRACT-DAYS-FROM-DATE
021500         THRU SUBTRACT-DAYS-FROM-DATE-EXIT.
021600     MOVE WD-DATE-CCYYMMDD TO PRV-PERIOD-START.
021700 100-COMPUTE-PRIOR-PERIOD-EXIT.
021800     EXIT.
021900*
022000 200-ACCUMULATE-PERIOD.
022100     MOVE "N" TO W-IN-CURRENT-PERIOD.
022200     MOVE "N" TO W-IN-PRIOR-PERIOD.
022300     IF RT-DATE NOT LESS THAN CUR-PERIOD-START
022400       AND RT-DATE NOT GREATER THAN CUR-PERIOD-END
022500         MOVE "Y" TO W-IN-CURRENT-PERIOD.
022600     IF RT-DATE NOT LESS THAN PRV-PERIOD-START
022700       AND RT-DATE NOT GREATER THAN PRV-PERIOD-END
022800         MOVE "Y" TO W-IN-PRIOR-PERIOD.
022900     IF IN-CURRENT-PERIOD
023000         PERFORM 220-ACCUMULATE-CURRENT
023100             THRU 220-ACCUMULATE-CURRENT-EXIT
023200     ELSE
023300         IF IN-PRIOR-PERIOD
023400             PERFORM 240-ACCUMULATE-PRIOR
023500                 THRU 240-ACCUMULATE-PRIOR-EXIT.
023600     READ REVENUE-FILE
023700         AT END MOVE "Y" TO W-END-OF-REVN.
023800 200-ACCUMULATE-PERIOD-EXIT.
023900     EXIT.
024000*
024100 220-ACCUMULATE-CURRENT.
024200     ADD RT-AMOUNT TO CUR-TOTAL-REVENUE.
024300     IF RT-SOURCE EQUAL "O"
024400         ADD RT-AMOUNT TO CUR-ORDER-REVENUE
024500         ADD 1 TO CUR-ORDER-COUNT
024600         IF RT-STATUS EQUAL "PENDING"
024700             ADD 1 TO CUR-PENDING-ORDERS.
024800     IF RT-STATUS EQUAL "COMPLETED"
024900       AND RT-SOURCE EQUAL "O"
025000         ADD 1 TO CUR-COMPLETED-ORDERS.
025100     IF RT-SOURCE EQUAL "B"
025200         ADD RT-AMOUNT TO CUR-BOOKING-REVENUE
025300         ADD 1 TO CUR-BOOKING-COUNT
025400         IF RT-STATUS EQUAL "PENDING"
025500             ADD 1 TO CUR-PENDING-BKGS.
025600 220-ACCUMULATE-CURRENT-EXIT.
025700     EXIT.
025800*
025900 240-ACCUMULATE-PRIOR.
026000     ADD RT-AMOUNT TO PRV-TOTAL-REVENUE.
026100     IF RT-SOURCE EQUAL "O"
026200         ADD 1 TO PRV-ORDER-COUNT.
026300     IF RT-SOURCE EQUAL "B"
026400         ADD 1 TO PRV-BOOKING-COUNT.
026500 240-ACCUMULATE-PRIOR-EXIT.
026600     EXIT.
026700*
026800 500-COMPUTE-GROWTH.
026900     MOVE CUR-TOTAL-REVENUE TO WK-GROWTH-CURRENT.
027000     MOVE PRV-TOTAL-REVENUE TO WK-GROWTH-PRIOR.
027100     PERFORM 520-GROWTH-PERCENT
027200         THRU 520-GROWTH-PERCENT-EXIT.
027300     MOVE CALC-RESULT TO REVENUE-GROWTH-PCT.
027400*
027500     MOVE CUR-ORDER-COUNT TO WK-GROWTH-CURRENT.
027600     MOVE PRV-ORDER-COUNT TO WK-GROWTH-PRIOR.
027700     PERFORM 520-GROWTH-PERCENT
027800         THRU 520-GROWTH-PERCENT-EXIT.
027900     MOVE CALC-RESULT TO ORDER-GROWTH-PCT.
028000*
028100     MOVE CUR-BOOKING-COUNT TO WK-GROWTH-CURRENT.
028200     MOVE PRV-BOOKING-COUNT TO WK-GROWTH-PRIOR.
028300     PERFORM 520-GROWTH-PERCENT
028400         THRU 520-GROWTH-PERCENT-EXIT.
028500     MOVE CALC-RESULT TO BOOKING-GROWTH-PCT.
028600 500-COMPUTE-GROWTH-EXIT.
028700     EXIT.
028800*
028900*    GROWTH% = (CURRENT - PRIOR) / PRIOR * 100, ROUNDED TO ONE
029000*    DECIMAL.  A ZERO PRIOR PERIOD IS A SPECIAL CASE - 100.0
029100*    WHEN THE CURRENT PERIOD HAS ANY ACTIVITY AT ALL, ELSE 0.0.
029200 520-GROWTH-PERCENT.
029300     IF WK-GROWTH-PRIOR EQUAL ZEROS
029400         IF WK-GROWTH-CURRENT GREATER THAN ZEROS
029500             MOVE 100.0 TO CALC-RESULT
029600         ELSE
029700             MOVE 0.0 TO CALC-RESULT
029800         END-IF
029900         GO TO 520-GROWTH-PERCENT-EXIT.
030000     COMPUTE CALC-RESULT ROUNDED =
030100         ((WK-GROWTH-CURRENT - WK-GROWTH-PRIOR) / WK-GROWTH-PRIOR)
030200             * 100.
030300 520-GROWTH-PERCENT-EXIT.
030400     EXIT.
030500*
030600 700-WRITE-REPORT.
030700     MOVE CUR-PERIOD-START TO RL1-PERIOD-START.
030800     MOVE CUR-PERIOD-END   TO RL1-PERIOD-END.
030900     MOVE DASH-REPORT-LINE-1  TO DASH-RPT-REC.
031000     WRITE DASH-RPT-REC.
031100*
031200     MOVE CUR-TOTAL-REVENUE   TO RL2-TOTAL-REVENUE.
031300     MOVE CUR-ORDER-REVENUE   TO RL2-ORDER-REVENUE.
031400     MOVE CUR-BOOKING-REVENUE TO RL2-BOOKING-REVENUE.
031500     MOVE DASH-REPORT-LINE-2     TO DASH-RPT-REC.
031600     WRITE DASH-RPT-REC.
031700*
031800     MOVE CUR-ORDER-COUNT      TO RL3-ORDER-COUNT.
031900     MOVE CUR-PENDING-ORDERS   TO RL3-PENDING-ORDERS.
032000     MOVE CUR-COMPLETED-ORDERS TO RL3-COMPLETED-ORDERS.
032100     MOVE DASH-REPORT-LINE-3      TO DASH-RPT-REC.
032200     WRITE DASH-RPT-REC.
032300*
032400     MOVE CUR-BOOKING-COUNT  TO RL4-BOOKING-COUNT.
032500     MOVE CUR-PENDING-BKGS   TO RL4-PENDING-BKGS.
032600     MOVE DASH-REPORT-LINE-4    TO DASH-RPT-REC.
032700     WRITE DASH-RPT-REC.
032800*
032900     MOVE REVENUE-GROWTH-PCT TO RL5-REVENUE-GROWTH.
033000     MOVE ORDER-GROWTH-PCT   TO RL5-ORDER-GROWTH.
033100     MOVE BOOKING-GROWTH-PCT TO RL5-BOOKING-GROWTH.
033200     MOVE DASH-REPORT-LINE-5    TO DASH-RPT-REC.
033300     WRITE DASH-RPT-REC.
033400 700-WRITE-REPORT-EXIT.
033500     EXIT.
033600*
033700 900-TERMINATE.
033800     CLOSE REVENUE-FILE.
033900     CLOSE DASH-RPT-FILE.
034000     DISPLAY "PERIOD             : " CUR-PERIOD-START
034100             " TO " CUR-PERIOD-END.
034200     DISPLAY "PRIOR PERIOD        : " PRV-PERIOD-START
034300             " TO " PRV-PERIOD-END.
034400     DISPLAY "TOTAL REVENUE       : " CUR-TOTAL-REVENUE.
034500     DISPLAY "REVENUE GROWTH %    : " REVENUE-GROWTH-PCT.
034600     DISPLAY "DASHBOARD-SUMMARY - END OF RUN".
034700 900-TERMINATE-EXIT.
034800     EXIT.
034900*
035000     COPY "PLDATE.CBL".
