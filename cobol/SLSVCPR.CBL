000100*
000200*    SLSVCPR.CBL  -  FILE-CONTROL FOR THE SPA SERVICE WEIGHT
000300*    BAND PRICE TABLE, LOADED TO SPT-TABLE AT START OF THE
000400*    BOOKING RATING RUN.  ARRIVES IN SERVICE/BAND ORDER.
000500*
000600    SELECT SERVICE-PRICE-FILE
000700        ASSIGN TO SVCPRFIL
000800        ORGANIZATION IS LINE SEQUENTIAL
000900        FILE STATUS IS W-SVCPR-STATUS.
