000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ORDER-LIFECYCLE.
000300 AUTHOR.  R T NGUYEN.
000400 INSTALLATION.  PET SHOP DATA PROCESSING.
000500 DATE-WRITTEN.  04-02-91.
000600 DATE-COMPILED.
000700 SECURITY.  COMPANY CONFIDENTIAL - BATCH ACCOUNTING SERIES.
000800*
000900*--------------------------------------------------------------*
001000*  CHANGE LOG                                                  *
001100*--------------------------------------------------------------*
001200*  04-02-91  RTN  0000  ORIGINAL PROGRAM.  APPLIES REQUESTED   *
001300*                       STATUS TRANSITIONS AGAINST THE POSTED  *
001400*                       ORDER FILE.                             *
001500*  10-30-91  RTN  0009  CANCEL NOW RESTORES STOCK AND BACKS    *
001600*                       OUT THE SOLD-COUNT ACCUMULATOR USING   *
001700*                       THE NEW ORDER LINE JOURNAL.            *
001800*  03-15-93  DKM  0026  COD ORDERS GOING TO COMPLETED NOW      *
001900*                       AUTO-MARK PAYMENT STATUS PAID.         *
002000*  08-08-95  DKM  0041  ADMIN CANCEL WINDOW WIDENED TO ANY     *
002100*                       STATE EXCEPT DELIVERED/COMPLETED/      *
002200*                       CANCELLED (WAS PENDING/CONFIRMED ONLY) *
002300*                       PER OPS REQUEST 95-211.                *
002400*  12-29-98  JLH  0058  Y2K REVIEW - NO 2-DIGIT DATES IN THIS  *
002500*                       PROGRAM, NO CHANGE REQUIRED, LOGGED    *
002600*                       FOR THE AUDIT FILE PER MEMO 98-77.     *
002700*  04-11-02  PDS  0064  SOLD-COUNT FLOOR OF ZERO ENFORCED ON   *
002800*                       CANCEL (WAS GOING NEGATIVE ON A DOUBLE *
002900*                       CANCEL REQUEST).                       *
003000*--------------------------------------------------------------*
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM
003500     UPSI-0 IS LIFECYCLE-DEBUG-SWITCH.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     COPY "SLVARNT.CBL".
003900     COPY "SLORDOT.CBL".
004000     COPY "SLOSTAT.CBL".
004100     COPY "SLOLJRN.CBL".
004200*
004300 DATA DIVISION.
004400 FILE SECTION.
004500     COPY "FDVARNT.CBL".
004600     COPY "FDORDOT.CBL".
004700     COPY "FDOSTAT.CBL".
004800     COPY "FDOLJRN.CBL".
004900*
005000 WORKING-STORAGE SECTION.
005010*    IN-CORE VARIANT TABLE, LOADED FROM VARIANT-FILE AT START
005015*    OF JOB.  SOURCE FILE IS ALREADY SORTED BY PV-VARIANT-ID SO
005020*    A SEARCH ALL (BINARY SEARCH) REPLACES THE KEYED READ THE
005025*    ORIGINAL SHOP DOES NOT HAVE HARDWARE FOR ON THIS JOB CLASS.
005030 01  PVT-TABLE-CONTROL.
005035     05  PVT-ENTRY-COUNT         PIC 9(05) COMP.
005040     05  PVT-TABLE OCCURS 4000 TIMES
005045             ASCENDING KEY IS PVT-VARIANT-ID
005050             INDEXED BY PVT-IDX.
005055         10  PVT-VARIANT-ID      PIC 9(06).
005060         10  PVT-PRODUCT-ID      PIC 9(06).
005065         10  PVT-PRODUCT-NAME    PIC X(30).
005070         10  PVT-VARIANT-NAME    PIC X(15).
005075         10  PVT-SKU             PIC X(12).
005080         10  PVT-PRICE           PIC S9(10)V99.
005085         10  PVT-SALE-PRICE      PIC S9(10)V99.
005090         10  PVT-STOCK           PIC S9(07).
005095         10  PVT-SOLD-COUNT      PIC S9(07).
005100         10  PVT-ACTIVE          PIC X(01).
005102         10  FILLER              PIC X(10).
005105*
005108*    IN-CORE ORDER TABLE FOR THE LIFECYCLE RUN.  LOADED FROM
005110*    ORDER-OUT-FILE, HELD IN ORDER-CODE SEQUENCE FOR SEARCH
005112*    ALL, REWRITTEN AT END OF JOB.
005115 01  ORT-TABLE-CONTROL.
005120     05  ORT-ENTRY-COUNT         PIC 9(05) COMP.
005125     05  ORT-TABLE OCCURS 3000 TIMES
005130             ASCENDING KEY IS ORT-ORDER-CODE
005135             INDEXED BY ORT-IDX.
005140         10  ORT-ORDER-CODE      PIC X(15).
005145         10  ORT-STATUS          PIC X(10).
005150         10  ORT-PAY-METHOD      PIC X(13).
005155         10  ORT-PAY-STATUS      PIC X(08).
005160         10  ORT-SUBTOTAL        PIC S9(10)V99.
005165         10  ORT-SHIP-FEE        PIC S9(10)V99.
005170         10  ORT-DISCOUNT        PIC S9(10)V99.
005175         10  ORT-TOTAL           PIC S9(10)V99.
005180         10  ORT-ITEM-COUNT      PIC 9(04).
005185         10  ORT-RETURN-CODE     PIC 9(02).
005190         10  FILLER              PIC X(08).
005195*
005197*    IN-CORE COPY OF THE ORDER LINE JOURNAL, LOADED WHOLE BY
005199*    THE LIFECYCLE RUN AND SCANNED SERIALLY FOR EVERY LINE OF
005201*    THE ORDER BEING CANCELLED (A HANDFUL OF ROWS PER ORDER,
005203*    SO A BINARY TABLE IS NOT WORTH BUILDING).
005205 01  OLJT-TABLE-CONTROL.
005210     05  OLJT-ENTRY-COUNT        PIC 9(06) COMP.
005215     05  OLJT-TABLE OCCURS 6000 TIMES
005220             INDEXED BY OLJT-IDX.
005225         10  OLJT-ORDER-CODE     PIC X(15).
005230         10  OLJT-VARIANT-ID     PIC 9(06).
005235         10  OLJT-QUANTITY       PIC 9(04).
005240         10  FILLER              PIC X(05).
005400*
005500 01  FILE-STATUSES.
005600     05  W-VARIANT-STATUS        PIC X(02).
005700     05  W-ORDOT-STATUS          PIC X(02).
005800     05  W-OSTAT-STATUS          PIC X(02).
005900     05  W-OLJRN-STATUS          PIC X(02).
006000     05  FILLER                  PIC X(06).
006100*
006200 01  SWITCHES.
006300     05  W-END-OF-VARLOAD        PIC X(01).
006400         88  END-OF-VARLOAD          VALUE "Y".
006500     05  W-END-OF-ORDLOAD        PIC X(01).
006600         88  END-OF-ORDLOAD          VALUE "Y".
006700     05  W-END-OF-OLJLOAD        PIC X(01).
006800         88  END-OF-OLJLOAD          VALUE "Y".
006900     05  W-END-OF-OSTAT          PIC X(01).
007000         88  END-OF-OSTAT            VALUE "Y".
007100     05  W-FOUND-VARIANT         PIC X(01).
007200         88  FOUND-VARIANT           VALUE "Y".
007300     05  W-FOUND-ORDER           PIC X(01).
007400         88  FOUND-ORDER             VALUE "Y".
007500     05  W-TRANS-VALID           PIC X(01).
007600         88  TRANS-VALID             VALUE "Y".
007700     05  FILLER                  PIC X(04).
007800*
007900 01  COUNTERS.
008000     05  REQUESTS-READ        PIC 9(07) COMP.
008100     05  REQUESTS-APPLIED     PIC 9(07) COMP.
008200     05  REQUESTS-REJECTED    PIC 9(07) COMP.
008300     05  WK-JOURNAL-SUB          PIC 9(05) COMP.
008400     05  LOOKUP-VARIANT       PIC 9(06).
008500     05  LOOKUP-ORDER         PIC X(15).
008600     05  FILLER                  PIC X(04).
008650 01  COUNTERS-DUMP REDEFINES COUNTERS PIC X(41).
008700*
008800 01  TRANSITION-TABLE.
008900     05  TT-STATUS-PAIR OCCURS 8 TIMES.
009000         10  TT-FROM-STATUS      PIC X(10).
009100         10  TT-TO-STATUS        PIC X(10).
009200     05  FILLER                  PIC X(06).
009300 01  TRANSITION-TABLE-DUMP REDEFINES TRANSITION-TABLE
009400                             PIC X(166).
009500*
009600 01  CURRENT-REQUEST.
009700     05  REQ-ORDER-CODE       PIC X(15).
009800     05  REQ-NEW-STATUS       PIC X(10).
009900     05  REQ-ACTOR            PIC X(01).
010000     05  FILLER                  PIC X(04).
010100 01  CURRENT-REQUEST-ALT REDEFINES CURRENT-REQUEST
010200                             PIC X(30).
010300*
010400 PROCEDURE DIVISION.
010500*
010600 000-MAINLINE.
010700     PERFORM 010-INITIALIZE
010800         THRU 010-INITIALIZE-EXIT.
010900     PERFORM 100-APPLY-REQUEST
011000         THRU 100-APPLY-REQUEST-EXIT
011100         UNTIL END-OF-OSTAT.
011200     PERFORM 900-TERMINATE
011300         THRU 900-TERMINATE-EXIT.
011400     STOP RUN.
011500*
011600 010-INITIALIZE.
011700     DISPLAY "ORDER-LIFECYCLE - START OF RUN".
011800     MOVE "N" TO W-END-OF-VARLOAD.
011900     MOVE ZEROS TO PVT-ENTRY-COUNT.
012000     OPEN INPUT VARIANT-FILE.
012100     READ VARIANT-FILE
012200         AT END MOVE "Y" TO W-END-OF-VARLOAD.
012300     PERFORM 011-LOAD-VARIANT-TABLE
012400         THRU 011-LOAD-VARIANT-TABLE-EXIT
012500         UNTIL END-OF-VARLOAD.
012600     CLOSE VARIANT-FILE.
012700*
012800     MOVE "N" TO W-END-OF-ORDLOAD.
012900     MOVE ZEROS TO ORT-ENTRY-COUNT.
013000     OPEN INPUT ORDER-OUT-FILE.
013100     READ ORDER-OUT-FILE
013200         AT END MOVE "Y" TO W-END-OF-ORDLOAD.
013300     PERFORM 012-LOAD-ORDER-TABLE
013400         THRU 012-LOAD-ORDER-TABLE-EXIT
013500         UNTIL END-OF-ORDLOAD.
013600     CLOSE ORDER-OUT-FILE.
013700*
013800     MOVE "N" TO W-END-OF-OLJLOAD.
013900     MOVE ZEROS TO OLJT-ENTRY-COUNT.
014000     OPEN INPUT ORDER-LINE-JRNL-FILE.
014100     READ ORDER-LINE-JRNL-FILE
014200         AT END MOVE "Y" TO W-END-OF-OLJLOAD.
014300     PERFORM 013-LOAD-JOURNAL-TABLE
014400         THRU 013-LOAD-JOURNAL-TABLE-EXIT
014500         UNTIL END-OF-OLJLOAD.
014600     CLOSE ORDER-LINE-JRNL-FILE.
014700*
014800     PERFORM 015-BUILD-TRANSITION-TABLE
014900         THRU 015-BUILD-TRANSITION-TABLE-EXIT.
015000*
015100     MOVE ZEROS TO REQUESTS-READ REQUESTS-APPLIED
015200                   REQUESTS-REJECTED.
015300     OPEN INPUT ORDER-STATUS-FILE.
015400     MOVE "N" TO W-END-OF-OSTAT.
015500     READ ORDER-STATUS-FILE
015600         AT END MOVE "Y" TO W-END-OF-OSTAT.
015700 010-INITIALIZE-EXIT.
015800     EXIT.
015900*
016000 011-LOAD-VARIANT-TABLE.
016100     ADD 1 TO PVT-ENTRY-COUNT.
016200     MOVE PV-VARIANT-ID  TO PVT-VARIANT-ID(PVT-ENTRY-COUNT).
016300     MOVE PV-PRODUCT-ID  TO PVT-PRODUCT-ID(PVT-ENTRY-COUNT).
016400     MOVE PV-PRODUCT-NAME TO PVT-PRODUCT-NAME(PVT-ENTRY-COUNT).
016500     MOVE PV-VARIANT-NAME TO PVT-VARIANT-NAME(PVT-ENTRY-COUNT).
016600     MOVE PV-SKU         TO PVT-SKU(PVT-ENTRY-COUNT).
016700     MOVE PV-PRICE       TO PVT-PRICE(PVT-ENTRY-COUNT).
016800     MOVE PV-SALE-PRICE  TO PVT-SALE-PRICE(PVT-ENTRY-COUNT).
016900     MOVE PV-STOCK       TO PVT-STOCK(PVT-ENTRY-COUNT).
017000     MOVE PV-SOLD-COUNT  TO PVT-SOLD-COUNT(PVT-ENTRY-COUNT).
017100     MOVE PV-ACTIVE      TO PVT-ACTIVE(PVT-ENTRY-COUNT).
017200     READ VARIANT-FILE
017300         AT END MOVE "Y" TO W-END-OF-VARLOAD.
017400 011-LOAD-VARIANT-TABLE-EXIT.
017500     EXIT.
017600*
017700 012-LOAD-ORDER-TABLE.
017800     ADD 1 TO ORT-ENTRY-COUNT.
017900     MOVE ORD-ORDER-CODE  TO ORT-ORDER-CODE(ORT-ENTRY-COUNT).
018000     MOVE ORD-STATUS      TO ORT-STATUS(ORT-ENTRY-COUNT).
018100     MOVE ORD-PAY-METHOD  TO ORT-PAY-METHOD(ORT-ENTRY-COUNT).
018200     MOVE ORD-PAY-STATUS  TO ORT-PAY-STATUS(ORT-ENTRY-COUNT).
018300     MOVE ORD-SUBTOTAL    TO ORT-SUBTOTAL(ORT-ENTRY-COUNT).
018400     MOVE ORD-SHIP-FEE    TO ORT-SHIP-FEE(ORT-ENTRY-COUNT).
018500     MOVE ORD-DISCOUNT    TO ORT-DISCOUNT(ORT-ENTRY-COUNT).
018600     MOVE ORD-TOTAL       TO ORT-TOTAL(ORT-ENTRY-COUNT).
018700     MOVE ORD-ITEM-COUNT  TO ORT-ITEM-COUNT(ORT-ENTRY-COUNT).
018800     MOVE ORD-RETURN-CODE TO ORT-RETURN-CODE(ORT-ENTRY-COUNT).
018900     READ ORDER-OUT-FILE
019000         AT END MOVE "Y" TO W-END-OF-ORDLOAD.
019100 012-LOAD-ORDER-TABLE-EXIT.
019200     EXIT.
019300*
019400 013-LOAD-JOURNAL-TABLE.
019500     ADD 1 TO OLJT-ENTRY-COUNT.
019600     MOVE OLJ-ORDER-CODE TO OLJT-ORDER-CODE(OLJT-ENTRY-COUNT).
019700     MOVE OLJ-VARIANT-ID TO OLJT-VARIANT-ID(OLJT-ENTRY-COUNT).
019800     MOVE OLJ-QUANTITY   TO OLJT-QUANTITY(OLJT-ENTRY-COUNT).
019900     READ ORDER-LINE-JRNL-FILE
020000         AT END MOVE "Y" TO W-END-OF-OLJLOAD.
020100 013-LOAD-JOURNAL-TABLE-EXIT.
020200     EXIT.
020300*
020400 015-BUILD-TRANSITION-TABLE.
020500*    THE VALID FORWARD-MOVE PAIRS FROM THE ORDER-LIFECYCLE
020600*    TRANSITION RULE.  CANCEL AND THE COD/PAID SIDE EFFECT ARE
020700*    HANDLED SEPARATELY BELOW BECAUSE THEY DEPEND ON THE ACTOR
020800*    AND ON THE PAYMENT METHOD, NOT JUST ON THE STATUS PAIR.
020900     MOVE "PENDING"    TO TT-FROM-STATUS(1).
021000     MOVE "CONFIRMED"  TO TT-TO-STATUS(1).
021100     MOVE "CONFIRMED"  TO TT-FROM-STATUS(2).
021200     MOVE "PROCESSING" TO TT-TO-STATUS(2).
021300     MOVE "PROCESSING" TO TT-FROM-STATUS(3).
021400     MOVE "SHIPPING"   TO TT-TO-STATUS(3).
021500     MOVE "SHIPPING"   TO TT-FROM-STATUS(4).
021600     MOVE "DELIVERED"  TO TT-TO-STATUS(4).
021700     MOVE "DELIVERED"  TO TT-FROM-STATUS(5).
021800     MOVE "COMPLETED"  TO TT-TO-STATUS(5).
021900     MOVE SPACES TO TT-FROM-STATUS(6) TT-TO-STATUS(6).
022000     MOVE SPACES TO TT-FROM-STATUS(7) TT-TO-STATUS(7).
022100     MOVE SPACES TO TT-FROM-STATUS(8) TT-TO-STATUS(8).
022200 015-BUILD-TRANSITION-TABLE-EXIT.
022300     EXIT.
022400*
022500 100-APPLY-REQUEST.
022600     ADD 1 TO REQUESTS-READ.
022700     MOVE OS-ORDER-CODE   TO REQ-ORDER-CODE.
022800     MOVE OS-REQ-STATUS   TO REQ-NEW-STATUS.
022900     MOVE OS-ACTOR        TO REQ-ACTOR.
023000     MOVE REQ-ORDER-CODE TO LOOKUP-ORDER.
023100     PERFORM FIND-ORDER-RECORD
023200         THRU FIND-ORDER-RECORD-EXIT.
023300     IF NOT FOUND-ORDER
023400         ADD 1 TO REQUESTS-REJECTED
023500         DISPLAY "ORDER NOT FOUND - " REQ-ORDER-CODE
023600         GO TO 100-APPLY-REQUEST-READ-NEXT.
023700     PERFORM 200-VALIDATE-TRANSITION
023800         THRU 200-VALIDATE-TRANSITION-EXIT.
023900     IF NOT TRANS-VALID
024000         ADD 1 TO REQUESTS-REJECTED
024100         DISPLAY "INVALID TRANSITION - " REQ-ORDER-CODE
024200                 " TO " REQ-NEW-STATUS
024300         GO TO 100-APPLY-REQUEST-READ-NEXT.
024400     PERFORM 300-APPLY-TRANSITION
024500         THRU 300-APPLY-TRANSITION-EXIT.
024600     ADD 1 TO REQUESTS-APPLIED.
024700 100-APPLY-REQUEST-READ-NEXT.
024800     READ ORDER-STATUS-FILE
024900         AT END MOVE "Y" TO W-END-OF-OSTAT.
025000 100-APPLY-REQUEST-EXIT.
025100     EXIT.
025200*
025300 200-VALIDATE-TRANSITION.
025400     MOVE "N" TO W-TRANS-VALID.
025500     IF REQ-NEW-STATUS EQUAL "CANCELLED"
025600         PERFORM 220-VALIDATE-CANCEL
025700             THRU 220-VALIDATE-CANCEL-EXIT
025800         GO TO 200-VALIDATE-TRANSITION-EXIT.
025900     MOVE 1 TO WK-JOURNAL-SUB.
026000 200-VALIDATE-TRANSITION-LOOP.
026100     IF WK-JOURNAL-SUB GREATER THAN 5
026200         GO TO 200-VALIDATE-TRANSITION-EXIT.
026300     IF TT-FROM-STATUS(WK-JOURNAL-SUB) EQUAL
026400                                     ORT-STATUS(ORT-IDX)
026500       AND TT-TO-STATUS(WK-JOURNAL-SUB) EQUAL REQ-NEW-STATUS
026600         MOVE "Y" TO W-TRANS-VALID
026700         GO TO 200-VALIDATE-TRANSITION-EXIT.
026800     ADD 1 TO WK-JOURNAL-SUB.
026900     GO TO 200-VALIDATE-TRANSITION-LOOP.
027000 200-VALIDATE-TRANSITION-EXIT.
027100     EXIT.
027200*
027300 220-VALIDATE-CANCEL.
027400     IF REQ-ACTOR EQUAL "C"
027500         IF ORT-STATUS(ORT-IDX) EQUAL "PENDING"
027600             MOVE "Y" TO W-TRANS-VALID
027700         END-IF
027800     ELSE
027900         IF ORT-STATUS(ORT-IDX) NOT EQUAL "DELIVERED"
028000           AND ORT-STATUS(ORT-IDX) NOT EQUAL "COMPLETED"
028100           AND ORT-STATUS(ORT-IDX) NOT EQUAL "CANCELLED"
028200             MOVE "Y" TO W-TRANS-VALID
028300         END-IF.
028400 220-VALIDATE-CANCEL-EXIT.
028500     EXIT.
028600*
028700 300-APPLY-TRANSITION.
028800     IF REQ-NEW-STATUS EQUAL "CANCELLED"
028900         PERFORM 320-REVERSE-ORDER-LINES
029000             THRU 320-REVERSE-ORDER-LINES-EXIT.
029100     MOVE REQ-NEW-STATUS TO ORT-STATUS(ORT-IDX).
029200     IF REQ-NEW-STATUS EQUAL "COMPLETED"
029300       AND ORT-PAY-METHOD(ORT-IDX) EQUAL "COD"
029400       AND ORT-PAY-STATUS(ORT-IDX) NOT EQUAL "PAID"
029500         MOVE "PAID" TO ORT-PAY-STATUS(ORT-IDX).
029600 300-APPLY-TRANSITION-EXIT.
029700     EXIT.
029800*
029900 320-REVERSE-ORDER-LINES.
030000     MOVE 1 TO WK-JOURNAL-SUB.
030100 320-REVERSE-ORDER-LINES-LOOP.
030200     IF WK-JOURNAL-SUB GREATER THAN OLJT-ENTRY-COUNT
030300         GO TO 320-REVERSE-ORDER-LINES-DONE.
030400     IF OLJT-ORDER-CODE(WK-JOURNAL-SUB) NOT EQUAL
030500                                         REQ-ORDER-CODE
030600         GO TO 320-REVERSE-ORDER-LINES-NEXT.
030700     MOVE OLJT-VARIANT-ID(WK-JOURNAL-SUB) TO LOOKUP-VARIANT.
030800     PERFORM FIND-VARIANT-RECORD
030900         THRU FIND-VARIANT-RECORD-EXIT.
031000     IF FOUND-VARIANT
031100         ADD OLJT-QUANTITY(WK-JOURNAL-SUB) TO PVT-STOCK(PVT-IDX)
031200         SUBTRACT OLJT-QUANTITY(WK-JOURNAL-SUB)
031300             FROM PVT-SOLD-COUNT(PVT-IDX)
031400         IF PVT-SOLD-COUNT(PVT-IDX) LESS THAN ZEROS
031500             MOVE ZEROS TO PVT-SOLD-COUNT(PVT-IDX).
031600 320-REVERSE-ORDER-LINES-NEXT.
031700     ADD 1 TO WK-JOURNAL-SUB.
031800     GO TO 320-REVERSE-ORDER-LINES-LOOP.
031900 320-REVERSE-ORDER-LINES-DONE.
032000 320-REVERSE-ORDER-LINES-EXIT.
032100     EXIT.
032200*
032300 900-TERMINATE.
032400     CLOSE ORDER-STATUS-FILE.
032500     PERFORM 910-REWRITE-VARIANT-FILE
032600         THRU 910-REWRITE-VARIANT-FILE-EXIT.
032700     PERFORM 920-REWRITE-ORDER-FILE
032800         THRU 920-REWRITE-ORDER-FILE-EXIT.
032900     DISPLAY "REQUESTS READ     : " REQUESTS-READ.
033000     DISPLAY "REQUESTS APPLIED  : " REQUESTS-APPLIED.
033100     DISPLAY "REQUESTS REJECTED : " REQUESTS-REJECTED.
033200     DISPLAY "ORDER-LIFECYCLE - END OF RUN".
033300 900-TERMINATE-EXIT.
033400     EXIT.
033500*
033600 910-REWRITE-VARIANT-FILE.
033700     OPEN OUTPUT VARIANT-FILE.
033800     MOVE 1 TO PVT-IDX.
033900 910-REWRITE-VARIANT-LOOP.
034000     IF PVT-IDX GREATER THAN PVT-ENTRY-COUNT
034100         GO TO 910-REWRITE-VARIANT-LOOP-DONE.
034200     MOVE PVT-VARIANT-ID(PVT-IDX)   TO PV-VARIANT-ID.
034300     MOVE PVT-PRODUCT-ID(PVT-IDX)   TO PV-PRODUCT-ID.
034400     MOVE PVT-PRODUCT-NAME(PVT-IDX) TO PV-PRODUCT-NAME.
034500     MOVE PVT-VARIANT-NAME(PVT-IDX) TO PV-VARIANT-NAME.
034600     MOVE PVT-SKU(PVT-IDX)          TO PV-SKU.
034700     MOVE PVT-PRICE(PVT-IDX)        TO PV-PRICE.
034800     MOVE PVT-SALE-PRICE(PVT-IDX)   TO PV-SALE-PRICE.
034900     MOVE PVT-STOCK(PVT-IDX)        TO PV-STOCK.
035000     MOVE PVT-SOLD-COUNT(PVT-IDX)   TO PV-SOLD-COUNT.
035100     MOVE PVT-ACTIVE(PVT-IDX)       TO PV-ACTIVE.
035200     WRITE VARIANT-MASTER-REC.
035300     SET PVT-IDX UP BY 1.
035400     GO TO 910-REWRITE-VARIANT-LOOP.
035500 910-REWRITE-VARIANT-LOOP-DONE.
035600     CLOSE VARIANT-FILE.
035700 910-REWRITE-VARIANT-FILE-EXIT.
035800     EXIT.
035900*
036000 920-REWRITE-ORDER-FILE.
036100     OPEN OUTPUT ORDER-OUT-FILE.
036200     MOVE 1 TO ORT-IDX.
036300 920-REWRITE-ORDER-LOOP.
036400     IF ORT-IDX GREATER THAN ORT-ENTRY-COUNT
036500         GO TO 920-REWRITE-ORDER-LOOP-DONE.
036600     MOVE ORT-ORDER-CODE(ORT-IDX)   TO ORD-ORDER-CODE.
036700     MOVE ORT-STATUS(ORT-IDX)       TO ORD-STATUS.
036800     MOVE ORT-PAY-METHOD(ORT-IDX)   TO ORD-PAY-METHOD.
036900     MOVE ORT-PAY-STATUS(ORT-IDX)   TO ORD-PAY-STATUS.
037000     MOVE ORT-SUBTOTAL(ORT-IDX)     TO ORD-SUBTOTAL.
037100     MOVE ORT-SHIP-FEE(ORT-IDX)     TO ORD-SHIP-FEE.
037200     MOVE ORT-DISCOUNT(ORT-IDX)     TO ORD-DISCOUNT.
037300     MOVE ORT-TOTAL(ORT-IDX)        TO ORD-TOTAL.
037400     MOVE ORT-ITEM-COUNT(ORT-IDX)   TO ORD-ITEM-COUNT.
037500     MOVE ORT-RETURN-CODE(ORT-IDX)  TO ORD-RETURN-CODE.
037600     WRITE ORDER-OUT-REC.
037700     SET ORT-IDX UP BY 1.
037800     GO TO 920-REWRITE-ORDER-LOOP.
037900 920-REWRITE-ORDER-LOOP-DONE.
038000     CLOSE ORDER-OUT-FILE.
038100 920-REWRITE-ORDER-FILE-EXIT.
038200     EXIT.
038300*
038400     COPY "PL-FIND-VARIANT.CBL".
038500     COPY "PL-FIND-ORDER.CBL".
