000100*
000200*    SLBKIN.CBL  -  FILE-CONTROL FOR THE SPA BOOKING REQUEST
000300*    INPUT FILE READ BY THE BOOKING RATING RUN.
000400*
000500    SELECT BOOKING-IN-FILE
000600        ASSIGN TO BKINFILE
000700        ORGANIZATION IS LINE SEQUENTIAL
000800        FILE STATUS IS W-BKIN-STATUS.
