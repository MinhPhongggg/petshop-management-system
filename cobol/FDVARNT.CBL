000100*
000200*    FDVARNT.CBL  -  VARIANT MASTER RECORD (PRODUCT-VARIANT)
000300*    ONE ROW PER SELLABLE VARIANT.  PRICE FIELDS ARE ZONED
000400*    DECIMAL, VIETNAMESE DONG, 10 INTEGER + 2 DECIMAL DIGITS.
000500*
000600    FD  VARIANT-FILE
000700        LABEL RECORDS ARE STANDARD.
000800
000900    01  VARIANT-MASTER-REC.
001000        05  PV-VARIANT-ID           PIC 9(06).
001100        05  PV-PRODUCT-ID           PIC 9(06).
001200        05  PV-PRODUCT-NAME         PIC X(30).
001300        05  PV-VARIANT-NAME         PIC X(15).
001400        05  PV-SKU                  PIC X(12).
001500        05  PV-PRICE                PIC S9(10)V99.
001600        05  PV-SALE-PRICE           PIC S9(10)V99.
001700        05  PV-STOCK                PIC S9(07).
001800        05  PV-SOLD-COUNT           PIC S9(07).
001900        05  PV-ACTIVE               PIC X(01).
002000        05  FILLER                  PIC X(10).
