000100*
000200*    FDREVN.CBL  -  REVENUE TRANSACTION RECORD.
000300*
000400    FD  REVENUE-FILE
000500        LABEL RECORDS ARE STANDARD.
000600
000700    01  REVENUE-TXN-REC.
000800        05  RT-SOURCE               PIC X(01).
000900        05  RT-DATE                 PIC 9(08).
001000        05  RT-STATUS               PIC X(11).
001100        05  RT-AMOUNT               PIC S9(10)V99.
001200        05  FILLER                  PIC X(08).
