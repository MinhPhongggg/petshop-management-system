000100*
000200*    FDBSTAT.CBL  -  BOOKING STATUS REQUEST RECORD.  BS-ACTOR
000300*    IS 'C' WHEN THE CUSTOMER REQUESTED THE CHANGE, 'A' WHEN
000400*    STORE STAFF DID.
000500*
000600    FD  BOOKING-STATUS-FILE
000700        LABEL RECORDS ARE STANDARD.
000800
000900    01  BOOKING-STATUS-REC.
001000        05  BS-BOOKING-CODE         PIC X(15).
001100        05  BS-REQ-STATUS           PIC X(11).
001200        05  BS-ACTOR                PIC X(01).
001300        05  FILLER                  PIC X(03).
