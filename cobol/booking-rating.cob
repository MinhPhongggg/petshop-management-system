000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  BOOKING-RATING.
000300 AUTHOR.  D K MERCER.
000400 INSTALLATION.  PET SHOP DATA PROCESSING.
000500 DATE-WRITTEN.  06-19-91.
000600 DATE-COMPILED.
000700 SECURITY.  COMPANY CONFIDENTIAL - BATCH ACCOUNTING SERIES.
000800*
000900*--------------------------------------------------------------*
001000*  CHANGE LOG                                                  *
001100*--------------------------------------------------------------*
001200*  06-19-91  DKM  0011  ORIGINAL PROGRAM.  RATES SPA BOOKING   *
001300*                       REQUESTS AGAINST THE WEIGHT-BAND PRICE *
001400*                       TABLE AND ASSIGNS THE BOOKING CODE.     *
001500*  01-14-92  DKM  0015  SAME-DAY OVERLAP CHECK ADDED - TWO     *
001600*                       BOOKINGS FOR THE SAME TIME SLOT WERE   *
001700*                       BOTH BEING ACCEPTED (INCIDENT 92-004). *
001800*  07-02-94  JLH  0033  LAST-BAND-WINS RULE ADDED FOR WEIGHTS  *
001900*                       ABOVE THE HEAVIEST PUBLISHED BAND, PER *
002000*                       GROOMING DESK REQUEST.                  *
002100*  11-20-96  JLH  0047  BOOKING STATUS FILE NOW READ IN THE    *
002200*                       SAME RUN SO CONFIRM/START/COMPLETE/    *
002300*                       CANCEL/NO-SHOW REQUESTS AGAINST TODAY'S *
002400*                       AND PRIOR RUNS' BOOKINGS ARE APPLIED    *
002500*                       BEFORE THE OUTPUT FILE IS WRITTEN.      *
002600*  12-31-98  PDS  0059  Y2K REVIEW - BK-DATE ALREADY CARRIES    *
002700*                       A FULL 4-DIGIT CENTURY, NO CHANGE      *
002800*                       REQUIRED, LOGGED FOR THE AUDIT FILE.    *
002900*  05-06-03  PDS  0067  END-TIME CARRY PAST MIDNIGHT NOW WRAPS  *
003000*                       TO 0000-2359 INSTEAD OF OVERFLOWING THE *
003100*                       4-DIGIT CLOCK FIELD (INCIDENT 03-118).  *
003200*--------------------------------------------------------------*
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     UPSI-0 IS BOOKING-RATING-DEBUG-SWITCH.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     COPY "SLSVCPR.CBL".
004100     COPY "SLBKIN.CBL".
004200     COPY "SLBSTAT.CBL".
004300     COPY "SLBKOUT.CBL".
004400*
004500 DATA DIVISION.
004600 FILE SECTION.
004700     COPY "FDSVCPR.CBL".
004800     COPY "FDBKIN.CBL".
004900     COPY "FDBSTAT.CBL".
005000     COPY "FDBKOUT.CBL".
005100*
005200 WORKING-STORAGE SECTION.
005205*    IN-CORE WEIGHT-BAND TABLE.  BANDS STAY IN THE ARRIVAL
005210*    (SERVICE, BAND) ORDER OF THE SOURCE FILE SO THE FIRST-FIT
005215*    SCAN IN PL-FIND-SVCPRICE.CBL SEES THEM LOW BAND TO HIGH
005220*    BAND, AS THE ORIGINAL LOOKUP DID.
005225 01  SPT-TABLE-CONTROL.
005230     05  SPT-ENTRY-COUNT         PIC 9(05) COMP.
005235     05  SPT-TABLE OCCURS 1000 TIMES
005240             INDEXED BY SPT-IDX.
005245         10  SPT-SERVICE-ID      PIC 9(04).
005250         10  SPT-MIN-WEIGHT      PIC 9(03)V9.
005255         10  SPT-MAX-WEIGHT      PIC 9(03)V9.
005260         10  SPT-PRICE           PIC S9(10)V99.
005265         10  FILLER              PIC X(06).
005270*
005275*    IN-CORE BOOKING TABLE.  RATED BOOKINGS ARE ACCUMULATED
005280*    HERE, NOT WRITTEN STRAIGHT TO BOOKING-OUT-FILE, SO THAT
005285*    LATER INPUT RECORDS ON THE SAME BK-DATE CAN BE CHECKED FOR
005290*    OVERLAP AGAINST THEM.  SAME-RUN VISIBILITY IS REQUIRED SO
005295*    LATER BOOKINGS IN THIS RUN SEE EARLIER ONES, AND SO THAT A
005300*    SECOND PASS OVER BOOKING-STATUS-FILE CAN WALK EACH BOOKING
005305*    THROUGH ITS CONFIRM/START/COMPLETE/CANCEL/NO-SHOW LIFE
005310*    CYCLE BEFORE THE TABLE IS WRITTEN OUT AT END OF JOB.
005315 01  BKOT-TABLE-CONTROL.
005320     05  BKOT-ENTRY-COUNT        PIC 9(05) COMP.
005325     05  BKOT-TABLE OCCURS 2000 TIMES
005330             ASCENDING KEY IS BKOT-BOOKING-CODE
005335             INDEXED BY BKOT-IDX.
005340         10  BKOT-BOOKING-CODE   PIC X(15).
005345         10  BKOT-DATE           PIC 9(08).
005350         10  BKOT-START-TIME     PIC 9(04).
005355         10  BKOT-END-TIME       PIC 9(04).
005360         10  BKOT-PRICE          PIC S9(10)V99.
005365         10  BKOT-STATUS         PIC X(11).
005370         10  BKOT-RETURN-CODE    PIC 9(02).
005375         10  FILLER              PIC X(06).
005380*
005600 01  FILE-STATUSES.
005700     05  W-SVCPR-STATUS          PIC X(02).
005800     05  W-BKIN-STATUS           PIC X(02).
005900     05  W-BSTAT-STATUS          PIC X(02).
006000     05  W-BKOUT-STATUS          PIC X(02).
006100     05  FILLER                  PIC X(06).
006200*
006300 01  SWITCHES.
006400     05  W-END-OF-SVCLOAD        PIC X(01).
006500         88  END-OF-SVCLOAD          VALUE "Y".
006600     05  W-END-OF-BKIN           PIC X(01).
006700         88  END-OF-BKIN             VALUE "Y".
006800     05  W-END-OF-BSTAT          PIC X(01).
006900         88  END-OF-BSTAT            VALUE "Y".
007000     05  W-SVC-MATCHED           PIC X(01).
007100         88  SVC-BAND-MATCHED        VALUE "Y".
007200     05  W-SVC-SEEN              PIC X(01).
007300         88  SVC-SERVICE-SEEN        VALUE "Y".
007400     05  W-TRANS-VALID           PIC X(01).
007500         88  TRANS-VALID             VALUE "Y".
007600     05  W-OVERLAP-FOUND         PIC X(01).
007700         88  OVERLAP-FOUND           VALUE "Y".
007800     05  W-FOUND-BOOKING         PIC X(01).
007900         88  FOUND-BOOKING           VALUE "Y".
008000     05  FILLER                  PIC X(04).
008100*
008200 01  COUNTERS.
008300     05  BOOKINGS-READ        PIC 9(07) COMP.
008400     05  BOOKINGS-ACCEPTED    PIC 9(07) COMP.
008500     05  BOOKINGS-REJECTED    PIC 9(07) COMP.
008600     05  REQUESTS-READ        PIC 9(07) COMP.
008700     05  REQUESTS-APPLIED     PIC 9(07) COMP.
008800     05  REQUESTS-REJECTED    PIC 9(07) COMP.
008900     05  WK-SPT-SUB              PIC 9(04) COMP.
009000     05  WK-OVERLAP-SUB          PIC 9(05) COMP.
009100     05  LOOKUP-SERVICE       PIC 9(04).
009200     05  LOOKUP-WEIGHT        PIC 9(03)V9.
009300     05  LOOKUP-BOOKING       PIC X(15).
009400     05  FILLER                  PIC X(04).
009500*
009600 01  MONEY-ACCUM.
009700     05  W-SVC-PRICE             PIC S9(10)V99.
009800     05  W-SVC-LAST-PRICE        PIC S9(10)V99.
009900     05  TOTAL-RATED-AMT      PIC S9(12)V99.
010000     05  FILLER                  PIC X(06).
010100 01  MONEY-ACCUM-DUMP REDEFINES MONEY-ACCUM PIC X(44).
010200*
010300 01  RETCODES.
010400     05  W-SVC-RETCODE           PIC 9(02).
010500     05  CURRENT-RETCODE      PIC 9(02).
010600     05  FILLER                  PIC X(06).
010700*
010800 01  END-TIME-CALC.
010900     05  WK-TOTAL-MINUTES        PIC 9(05) COMP.
011000     05  WK-END-HOUR             PIC 9(02) COMP.
011100     05  WK-END-MINUTE           PIC 9(02) COMP.
011150     05  WK-DAY-CARRY            PIC 9(02) COMP.
011200     05  NEW-END-TIME         PIC 9(04).
011250     05  FILLER                  PIC X(04).
011300*
011400 01  BOOKING-CODE-AREA.
011500     05  BC-PREFIX            PIC X(02) VALUE "BK".
011600     05  BC-SEQ-NUM           PIC 9(13).
011700 01  BOOKING-CODE-ALT REDEFINES BOOKING-CODE-AREA
011800                             PIC X(15).
011900*
012000 01  CURRENT-BOOKING.
012100     05  CUR-DATE             PIC 9(08).
012200     05  CUR-START-TIME       PIC 9(04).
012300     05  CUR-END-TIME         PIC 9(04).
012400     05  FILLER                  PIC X(06).
012450 01  CURRENT-BOOKING-DUMP REDEFINES CURRENT-BOOKING
012470                             PIC X(22).
012500*
012600 PROCEDURE DIVISION.
012700*
012800 000-MAINLINE.
012900     PERFORM 010-INITIALIZE
013000         THRU 010-INITIALIZE-EXIT.
013100     PERFORM 100-RATE-BOOKING
013200         THRU 100-RATE-BOOKING-EXIT
013300         UNTIL END-OF-BKIN.
013400     CLOSE BOOKING-IN-FILE.
013500     PERFORM 500-APPLY-STATUS-REQUESTS
013600         THRU 500-APPLY-STATUS-REQUESTS-EXIT
013700         UNTIL END-OF-BSTAT.
013800     CLOSE BOOKING-STATUS-FILE.
013900     PERFORM 900-TERMINATE
014000         THRU 900-TERMINATE-EXIT.
014100     STOP RUN.
014200*
014300 010-INITIALIZE.
014400     DISPLAY "BOOKING-RATING - START OF RUN".
014500     MOVE "N" TO W-END-OF-SVCLOAD.
014600     MOVE ZEROS TO SPT-ENTRY-COUNT.
014700     OPEN INPUT SERVICE-PRICE-FILE.
014800     READ SERVICE-PRICE-FILE
014900         AT END MOVE "Y" TO W-END-OF-SVCLOAD.
015000     PERFORM 011-LOAD-SVCPRICE-TABLE
015100         THRU 011-LOAD-SVCPRICE-TABLE-EXIT
015200         UNTIL END-OF-SVCLOAD.
015300     CLOSE SERVICE-PRICE-FILE.
015400*
015500     MOVE ZEROS TO BKOT-ENTRY-COUNT.
015600     MOVE ZEROS TO BC-SEQ-NUM.
015700     MOVE ZEROS TO BOOKINGS-READ BOOKINGS-ACCEPTED
015800                   BOOKINGS-REJECTED TOTAL-RATED-AMT.
015900     OPEN INPUT BOOKING-IN-FILE.
016000     MOVE "N" TO W-END-OF-BKIN.
016100     READ BOOKING-IN-FILE
016200         AT END MOVE "Y" TO W-END-OF-BKIN.
016300*
016400     MOVE ZEROS TO REQUESTS-READ REQUESTS-APPLIED
016500                   REQUESTS-REJECTED.
016600     OPEN INPUT BOOKING-STATUS-FILE.
016700     MOVE "N" TO W-END-OF-BSTAT.
016800     READ BOOKING-STATUS-FILE
016900         AT END MOVE "Y" TO W-END-OF-BSTAT.
017000 010-INITIALIZE-EXIT.
017100     EXIT.
017200*
017300 011-LOAD-SVCPRICE-TABLE.
017400     ADD 1 TO SPT-ENTRY-COUNT.
017500     MOVE SP-SERVICE-ID TO SPT-SERVICE-ID(SPT-ENTRY-COUNT).
017600     MOVE SP-MIN-WEIGHT TO SPT-MIN-WEIGHT(SPT-ENTRY-COUNT).
017700     MOVE SP-MAX-WEIGHT TO SPT-MAX-WEIGHT(SPT-ENTRY-COUNT).
017800     MOVE SP-PRICE      TO SPT-PRICE(SPT-ENTRY-COUNT).
017900     READ SERVICE-PRICE-FILE
018000         AT END MOVE "Y" TO W-END-OF-SVCLOAD.
018100 011-LOAD-SVCPRICE-TABLE-EXIT.
018200     EXIT.
018300*
018400 100-RATE-BOOKING.
018500     ADD 1 TO BOOKINGS-READ.
018600     MOVE ZEROS TO CURRENT-RETCODE.
018700     MOVE BK-DATE       TO CUR-DATE.
018800     MOVE BK-START-TIME TO CUR-START-TIME.
018900     PERFORM 210-COMPUTE-END-TIME
019000         THRU 210-COMPUTE-END-TIME-EXIT.
019100     MOVE NEW-END-TIME TO CUR-END-TIME.
019200     PERFORM 220-CHECK-OVERLAP
019300         THRU 220-CHECK-OVERLAP-EXIT.
019400     IF OVERLAP-FOUND
019500         MOVE 30 TO CURRENT-RETCODE
019600         ADD 1 TO BOOKINGS-REJECTED
019700         DISPLAY "BOOKING REJECTED - OVERLAP - "
019800                 BK-BOOKING-REF
019900         GO TO 100-RATE-BOOKING-READ-NEXT.
020000     MOVE BK-SERVICE-ID  TO LOOKUP-SERVICE.
020100     MOVE BK-PET-WEIGHT  TO LOOKUP-WEIGHT.
020200     PERFORM FIND-SERVICE-PRICE
020300         THRU FIND-SERVICE-PRICE-EXIT.
020400     IF W-SVC-RETCODE NOT EQUAL ZEROS
020500         MOVE W-SVC-RETCODE TO CURRENT-RETCODE
020600         ADD 1 TO BOOKINGS-REJECTED
020700         DISPLAY "BOOKING REJECTED - NO PRICE BAND - "
020800                 BK-BOOKING-REF
020900         GO TO 100-RATE-BOOKING-READ-NEXT.
021000     PERFORM 300-ACCEPT-BOOKING
021100         THRU 300-ACCEPT-BOOKING-EXIT.
021200     ADD 1 TO BOOKINGS-ACCEPTED.
021300     ADD W-SVC-PRICE TO TOTAL-RATED-AMT.
021400 100-RATE-BOOKING-READ-NEXT.
021500     READ BOOKING-IN-FILE
021600         AT END MOVE "Y" TO W-END-OF-BKIN.
021700 100-RATE-BOOKING-EXIT.
021800     EXIT.
021900*
022000 210-COMPUTE-END-TIME.
022100     DIVIDE BK-START-TIME BY 100 GIVING WK-END-HOUR
022200         REMAINDER WK-END-MINUTE.
022300     COMPUTE WK-TOTAL-MINUTES =
022400         (WK-END-HOUR * 60) + WK-END-MINUTE + BK-SERVICE-DUR.
022500     DIVIDE WK-TOTAL-MINUTES BY 60 GIVING WK-END-HOUR
022600         REMAINDER WK-END-MINUTE.
022700     IF WK-END-HOUR NOT LESS THAN 24
022800         DIVIDE WK-END-HOUR BY 24 GIVING WK-DAY-CARRY
022900             REMAINDER WK-END-HOUR.
023000     COMPUTE NEW-END-TIME = (WK-END-HOUR * 100) + WK-END-MINUTE.
023100 210-COMPUTE-END-TIME-EXIT.
023200     EXIT.
023300*
023400 220-CHECK-OVERLAP.
023500     MOVE "N" TO W-OVERLAP-FOUND.
023600     MOVE 1 TO WK-OVERLAP-SUB.
023700 220-CHECK-OVERLAP-LOOP.
023800     IF WK-OVERLAP-SUB GREATER THAN BKOT-ENTRY-COUNT
023900         GO TO 220-CHECK-OVERLAP-EXIT.
024000     IF BKOT-STATUS(WK-OVERLAP-SUB) EQUAL "CANCELLED"
024100         GO TO 220-CHECK-OVERLAP-NEXT.
024200     IF BKOT-DATE(WK-OVERLAP-SUB) NOT EQUAL CUR-DATE
024300         GO TO 220-CHECK-OVERLAP-NEXT.
024400     IF CUR-START-TIME LESS THAN BKOT-END-TIME(WK-OVERLAP-SUB)
024500       AND BKOT-START-TIME(WK-OVERLAP-SUB) LESS THAN
024600                                             CUR-END-TIME
024700         MOVE "Y" TO W-OVERLAP-FOUND
024800         GO TO 220-CHECK-OVERLAP-EXIT.
024900 220-CHECK-OVERLAP-NEXT.
025000     ADD 1 TO WK-OVERLAP-SUB.
025100     GO TO 220-CHECK-OVERLAP-LOOP.
025200 220-CHECK-OVERLAP-EXIT.
025300     EXIT.
025400*
025500 300-ACCEPT-BOOKING.
025600     ADD 1 TO BC-SEQ-NUM.
025700     ADD 1 TO BKOT-ENTRY-COUNT.
025800     MOVE BOOKING-CODE-ALT TO BKOT-BOOKING-CODE(BKOT-ENTRY-COUNT).
025900     MOVE CUR-DATE       TO BKOT-DATE(BKOT-ENTRY-COUNT).
026000     MOVE CUR-START-TIME TO BKOT-START-TIME(BKOT-ENTRY-COUNT).
026100     MOVE CUR-END-TIME   TO BKOT-END-TIME(BKOT-ENTRY-COUNT).
026200     MOVE W-SVC-PRICE       TO BKOT-PRICE(BKOT-ENTRY-COUNT).
026300     MOVE "PENDING"         TO BKOT-STATUS(BKOT-ENTRY-COUNT).
026400     MOVE CURRENT-RETCODE TO BKOT-RETURN-CODE(BKOT-ENTRY-COUNT).
026500 300-ACCEPT-BOOKING-EXIT.
026600     EXIT.
026700*
026800 500-APPLY-STATUS-REQUESTS.
026900     ADD 1 TO REQUESTS-READ.
027000     MOVE BS-BOOKING-CODE TO LOOKUP-BOOKING.
027100     PERFORM FIND-BOOKING-RECORD
027200         THRU FIND-BOOKING-RECORD-EXIT.
027300     IF NOT FOUND-BOOKING
027400         ADD 1 TO REQUESTS-REJECTED
027500         DISPLAY "BOOKING NOT FOUND - " BS-BOOKING-CODE
027600         GO TO 500-APPLY-STATUS-REQUESTS-READ-NEXT.
027700     PERFORM VALIDATE-BOOKING-TRANSITION
027800         THRU VALIDATE-BOOKING-TRANSITION-EXIT.
027900     IF NOT TRANS-VALID
028000         ADD 1 TO REQUESTS-REJECTED
028100         DISPLAY "INVALID BOOKING TRANSITION - " BS-BOOKING-CODE
028200                 " TO " BS-REQ-STATUS
028300         GO TO 500-APPLY-STATUS-REQUESTS-READ-NEXT.
028400     MOVE BS-REQ-STATUS TO BKOT-STATUS(BKOT-IDX).
028500     ADD 1 TO REQUESTS-APPLIED.
028600 500-APPLY-STATUS-REQUESTS-READ-NEXT.
028700     READ BOOKING-STATUS-FILE
028800         AT END MOVE "Y" TO W-END-OF-BSTAT.
028900 500-APPLY-STATUS-REQUESTS-EXIT.
029000     EXIT.
029100*
029200 FIND-BOOKING-RECORD.
029300     MOVE "N" TO W-FOUND-BOOKING
029400     SET BKOT-IDX TO 1
029500     SEARCH ALL BKOT-TABLE
029600         AT END
029700             MOVE "N" TO W-FOUND-BOOKING
029800         WHEN BKOT-BOOKING-CODE(BKOT-IDX) EQUAL LOOKUP-BOOKING
029900             MOVE "Y" TO W-FOUND-BOOKING.
030000 FIND-BOOKING-RECORD-EXIT.
030100     EXIT.
030200*
030300 900-TERMINATE.
030400     OPEN OUTPUT BOOKING-OUT-FILE.
030500     MOVE 1 TO BKOT-IDX.
030600 900-TERMINATE-LOOP.
030700     IF BKOT-IDX GREATER THAN BKOT-ENTRY-COUNT
030800         GO TO 900-TERMINATE-LOOP-DONE.
030900     MOVE BKOT-BOOKING-CODE(BKOT-IDX) TO BKO-BOOKING-CODE.
031000     MOVE BKOT-END-TIME(BKOT-IDX)     TO BKO-END-TIME.
031100     MOVE BKOT-PRICE(BKOT-IDX)        TO BKO-PRICE.
031200     MOVE BKOT-STATUS(BKOT-IDX)       TO BKO-STATUS.
031300     MOVE BKOT-RETURN-CODE(BKOT-IDX)  TO BKO-RETURN-CODE.
031400     WRITE BOOKING-OUT-REC.
031500     SET BKOT-IDX UP BY 1.
031600     GO TO 900-TERMINATE-LOOP.
031700 900-TERMINATE-LOOP-DONE.
031800     CLOSE BOOKING-OUT-FILE.
031900     DISPLAY "BOOKINGS READ      : " BOOKINGS-READ.
032000     DISPLAY "BOOKINGS ACCEPTED  : " BOOKINGS-ACCEPTED.
032100     DISPLAY "BOOKINGS REJECTED  : " BOOKINGS-REJECTED.
032200     DISPLAY "TOTAL RATED AMOUNT : " TOTAL-RATED-AMT.
032300     DISPLAY "STATUS REQ READ    : " REQUESTS-READ.
032400     DISPLAY "STATUS REQ APPLIED : " REQUESTS-APPLIED.
032500     DISPLAY "STATUS REQ REJECTED: " REQUESTS-REJECTED.
032600     DISPLAY "BOOKING-RATING - END OF RUN".
032700 900-TERMINATE-EXIT.
032800     EXIT.
032900*
033000     COPY "PL-FIND-SVCPRICE.CBL".
033100     COPY "PL-BOOKING-STATUS.CBL".
