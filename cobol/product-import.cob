000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PRODUCT-IMPORT.
000300 AUTHOR.  R T NGUYEN.
000400 INSTALLATION.  PET SHOP DATA PROCESSING.
000500 DATE-WRITTEN.  11-12-91.
000600 DATE-COMPILED.
000700 SECURITY.  COMPANY CONFIDENTIAL - BATCH ACCOUNTING SERIES.
000800*
000900*--------------------------------------------------------------*
001000*  CHANGE LOG                                                  *
001100*--------------------------------------------------------------*
001200*  11-12-91  RTN  0018  ORIGINAL PROGRAM.  VALIDATES CATALOG   *
001300*                       LOAD ROWS AND WRITES THE IMPORT RESULT *
001400*                       REPORT, ONE LINE PER PRODUCT GROUP.    *
001500*  04-08-93  DKM  0024  DUPLICATE PRODUCT NAMES WITHIN THE SAME*
001600*                       RUN ARE NOW REJECTED (WERE SILENTLY    *
001700*                       OVERWRITING THE FIRST GROUP'S RESULT). *
001800*  09-19-96  JLH  0044  BLANK ROWS BETWEEN BATCHES OF THE FEED *
001900*                       ARE NOW COUNTED AND SKIPPED INSTEAD OF *
002000*                       BREAKING THE CONTINUATION-ROW GROUPING.*
002100*  01-06-99  PDS  0061  Y2K REVIEW - PROGRAM CARRIES NO DATE   *
002200*                       FIELDS, NO CHANGE REQUIRED, LOGGED FOR *
002300*                       THE AUDIT FILE PER MEMO 98-77.          *
002400*  02-25-02  PDS  0065  PRICE SUMMARY NOW REPORTS THE ON-SALE  *
002500*                       FLAG WHEN ANY VARIANT'S SALE PRICE IS  *
002600*                       BOTH POSITIVE AND BELOW ITS OWN PRICE. *
002610*  08-19-04  RTN  0070  PROGRAM NOW LOADS THE VARIANT MASTER   *
002620*                       AND ACTUALLY CREATES A PRODUCT-VARIANT *
002630*                       ROW FOR EACH ACCEPTED LOAD ROW THAT    *
002640*                       CARRIES A VARIANT NAME (WAS REPORTING  *
002650*                       THE GROUP BUT NEVER WRITING THE ROW -  *
002660*                       CATALOG DESK COMPLAINT 04-201).  NEW   *
002670*                       VARIANT AND PRODUCT NUMBERS ARE TAKEN  *
002680*                       ONE PAST THE HIGHEST ALREADY ON FILE.  *
002690*  03-14-11  RTN  0081  DUPLICATE-NAME CHECK NOW ALSO SCANS THE*
002691*                       EXISTING CATALOG (WAS COMPARING ONLY   *
002692*                       AGAINST NAMES SEEN EARLIER IN THE SAME *
002693*                       RUN, SO A NAME ALREADY ON FILE COULD BE*
002694*                       RE-LOADED AS A "NEW" PRODUCT - CATALOG *
002695*                       DESK COMPLAINT 11-014).                *
002700*--------------------------------------------------------------*
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM
003200     UPSI-0 IS PRODUCT-IMPORT-DEBUG-SWITCH.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003450     COPY "SLVARNT.CBL".
003500     COPY "SLIMPRT.CBL".
003600     COPY "SLIMPRP.CBL".
003700*
003800 DATA DIVISION.
003900 FILE SECTION.
003950     COPY "FDVARNT.CBL".
004000     COPY "FDIMPRT.CBL".
004100     COPY "FDIMPRP.CBL".
004200*
004300 WORKING-STORAGE SECTION.
004310*    IN-CORE VARIANT TABLE, LOADED FROM VARIANT-FILE AT START
004315*    OF JOB.  SOURCE FILE IS ALREADY SORTED BY PV-VARIANT-ID SO
004320*    A SEARCH ALL (BINARY SEARCH) REPLACES THE KEYED READ THE
004325*    ORIGINAL SHOP DOES NOT HAVE HARDWARE FOR ON THIS JOB CLASS.
004330 01  PVT-TABLE-CONTROL.
004332     05  PVT-ENTRY-COUNT         PIC 9(05) COMP.
004334     05  PVT-TABLE OCCURS 4000 TIMES
004336             ASCENDING KEY IS PVT-VARIANT-ID
004338             INDEXED BY PVT-IDX.
004340         10  PVT-VARIANT-ID      PIC 9(06).
004342         10  PVT-PRODUCT-ID      PIC 9(06).
004344         10  PVT-PRODUCT-NAME    PIC X(30).
004346         10  PVT-VARIANT-NAME    PIC X(15).
004348         10  PVT-SKU             PIC X(12).
004350         10  PVT-PRICE           PIC S9(10)V99.
004352         10  PVT-SALE-PRICE      PIC S9(10)V99.
004354         10  PVT-STOCK           PIC S9(07).
004356         10  PVT-SOLD-COUNT      PIC S9(07).
004358         10  PVT-ACTIVE          PIC X(01).
004359         10  FILLER              PIC X(10).
004400 01  FILE-STATUSES.
004500     05  W-VARIANT-STATUS        PIC X(02).
004520     05  W-IMPRT-STATUS          PIC X(02).
004540     05  W-IMPRP-STATUS          PIC X(02).
004700     05  FILLER                  PIC X(04).
004800*
004900 01  SWITCHES.
004950     05  W-END-OF-VARLOAD        PIC X(01).
004960         88  END-OF-VARLOAD          VALUE "Y".
005000     05  W-END-OF-IMPRT          PIC X(01).
005100         88  END-OF-IMPRT            VALUE "Y".
005200     05  W-ROW-BLANK             PIC X(01).
005300         88  ROW-IS-BLANK            VALUE "Y".
005400     05  W-GROUP-ACTIVE          PIC X(01).
005500         88  GROUP-ACTIVE            VALUE "Y".
005600     05  W-GROUP-VALID           PIC X(01).
005700         88  GROUP-VALID             VALUE "Y".
005800     05  W-NAME-SEEN             PIC X(01).
005900         88  NAME-ALREADY-SEEN       VALUE "Y".
006000     05  W-GROUP-ON-SALE         PIC X(01).
006100         88  GROUP-ON-SALE           VALUE "Y".
006200     05  FILLER                  PIC X(04).
006300*
006400 01  COUNTERS.
006500     05  ROW-NUMBER           PIC 9(05) COMP.
006600     05  ROWS-SKIPPED         PIC 9(05) COMP.
006700     05  GROUPS-OK            PIC 9(05) COMP.
006800     05  GROUPS-ERROR         PIC 9(05) COMP.
006900     05  WK-SEEN-SUB             PIC 9(05) COMP.
007000     05  FILLER                  PIC X(04).
007050 01  COUNTERS-DUMP REDEFINES COUNTERS PIC X(24).
007100*
007200 01  SEEN-NAME-TABLE.
007300     05  SEEN-COUNT           PIC 9(05) COMP.
007350     05  FILLER                  PIC X(04).
007400     05  SEEN-ENTRY OCCURS 4200 TIMES
007500                             PIC X(30).
007600*
007700 01  GROUP-AREA.
007800     05  GROUP-ROW-NUM        PIC 9(05).
007850     05  GROUP-PRODUCT-ID     PIC 9(06).
007900     05  GROUP-PRODUCT-NAME   PIC X(30).
008000     05  GROUP-VARIANT-COUNT  PIC 9(05) COMP.
008100     05  GROUP-MIN-PRICE      PIC S9(10)V99.
008200     05  GROUP-MAX-PRICE      PIC S9(10)V99.
008300     05  GROUP-ERROR-TEXT     PIC X(60).
008400     05  FILLER                  PIC X(04).
008500 01  GROUP-AREA-DUMP REDEFINES GROUP-AREA PIC X(133).
008600*
008700 01  CURRENT-VARIANT.
008800     05  CV-EFFECTIVE-PRICE   PIC S9(10)V99.
008900     05  CV-SALE-PRICE        PIC S9(10)V99.
009000     05  FILLER                  PIC X(06).
009100 01  CURRENT-VARIANT-ALT REDEFINES CURRENT-VARIANT
009200                             PIC X(30).
009300*
009400 77  RESULT-LINE              PIC X(60).
009450 77  NEXT-VARIANT-ID          PIC 9(06) COMP.
009470 77  NEXT-PRODUCT-ID          PIC 9(06) COMP.
009500*
009600 PROCEDURE DIVISION.
009700*
009800 000-MAINLINE.
009900     PERFORM 010-INITIALIZE
010000         THRU 010-INITIALIZE-EXIT.
010100     PERFORM 100-PROCESS-ROW
010200         THRU 100-PROCESS-ROW-EXIT
010300         UNTIL END-OF-IMPRT.
010400     IF GROUP-ACTIVE
010500         PERFORM 400-CLOSE-GROUP
010600             THRU 400-CLOSE-GROUP-EXIT.
010700     PERFORM 900-TERMINATE
010800         THRU 900-TERMINATE-EXIT.
010900     STOP RUN.
011000*
011100 010-INITIALIZE.
011200     DISPLAY "PRODUCT-IMPORT - START OF RUN".
011210     MOVE ZEROS TO PVT-ENTRY-COUNT
011220                   NEXT-VARIANT-ID NEXT-PRODUCT-ID.
011230     MOVE "N" TO W-END-OF-VARLOAD.
011240     OPEN INPUT VARIANT-FILE.
011250     READ VARIANT-FILE
011260         AT END MOVE "Y" TO W-END-OF-VARLOAD.
011270     PERFORM 015-LOAD-VARIANT-TABLE
011280         THRU 015-LOAD-VARIANT-TABLE-EXIT
011290         UNTIL END-OF-VARLOAD.
011291     CLOSE VARIANT-FILE.
011292     ADD 1 TO NEXT-VARIANT-ID.
011293     ADD 1 TO NEXT-PRODUCT-ID.
011300     MOVE ZEROS TO ROW-NUMBER ROWS-SKIPPED
011400                   GROUPS-OK GROUPS-ERROR SEEN-COUNT.
011410     MOVE 1 TO WK-SEEN-SUB.
011420     PERFORM 016-SEED-SEEN-NAMES
011430         THRU 016-SEED-SEEN-NAMES-EXIT
011440         UNTIL WK-SEEN-SUB GREATER THAN PVT-ENTRY-COUNT.
011500     MOVE "N" TO W-GROUP-ACTIVE.
011600     OPEN INPUT IMPORT-FILE.
011700     OPEN OUTPUT IMPORT-RPT-FILE.
011800     MOVE "N" TO W-END-OF-IMPRT.
011900     READ IMPORT-FILE
012000         AT END MOVE "Y" TO W-END-OF-IMPRT.
012100 010-INITIALIZE-EXIT.
012200     EXIT.
012250*
012260 015-LOAD-VARIANT-TABLE.
012270     ADD 1 TO PVT-ENTRY-COUNT.
012280     MOVE PV-VARIANT-ID  TO PVT-VARIANT-ID(PVT-ENTRY-COUNT).
012290     MOVE PV-PRODUCT-ID  TO PVT-PRODUCT-ID(PVT-ENTRY-COUNT).
012291     MOVE PV-PRODUCT-NAME TO PVT-PRODUCT-NAME(PVT-ENTRY-COUNT).
012292     MOVE PV-VARIANT-NAME TO PVT-VARIANT-NAME(PVT-ENTRY-COUNT).
012293     MOVE PV-SKU         TO PVT-SKU(PVT-ENTRY-COUNT).
012294     MOVE PV-PRICE       TO PVT-PRICE(PVT-ENTRY-COUNT).
012295     MOVE PV-SALE-PRICE  TO PVT-SALE-PRICE(PVT-ENTRY-COUNT).
012296     MOVE PV-STOCK       TO PVT-STOCK(PVT-ENTRY-COUNT).
012297     MOVE PV-SOLD-COUNT  TO PVT-SOLD-COUNT(PVT-ENTRY-COUNT).
012298     MOVE PV-ACTIVE      TO PVT-ACTIVE(PVT-ENTRY-COUNT).
012299     IF PV-VARIANT-ID GREATER THAN NEXT-VARIANT-ID
012300         MOVE PV-VARIANT-ID TO NEXT-VARIANT-ID.
012301     IF PV-PRODUCT-ID GREATER THAN NEXT-PRODUCT-ID
012302         MOVE PV-PRODUCT-ID TO NEXT-PRODUCT-ID.
012303     READ VARIANT-FILE
012304         AT END MOVE "Y" TO W-END-OF-VARLOAD.
012305 015-LOAD-VARIANT-TABLE-EXIT.
012306     EXIT.
012307*
012308*    PRODUCT NAMES ALREADY ON THE CATALOG (LOADED INTO PVT-TABLE
012309*    ABOVE FROM VARIANT-FILE) MUST BLOCK A RE-IMPORT OF THE SAME
012310*    NAME AS A "NEW" PRODUCT, SO SEEN-ENTRY IS SEEDED FROM THE
012311*    CATALOG BEFORE THE IMPORT FILE IS READ.  SEE 03-14-11 LOG.
012312 016-SEED-SEEN-NAMES.
012313     ADD 1 TO SEEN-COUNT.
012314     MOVE PVT-PRODUCT-NAME(WK-SEEN-SUB) TO SEEN-ENTRY(SEEN-COUNT).
012315     ADD 1 TO WK-SEEN-SUB.
012316 016-SEED-SEEN-NAMES-EXIT.
012317     EXIT.
012318*
012400 100-PROCESS-ROW.
012500     ADD 1 TO ROW-NUMBER.
012600     PERFORM 110-CHECK-BLANK-ROW
012700         THRU 110-CHECK-BLANK-ROW-EXIT.
012800     IF ROW-IS-BLANK
012900         ADD 1 TO ROWS-SKIPPED
013000         GO TO 100-PROCESS-ROW-READ-NEXT.
013100     IF GROUP-ACTIVE
013200       AND PI-PRODUCT-NAME EQUAL GROUP-PRODUCT-NAME
013300         PERFORM 300-ADD-VARIANT-TO-GROUP
013400             THRU 300-ADD-VARIANT-TO-GROUP-EXIT
013500         GO TO 100-PROCESS-ROW-READ-NEXT.
013600     IF GROUP-ACTIVE
013700         PERFORM 400-CLOSE-GROUP
013800             THRU 400-CLOSE-GROUP-EXIT.
013900     PERFORM 200-START-GROUP
014000         THRU 200-START-GROUP-EXIT.
014100 100-PROCESS-ROW-READ-NEXT.
014200     READ IMPORT-FILE
014300         AT END MOVE "Y" TO W-END-OF-IMPRT.
014400 100-PROCESS-ROW-EXIT.
014500     EXIT.
014600*
014700 110-CHECK-BLANK-ROW.
014800     MOVE "N" TO W-ROW-BLANK.
014900     IF PI-PRODUCT-NAME EQUAL SPACES
015000       AND PI-CATEGORY EQUAL SPACES
015100       AND PI-BASE-PRICE EQUAL ZEROS
015200         MOVE "Y" TO W-ROW-BLANK.
015300 110-CHECK-BLANK-ROW-EXIT.
015400     EXIT.
015500*
015600 200-START-GROUP.
015700     MOVE "Y" TO W-GROUP-ACTIVE.
015800     MOVE ROW-NUMBER      TO GROUP-ROW-NUM.
015900     MOVE PI-PRODUCT-NAME    TO GROUP-PRODUCT-NAME.
016000     MOVE ZEROS TO GROUP-VARIANT-COUNT.
016100     MOVE ZEROS TO GROUP-MIN-PRICE GROUP-MAX-PRICE.
016200     MOVE SPACES TO GROUP-ERROR-TEXT.
016300     MOVE "N" TO W-GROUP-ON-SALE.
016400     MOVE "Y" TO W-GROUP-VALID.
016500     PERFORM 210-VALIDATE-NEW-PRODUCT
016600         THRU 210-VALIDATE-NEW-PRODUCT-EXIT.
016700     IF GROUP-VALID
016750         MOVE NEXT-PRODUCT-ID TO GROUP-PRODUCT-ID
016760         ADD 1 TO NEXT-PRODUCT-ID
016800         PERFORM 300-ADD-VARIANT-TO-GROUP
016900             THRU 300-ADD-VARIANT-TO-GROUP-EXIT.
017000 200-START-GROUP-EXIT.
017100     EXIT.
017200*
017300 210-VALIDATE-NEW-PRODUCT.
017400     IF PI-PRODUCT-NAME EQUAL SPACES
017500         MOVE "N" TO W-GROUP-VALID
017600         MOVE "PRODUCT NAME REQUIRED" TO GROUP-ERROR-TEXT
017700         GO TO 210-VALIDATE-NEW-PRODUCT-EXIT.
017800     IF PI-CATEGORY EQUAL SPACES
017900         MOVE "N" TO W-GROUP-VALID
018000         MOVE "CATEGORY REQUIRED" TO GROUP-ERROR-TEXT
018100         GO TO 210-VALIDATE-NEW-PRODUCT-EXIT.
018200     IF PI-BASE-PRICE NOT GREATER THAN ZEROS
018300         MOVE "N" TO W-GROUP-VALID
018400         MOVE "BASE PRICE MUST BE GREATER THAN ZERO"
018500             TO GROUP-ERROR-TEXT
018600         GO TO 210-VALIDATE-NEW-PRODUCT-EXIT.
018700     PERFORM 220-CHECK-DUPLICATE-NAME
018800         THRU 220-CHECK-DUPLICATE-NAME-EXIT.
018900     IF NAME-ALREADY-SEEN
019000         MOVE "N" TO W-GROUP-VALID
019100         MOVE "DUPLICATE PRODUCT NAME" TO GROUP-ERROR-TEXT
019200         GO TO 210-VALIDATE-NEW-PRODUCT-EXIT.
019300     ADD 1 TO SEEN-COUNT.
019400     MOVE PI-PRODUCT-NAME TO SEEN-ENTRY(SEEN-COUNT).
019500 210-VALIDATE-NEW-PRODUCT-EXIT.
019600     EXIT.
019700*
019800 220-CHECK-DUPLICATE-NAME.
019900     MOVE "N" TO W-NAME-SEEN.
020000     MOVE 1 TO WK-SEEN-SUB.
020100 220-CHECK-DUPLICATE-NAME-LOOP.
020200     IF WK-SEEN-SUB GREATER THAN SEEN-COUNT
020300         GO TO 220-CHECK-DUPLICATE-NAME-EXIT.
020400     IF SEEN-ENTRY(WK-SEEN-SUB) EQUAL PI-PRODUCT-NAME
020500         MOVE "Y" TO W-NAME-SEEN
020600         GO TO 220-CHECK-DUPLICATE-NAME-EXIT.
020700     ADD 1 TO WK-SEEN-SUB.
020800     GO TO 220-CHECK-DUPLICATE-NAME-LOOP.
020900 220-CHECK-DUPLICATE-NAME-EXIT.
021000     EXIT.
021100*
021200 300-ADD-VARIANT-TO-GROUP.
021300     IF NOT GROUP-VALID
021400         GO TO 300-ADD-VARIANT-TO-GROUP-EXIT.
021500     ADD 1 TO GROUP-VARIANT-COUNT.
021600     IF PI-VARIANT-PRICE GREATER THAN ZEROS
021700         MOVE PI-VARIANT-PRICE TO CV-EFFECTIVE-PRICE
021800     ELSE
021900         MOVE PI-BASE-PRICE TO CV-EFFECTIVE-PRICE.
022000     MOVE PI-SALE-PRICE TO CV-SALE-PRICE.
022100     IF CV-SALE-PRICE GREATER THAN ZEROS
022200       AND CV-SALE-PRICE LESS THAN CV-EFFECTIVE-PRICE
022300         MOVE "Y" TO W-GROUP-ON-SALE.
022350     IF PI-VARIANT-NAME NOT EQUAL SPACES
022360         PERFORM 305-CREATE-VARIANT-RECORD
022370             THRU 305-CREATE-VARIANT-RECORD-EXIT.
022400     IF GROUP-VARIANT-COUNT EQUAL 1
022500         MOVE CV-EFFECTIVE-PRICE TO GROUP-MIN-PRICE
022600         MOVE CV-EFFECTIVE-PRICE TO GROUP-MAX-PRICE
022700         GO TO 300-ADD-VARIANT-TO-GROUP-EXIT.
022800     IF CV-EFFECTIVE-PRICE LESS THAN GROUP-MIN-PRICE
022900         MOVE CV-EFFECTIVE-PRICE TO GROUP-MIN-PRICE.
023000     IF CV-EFFECTIVE-PRICE GREATER THAN GROUP-MAX-PRICE
023100         MOVE CV-EFFECTIVE-PRICE TO GROUP-MAX-PRICE.
023200 300-ADD-VARIANT-TO-GROUP-EXIT.
023300     EXIT.
023310*
023320*    CREATES ONE PRODUCT-VARIANT MASTER ROW FOR THIS CATALOG
023330*    LOAD ROW.  PRICE DEFAULTS TO BASE PRICE AND STOCK DEFAULTS
023340*    TO ZERO WHEN THE ROW LEAVES THEM BLANK - THIS IS ALREADY
023350*    TRUE OF CV-EFFECTIVE-PRICE AND PI-VARIANT-STOCK BY THE
023360*    TIME THIS PARAGRAPH RUNS.
023370 305-CREATE-VARIANT-RECORD.
023380     ADD 1 TO PVT-ENTRY-COUNT.
023390     MOVE NEXT-VARIANT-ID TO PVT-VARIANT-ID(PVT-ENTRY-COUNT).
023400     ADD 1 TO NEXT-VARIANT-ID.
023410     MOVE GROUP-PRODUCT-ID TO PVT-PRODUCT-ID(PVT-ENTRY-COUNT).
023420     MOVE GROUP-PRODUCT-NAME
023430                             TO PVT-PRODUCT-NAME(PVT-ENTRY-COUNT).
023440     MOVE PI-VARIANT-NAME    TO PVT-VARIANT-NAME(PVT-ENTRY-COUNT).
023450     MOVE PI-VARIANT-SKU     TO PVT-SKU(PVT-ENTRY-COUNT).
023460     MOVE CV-EFFECTIVE-PRICE TO PVT-PRICE(PVT-ENTRY-COUNT).
023470     MOVE CV-SALE-PRICE   TO PVT-SALE-PRICE(PVT-ENTRY-COUNT).
023480     MOVE PI-VARIANT-STOCK   TO PVT-STOCK(PVT-ENTRY-COUNT).
023490     MOVE ZEROS              TO PVT-SOLD-COUNT(PVT-ENTRY-COUNT).
023500     MOVE "Y"                TO PVT-ACTIVE(PVT-ENTRY-COUNT).
023510 305-CREATE-VARIANT-RECORD-EXIT.
023520     EXIT.
023530*
023540 400-CLOSE-GROUP.
023600     IF GROUP-VALID
023700         PERFORM 420-PRICE-SUMMARY
023800             THRU 420-PRICE-SUMMARY-EXIT
023900         ADD 1 TO GROUPS-OK
024000     ELSE
024100         MOVE GROUP-ERROR-TEXT TO RESULT-LINE
024200         ADD 1 TO GROUPS-ERROR.
024300     MOVE GROUP-ROW-NUM TO IR-ROW-NUMBER.
024400     MOVE GROUP-PRODUCT-NAME TO IR-PRODUCT-NAME.
024500     MOVE RESULT-LINE TO IR-RESULT.
024600     WRITE IMPORT-RPT-REC.
024700     MOVE "N" TO W-GROUP-ACTIVE.
024800 400-CLOSE-GROUP-EXIT.
024900     EXIT.
025000*
025100*    PRODUCT-PRICE-SUMMARY - REPORTS THE PRICE RANGE ACROSS THE
025200*    GROUP'S VARIANTS AND WHETHER ANY VARIANT IS ON SALE.
025300 420-PRICE-SUMMARY.
025400     MOVE SPACES TO RESULT-LINE.
025500     IF GROUP-ON-SALE
025600         STRING "OK - " DELIMITED BY SIZE
025700             GROUP-VARIANT-COUNT DELIMITED BY SIZE
025800             " VARIANT(S) - PRICE " DELIMITED BY SIZE
025900             GROUP-MIN-PRICE DELIMITED BY SIZE
026000             " TO " DELIMITED BY SIZE
026100             GROUP-MAX-PRICE DELIMITED BY SIZE
026200             " - ON SALE" DELIMITED BY SIZE
026300             INTO RESULT-LINE
026400     ELSE
026500         STRING "OK - " DELIMITED BY SIZE
026600             GROUP-VARIANT-COUNT DELIMITED BY SIZE
026700             " VARIANT(S) - PRICE " DELIMITED BY SIZE
026800             GROUP-MIN-PRICE DELIMITED BY SIZE
026900             " TO " DELIMITED BY SIZE
027000             GROUP-MAX-PRICE DELIMITED BY SIZE
027100             INTO RESULT-LINE.
027200 420-PRICE-SUMMARY-EXIT.
027300     EXIT.
027400*
027500 900-TERMINATE.
027600     CLOSE IMPORT-FILE.
027650     CLOSE IMPORT-RPT-FILE.
027660     PERFORM 910-REWRITE-VARIANT-FILE
027670         THRU 910-REWRITE-VARIANT-FILE-EXIT.
027700     DISPLAY "ROWS READ         : " ROW-NUMBER.
027800     DISPLAY "ROWS SKIPPED      : " ROWS-SKIPPED.
027900     DISPLAY "PRODUCT GROUPS OK : " GROUPS-OK.
028000     DISPLAY "PRODUCT GROUPS ERR: " GROUPS-ERROR.
028100     DISPLAY "PRODUCT-IMPORT - END OF RUN".
028200 900-TERMINATE-EXIT.
028300     EXIT.
028400*
028500 910-REWRITE-VARIANT-FILE.
028600     OPEN OUTPUT VARIANT-FILE.
028700     MOVE 1 TO PVT-IDX.
028800 910-REWRITE-VARIANT-LOOP.
028900     IF PVT-IDX GREATER THAN PVT-ENTRY-COUNT
029000         GO TO 910-REWRITE-VARIANT-LOOP-DONE.
029100     MOVE PVT-VARIANT-ID(PVT-IDX)   TO PV-VARIANT-ID.
029200     MOVE PVT-PRODUCT-ID(PVT-IDX)   TO PV-PRODUCT-ID.
029300     MOVE PVT-PRODUCT-NAME(PVT-IDX) TO PV-PRODUCT-NAME.
029400     MOVE PVT-VARIANT-NAME(PVT-IDX) TO PV-VARIANT-NAME.
029500     MOVE PVT-SKU(PVT-IDX)          TO PV-SKU.
029600     MOVE PVT-PRICE(PVT-IDX)        TO PV-PRICE.
029700     MOVE PVT-SALE-PRICE(PVT-IDX)   TO PV-SALE-PRICE.
029800     MOVE PVT-STOCK(PVT-IDX)        TO PV-STOCK.
029900     MOVE PVT-SOLD-COUNT(PVT-IDX)   TO PV-SOLD-COUNT.
030000     MOVE PVT-ACTIVE(PVT-IDX)       TO PV-ACTIVE.
030100     WRITE VARIANT-MASTER-REC.
030200     SET PVT-IDX UP BY 1.
030300     GO TO 910-REWRITE-VARIANT-LOOP.
030400 910-REWRITE-VARIANT-LOOP-DONE.
030500     CLOSE VARIANT-FILE.
030600 910-REWRITE-VARIANT-FILE-EXIT.
030700     EXIT.
