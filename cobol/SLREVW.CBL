000100*
000200*    SLREVW.CBL  -  FILE-CONTROL FOR THE REVIEW FILE READ BY
000300*    THE REVIEW AGGREGATION RUN, GROUPED BY RV-PRODUCT-ID.
000400*
000500    SELECT REVIEW-FILE
000600        ASSIGN TO REVWFILE
000700        ORGANIZATION IS LINE SEQUENTIAL
000800        FILE STATUS IS W-REVIEW-STATUS.
