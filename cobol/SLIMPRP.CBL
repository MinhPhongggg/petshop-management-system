000100*
000200*    SLIMPRP.CBL  -  FILE-CONTROL FOR THE IMPORT RESULT
000300*    REPORT WRITTEN BY THE PRODUCT IMPORT RUN.
000400*
000500    SELECT IMPORT-RPT-FILE
000600        ASSIGN TO IMPRRPT
000700        ORGANIZATION IS LINE SEQUENTIAL
000800        FILE STATUS IS W-IMPRPT-STATUS.
