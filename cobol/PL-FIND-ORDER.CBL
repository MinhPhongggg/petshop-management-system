000100*
000200*    PL-FIND-ORDER.CBL  -  BINARY SEARCH OF THE IN-CORE ORDER
000300*    TABLE BY ORT-ORDER-CODE.  CALLER SETS LOOKUP-ORDER
000400*    BEFORE PERFORMING; ON RETURN W-FOUND-ORDER TELLS WHETHER
000500*    ORT-IDX IS GOOD.
000600*
000700*    CALLING PROGRAM MUST DECLARE, IN WORKING-STORAGE:
000800*        LOOKUP-ORDER    PIC X(15).
000900*        W-FOUND-ORDER      PIC X(01).
001000*           88 FOUND-ORDER       VALUE "Y".
001100*
001200 FIND-ORDER-RECORD.
001300     MOVE "N" TO W-FOUND-ORDER
001400     SET ORT-IDX TO 1
001500     SEARCH ALL ORT-TABLE
001600         AT END
001700             MOVE "N" TO W-FOUND-ORDER
001800         WHEN ORT-ORDER-CODE(ORT-IDX) EQUAL LOOKUP-ORDER
001900             MOVE "Y" TO W-FOUND-ORDER.
002000 FIND-ORDER-RECORD-EXIT.
002100     EXIT.
