000100*
000200*    SLREVRQ.CBL  -  FILE-CONTROL FOR THE REVIEW ELIGIBILITY
000300*    REQUEST FILE.  ONE ROW PER SUBMIT-A-REVIEW ATTEMPT FROM
000400*    THE STOREFRONT, CARRYING THE FLAGS THE BATCH RUN NEEDS TO
000500*    DECIDE WHETHER THE REVIEW MAY BE POSTED.
000600*
000700    SELECT REVIEW-REQUEST-FILE
000800        ASSIGN TO REVRQFIL
000900        ORGANIZATION IS LINE SEQUENTIAL
001000        FILE STATUS IS W-REVRQ-STATUS.
