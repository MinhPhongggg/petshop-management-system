000100*
000200*    SLSTKMV.CBL  -  FILE-CONTROL FOR THE STOCK MOVEMENT
000300*    REQUEST FILE READ BY THE INVENTORY POSTING RUN.
000400*
000500    SELECT STOCK-MOVE-FILE
000600        ASSIGN TO STKMVFIL
000700        ORGANIZATION IS LINE SEQUENTIAL
000800        FILE STATUS IS W-STKMV-STATUS.
