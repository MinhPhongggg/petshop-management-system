000100*
000200*    SLORDIT.CBL  -  FILE-CONTROL FOR THE ORDER LINE INPUT
000300*    FILE READ BY THE ORDER POSTING RUN, ONE ROW PER LINE OF
000400*    A CUSTOMER ORDER, ARRIVED SORTED BY OI-ORDER-REF.
000500*
000600    SELECT ORDER-ITEM-FILE
000700        ASSIGN TO ORDITFIL
000800        ORGANIZATION IS LINE SEQUENTIAL
000900        FILE STATUS IS W-ORDIT-STATUS.
