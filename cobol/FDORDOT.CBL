000100*
000200*    FDORDOT.CBL  -  POSTED ORDER HEADER RECORD.
000300*
000400    FD  ORDER-OUT-FILE
000500        LABEL RECORDS ARE STANDARD.
000600
000700    01  ORDER-OUT-REC.
000800        05  ORD-ORDER-CODE          PIC X(15).
000900        05  ORD-STATUS              PIC X(10).
001000        05  ORD-PAY-METHOD          PIC X(13).
001100        05  ORD-PAY-STATUS          PIC X(08).
001200        05  ORD-SUBTOTAL            PIC S9(10)V99.
001300        05  ORD-SHIP-FEE            PIC S9(10)V99.
001400        05  ORD-DISCOUNT            PIC S9(10)V99.
001500        05  ORD-TOTAL               PIC S9(10)V99.
001600        05  ORD-ITEM-COUNT          PIC 9(04).
001700        05  ORD-RETURN-CODE         PIC 9(02).
001800        05  FILLER                  PIC X(08).
