000100*
000200*    FDREVW.CBL  -  PRODUCT REVIEW RECORD.
000300*
000400    FD  REVIEW-FILE
000500        LABEL RECORDS ARE STANDARD.
000600
000700    01  REVIEW-REC.
000800        05  RV-PRODUCT-ID           PIC 9(06).
000900        05  RV-RATING               PIC 9(01).
001000        05  RV-VISIBLE              PIC X(01).
001100        05  RV-HIDDEN               PIC X(01).
001200        05  FILLER                  PIC X(11).
