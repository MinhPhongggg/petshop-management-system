000100*
000200*    SLOLJRN.CBL  -  FILE-CONTROL FOR THE POSTED ORDER LINE
000300*    JOURNAL.  ORDER-OUT-FILE CARRIES ONLY THE ORDER HEADER,
000400*    SO THE LIFECYCLE RUN NEEDS THIS SEPARATE JOURNAL - ONE
000500*    ROW PER POSTED LINE - TO KNOW WHICH VARIANTS AND
000600*    QUANTITIES TO PUT BACK INTO STOCK ON A CANCELLATION.
000700*    WRITTEN BY ORDER-POSTING, READ BY ORDER-LIFECYCLE.
000800*
000900    SELECT ORDER-LINE-JRNL-FILE
001000        ASSIGN TO ORDLNJRN
001100        ORGANIZATION IS LINE SEQUENTIAL
001200        FILE STATUS IS W-OLJRN-STATUS.
