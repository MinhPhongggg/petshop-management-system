000100*
000200*    FDOLJRN.CBL  -  POSTED ORDER LINE JOURNAL RECORD.
000300*
000400    FD  ORDER-LINE-JRNL-FILE
000500        LABEL RECORDS ARE STANDARD.
000600
000700    01  ORDER-LINE-JRNL-REC.
000800        05  OLJ-ORDER-CODE          PIC X(15).
000900        05  OLJ-VARIANT-ID          PIC 9(06).
001000        05  OLJ-QUANTITY            PIC 9(04).
001100        05  FILLER                  PIC X(05).
