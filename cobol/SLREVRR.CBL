000100*
000200*    SLREVRR.CBL  -  FILE-CONTROL FOR THE REVIEW ELIGIBILITY
000300*    RESULT REPORT WRITTEN BY THE REVIEW AGGREGATION RUN.
000400*
000500    SELECT REVIEW-RQ-RPT-FILE
000600        ASSIGN TO REVRQRPT
000700        ORGANIZATION IS LINE SEQUENTIAL
000800        FILE STATUS IS W-REVRR-STATUS.
