000100*
000200*    FDSTKJR.CBL  -  COMPLETED STOCK MOVEMENT JOURNAL RECORD.
000300*
000400    FD  STOCK-JRNL-FILE
000500        LABEL RECORDS ARE STANDARD.
000600
000700    01  STOCK-JRNL-REC.
000800        05  SJ-VARIANT-ID           PIC 9(06).
000900        05  SJ-MOVE-TYPE            PIC X(10).
001000        05  SJ-QUANTITY             PIC S9(07).
001100        05  SJ-QTY-BEFORE           PIC S9(07).
001200        05  SJ-QTY-AFTER            PIC S9(07).
001300        05  SJ-RETURN-CODE          PIC 9(02).
001400        05  FILLER                  PIC X(21).
