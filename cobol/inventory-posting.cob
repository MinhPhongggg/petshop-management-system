000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  INVENTORY-POSTING.
000300 AUTHOR.  J L HOLBROOK.
000400 INSTALLATION.  PET SHOP DATA PROCESSING.
000500 DATE-WRITTEN.  09-05-91.
000600 DATE-COMPILED.
000700 SECURITY.  COMPANY CONFIDENTIAL - BATCH ACCOUNTING SERIES.
000800*
000900*--------------------------------------------------------------*
001000*  CHANGE LOG                                                  *
001100*--------------------------------------------------------------*
001200*  09-05-91  JLH  0014  ORIGINAL PROGRAM.  POSTS STOCK          *
001300*                       MOVEMENTS AGAINST THE VARIANT MASTER,   *
001400*                       WRITES THE JOURNAL, RUNS THE EXCEPTION  *
001500*                       LISTING.                                 *
001600*  02-11-93  DKM  0021  ADJUSTMENT MOVEMENTS THAT WOULD DRIVE   *
001700*                       STOCK NEGATIVE ARE NOW REJECTED (WERE   *
001800*                       CLAMPING TO ZERO SILENTLY - AUDIT       *
001900*                       EXCEPTION 93-009).                       *
002000*  06-30-95  DKM  0038  IMPORT MOVEMENTS NOW TREAT THE REQUEST  *
002100*                       QUANTITY AS UNSIGNED - A NEGATIVE       *
002200*                       QUANTITY ON AN IMPORT ROW WAS DRAINING  *
002300*                       STOCK INSTEAD OF ADDING TO IT.           *
002400*  01-04-99  PDS  0060  Y2K REVIEW - PROGRAM CARRIES NO DATE    *
002500*                       FIELDS, NO CHANGE REQUIRED, LOGGED FOR  *
002600*                       THE AUDIT FILE PER MEMO 98-77.          *
002700*  09-17-01  PDS  0066  LOW-STOCK THRESHOLD MOVED TO A WORKING- *
002800*                       STORAGE CONSTANT (WAS A LITERAL BURIED  *
002900*                       IN THE EXCEPTION PARAGRAPH).             *
002950*  03-11-04  DKM  0069  JOURNAL QUANTITY IS NOW STORED AS AN    *
002960*                       ABSOLUTE VALUE ON ADJUSTMENTS TOO (WAS  *
002970*                       CARRYING THE SIGN THROUGH ON DECREASES, *
002980*                       AUDIT EXCEPTION 04-021).  EXCEPTION     *
002990*                       LISTING NOW SKIPS INACTIVE VARIANTS.    *
003000*--------------------------------------------------------------*
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM
003500     UPSI-0 IS INVENTORY-POSTING-DEBUG-SWITCH.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     COPY "SLVARNT.CBL".
003900     COPY "SLSTKMV.CBL".
004000     COPY "SLSTKJR.CBL".
004100*
004200 DATA DIVISION.
004300 FILE SECTION.
004400     COPY "FDVARNT.CBL".
004500     COPY "FDSTKMV.CBL".
004600     COPY "FDSTKJR.CBL".
004700*
004800 WORKING-STORAGE SECTION.
004810*    IN-CORE VARIANT TABLE, LOADED FROM VARIANT-FILE AT START
004820*    OF JOB.  SOURCE FILE IS ALREADY SORTED BY PV-VARIANT-ID SO
004830*    A SEARCH ALL (BINARY SEARCH) REPLACES THE KEYED READ THE
004840*    ORIGINAL SHOP DOES NOT HAVE HARDWARE FOR ON THIS JOB CLASS.
004850 01  PVT-TABLE-CONTROL.
004860     05  PVT-ENTRY-COUNT         PIC 9(05) COMP.
004870     05  PVT-TABLE OCCURS 4000 TIMES
004880             ASCENDING KEY IS PVT-VARIANT-ID
004890             INDEXED BY PVT-IDX.
004900         10  PVT-VARIANT-ID      PIC 9(06).
004910         10  PVT-PRODUCT-ID      PIC 9(06).
004920         10  PVT-PRODUCT-NAME    PIC X(30).
004930         10  PVT-VARIANT-NAME    PIC X(15).
004940         10  PVT-SKU             PIC X(12).
004950         10  PVT-PRICE           PIC S9(10)V99.
004960         10  PVT-SALE-PRICE      PIC S9(10)V99.
004970         10  PVT-STOCK           PIC S9(07).
004980         10  PVT-SOLD-COUNT      PIC S9(07).
004990         10  PVT-ACTIVE          PIC X(01).
004995         10  FILLER              PIC X(10).
005000*
005100 01  FILE-STATUSES.
005200     05  W-VARIANT-STATUS        PIC X(02).
005300     05  W-STKMV-STATUS          PIC X(02).
005400     05  W-STKJR-STATUS          PIC X(02).
005500     05  FILLER                  PIC X(06).
005600*
005700 01  SWITCHES.
005800     05  W-END-OF-VARLOAD        PIC X(01).
005900         88  END-OF-VARLOAD          VALUE "Y".
006000     05  W-END-OF-STKMV          PIC X(01).
006100         88  END-OF-STKMV            VALUE "Y".
006200     05  W-FOUND-VARIANT         PIC X(01).
006300         88  FOUND-VARIANT           VALUE "Y".
006400     05  FILLER                  PIC X(04).
006500*
006600 01  CONSTANTS.
006700     05  LOW-STOCK-CEILING    PIC S9(07) VALUE 10.
006750     05  FILLER                  PIC X(04).
006800*
006900 01  COUNTERS.
007000     05  MOVEMENTS-READ       PIC 9(07) COMP.
007100     05  MOVEMENTS-APPLIED    PIC 9(07) COMP.
007200     05  MOVEMENTS-REJECTED   PIC 9(07) COMP.
007300     05  OUT-OF-STOCK-COUNT   PIC 9(05) COMP.
007400     05  LOW-STOCK-COUNT      PIC 9(05) COMP.
007500     05  LOOKUP-VARIANT       PIC 9(06).
007600     05  FILLER                  PIC X(04).
007650 01  COUNTERS-DUMP REDEFINES COUNTERS PIC X(30).
007700*
007800 01  MOVEMENT-CALC.
007900     05  QTY-BEFORE           PIC S9(07).
008000     05  QTY-AFTER            PIC S9(07).
008100     05  QTY-TO-APPLY         PIC S9(07).
008200     05  CURRENT-RETCODE      PIC 9(02).
008300     05  FILLER                  PIC X(06).
008400 01  MOVEMENT-CALC-DUMP REDEFINES MOVEMENT-CALC PIC X(29).
008500*
008600 01  CURRENT-MOVEMENT.
008700     05  CUR-VARIANT-ID       PIC 9(06).
008800     05  CUR-MOVE-TYPE        PIC X(10).
008900     05  FILLER                  PIC X(04).
009000 01  CURRENT-MOVEMENT-ALT REDEFINES CURRENT-MOVEMENT
009100                             PIC X(20).
009200*
009300 PROCEDURE DIVISION.
009400*
009500 000-MAINLINE.
009600     PERFORM 010-INITIALIZE
009700         THRU 010-INITIALIZE-EXIT.
009800     PERFORM 100-POST-MOVEMENT
009900         THRU 100-POST-MOVEMENT-EXIT
010000         UNTIL END-OF-STKMV.
010100     PERFORM 500-EXCEPTION-REPORT
010200         THRU 500-EXCEPTION-REPORT-EXIT.
010300     PERFORM 900-TERMINATE
010400         THRU 900-TERMINATE-EXIT.
010500     STOP RUN.
010600*
010700 010-INITIALIZE.
010800     DISPLAY "INVENTORY-POSTING - START OF RUN".
010900     MOVE "N" TO W-END-OF-VARLOAD.
011000     MOVE ZEROS TO PVT-ENTRY-COUNT.
011100     OPEN INPUT VARIANT-FILE.
011200     READ VARIANT-FILE
011300         AT END MOVE "Y" TO W-END-OF-VARLOAD.
011400     PERFORM 011-LOAD-VARIANT-TABLE
011500         THRU 011-LOAD-VARIANT-TABLE-EXIT
011600         UNTIL END-OF-VARLOAD.
011700     CLOSE VARIANT-FILE.
011800*
011900     MOVE ZEROS TO MOVEMENTS-READ MOVEMENTS-APPLIED
012000                   MOVEMENTS-REJECTED.
012100     OPEN INPUT STOCK-MOVE-FILE.
012200     OPEN OUTPUT STOCK-JRNL-FILE.
012300     MOVE "N" TO W-END-OF-STKMV.
012400     READ STOCK-MOVE-FILE
012500         AT END MOVE "Y" TO W-END-OF-STKMV.
012600 010-INITIALIZE-EXIT.
012700     EXIT.
012800*
012900 011-LOAD-VARIANT-TABLE.
013000     ADD 1 TO PVT-ENTRY-COUNT.
013100     MOVE PV-VARIANT-ID  TO PVT-VARIANT-ID(PVT-ENTRY-COUNT).
013200     MOVE PV-PRODUCT-ID  TO PVT-PRODUCT-ID(PVT-ENTRY-COUNT).
013300     MOVE PV-PRODUCT-NAME TO PVT-PRODUCT-NAME(PVT-ENTRY-COUNT).
013400     MOVE PV-VARIANT-NAME TO PVT-VARIANT-NAME(PVT-ENTRY-COUNT).
013500     MOVE PV-SKU         TO PVT-SKU(PVT-ENTRY-COUNT).
013600     MOVE PV-PRICE       TO PVT-PRICE(PVT-ENTRY-COUNT).
013700     MOVE PV-SALE-PRICE  TO PVT-SALE-PRICE(PVT-ENTRY-COUNT).
013800     MOVE PV-STOCK       TO PVT-STOCK(PVT-ENTRY-COUNT).
013900     MOVE PV-SOLD-COUNT  TO PVT-SOLD-COUNT(PVT-ENTRY-COUNT).
014000     MOVE PV-ACTIVE      TO PVT-ACTIVE(PVT-ENTRY-COUNT).
014100     READ VARIANT-FILE
014200         AT END MOVE "Y" TO W-END-OF-VARLOAD.
014300 011-LOAD-VARIANT-TABLE-EXIT.
014400     EXIT.
014500*
014600 100-POST-MOVEMENT.
014700     ADD 1 TO MOVEMENTS-READ.
014800     MOVE ZEROS TO CURRENT-RETCODE.
014900     MOVE SM-VARIANT-ID  TO LOOKUP-VARIANT CUR-VARIANT-ID.
015000     MOVE SM-MOVE-TYPE   TO CUR-MOVE-TYPE.
015100     PERFORM FIND-VARIANT-RECORD
015200         THRU FIND-VARIANT-RECORD-EXIT.
015300     IF NOT FOUND-VARIANT
015400         MOVE 40 TO CURRENT-RETCODE
015500         ADD 1 TO MOVEMENTS-REJECTED
015600         DISPLAY "MOVEMENT REJECTED - VARIANT NOT FOUND - "
015700                 SM-VARIANT-ID
015800         MOVE ZEROS TO QTY-BEFORE QTY-AFTER
015900         GO TO 100-POST-MOVEMENT-WRITE-JOURNAL.
016000     MOVE PVT-STOCK(PVT-IDX) TO QTY-BEFORE.
016100     IF SM-MOVE-TYPE EQUAL "IMPORT"
016200         PERFORM 210-APPLY-IMPORT
016300             THRU 210-APPLY-IMPORT-EXIT
016400     ELSE
016500         PERFORM 220-APPLY-ADJUSTMENT
016600             THRU 220-APPLY-ADJUSTMENT-EXIT.
016700 100-POST-MOVEMENT-WRITE-JOURNAL.
016800     PERFORM 400-WRITE-JOURNAL
016900         THRU 400-WRITE-JOURNAL-EXIT.
017000     READ STOCK-MOVE-FILE
017100         AT END MOVE "Y" TO W-END-OF-STKMV.
017200 100-POST-MOVEMENT-EXIT.
017300     EXIT.
017400*
017500 210-APPLY-IMPORT.
017600     IF SM-QUANTITY LESS THAN ZEROS
017700         COMPUTE QTY-TO-APPLY = SM-QUANTITY * -1
017800     ELSE
017900         MOVE SM-QUANTITY TO QTY-TO-APPLY.
018000     COMPUTE PVT-STOCK(PVT-IDX) =
018100         PVT-STOCK(PVT-IDX) + QTY-TO-APPLY.
018200     MOVE PVT-STOCK(PVT-IDX) TO QTY-AFTER.
018300     ADD 1 TO MOVEMENTS-APPLIED.
018400 210-APPLY-IMPORT-EXIT.
018500     EXIT.
018600*
018700 220-APPLY-ADJUSTMENT.
018800     COMPUTE QTY-AFTER = PVT-STOCK(PVT-IDX) + SM-QUANTITY.
018900     IF QTY-AFTER LESS THAN ZEROS
019000         MOVE 40 TO CURRENT-RETCODE
019100         MOVE QTY-BEFORE TO QTY-AFTER
019200         ADD 1 TO MOVEMENTS-REJECTED
019300         DISPLAY "MOVEMENT REJECTED - WOULD GO NEGATIVE - "
019400                 SM-VARIANT-ID
019500         GO TO 220-APPLY-ADJUSTMENT-EXIT.
019600     MOVE QTY-AFTER TO PVT-STOCK(PVT-IDX).
019700     ADD 1 TO MOVEMENTS-APPLIED.
019800 220-APPLY-ADJUSTMENT-EXIT.
019900     EXIT.
020000*
020100 400-WRITE-JOURNAL.
020200     MOVE SM-VARIANT-ID     TO SJ-VARIANT-ID.
020300     MOVE SM-MOVE-TYPE      TO SJ-MOVE-TYPE.
020350     IF SM-QUANTITY LESS THAN ZEROS
020370         COMPUTE SJ-QUANTITY = SM-QUANTITY * -1
020390     ELSE
020395         MOVE SM-QUANTITY   TO SJ-QUANTITY.
020500     MOVE QTY-BEFORE     TO SJ-QTY-BEFORE.
020600     MOVE QTY-AFTER      TO SJ-QTY-AFTER.
020700     MOVE CURRENT-RETCODE TO SJ-RETURN-CODE.
020800     WRITE STOCK-JRNL-REC.
020900 400-WRITE-JOURNAL-EXIT.
021000     EXIT.
021100*
021200 500-EXCEPTION-REPORT.
021300     MOVE ZEROS TO OUT-OF-STOCK-COUNT LOW-STOCK-COUNT.
021400     DISPLAY "----- INVENTORY EXCEPTION REPORT -----".
021500     MOVE 1 TO PVT-IDX.
021600 500-EXCEPTION-REPORT-LOOP.
021700     IF PVT-IDX GREATER THAN PVT-ENTRY-COUNT
021800         GO TO 500-EXCEPTION-REPORT-DONE.
021820     IF PVT-ACTIVE(PVT-IDX) NOT EQUAL "Y"
021840         GO TO 500-EXCEPTION-REPORT-NEXT.
021900     IF PVT-STOCK(PVT-IDX) EQUAL ZEROS
022000         ADD 1 TO OUT-OF-STOCK-COUNT
022100         DISPLAY "OUT OF STOCK - " PVT-SKU(PVT-IDX) " - "
022200                 PVT-PRODUCT-NAME(PVT-IDX)
022300     ELSE
022400         IF PVT-STOCK(PVT-IDX) GREATER THAN ZEROS
022500           AND PVT-STOCK(PVT-IDX) LESS THAN LOW-STOCK-CEILING
022600             ADD 1 TO LOW-STOCK-COUNT
022700             DISPLAY "LOW STOCK    - " PVT-SKU(PVT-IDX) " - "
022800                     PVT-PRODUCT-NAME(PVT-IDX) " - QTY "
022900                     PVT-STOCK(PVT-IDX).
022950 500-EXCEPTION-REPORT-NEXT.
023000     SET PVT-IDX UP BY 1.
023100     GO TO 500-EXCEPTION-REPORT-LOOP.
023200 500-EXCEPTION-REPORT-DONE.
023300     DISPLAY "OUT OF STOCK VARIANTS : " OUT-OF-STOCK-COUNT.
023400     DISPLAY "LOW STOCK VARIANTS    : " LOW-STOCK-COUNT.
023500 500-EXCEPTION-REPORT-EXIT.
023600     EXIT.
023700*
023800 900-TERMINATE.
023900     CLOSE STOCK-MOVE-FILE.
024000     CLOSE STOCK-JRNL-FILE.
024100     PERFORM 910-REWRITE-VARIANT-FILE
024200         THRU 910-REWRITE-VARIANT-FILE-EXIT.
024300     DISPLAY "MOVEMENTS READ     : " MOVEMENTS-READ.
024400     DISPLAY "MOVEMENTS APPLIED  : " MOVEMENTS-APPLIED.
024500     DISPLAY "MOVEMENTS REJECTED : " MOVEMENTS-REJECTED.
024600     DISPLAY "INVENTORY-POSTING - END OF RUN".
024700 900-TERMINATE-EXIT.
024800     EXIT.
024900*
025000 910-REWRITE-VARIANT-FILE.
025100     OPEN OUTPUT VARIANT-FILE.
025200     MOVE 1 TO PVT-IDX.
025300 910-REWRITE-VARIANT-LOOP.
025400     IF PVT-IDX GREATER THAN PVT-ENTRY-COUNT
025500         GO TO 910-REWRITE-VARIANT-LOOP-DONE.
025600     MOVE PVT-VARIANT-ID(PVT-IDX)   TO PV-VARIANT-ID.
025700     MOVE PVT-PRODUCT-ID(PVT-IDX)   TO PV-PRODUCT-ID.
025800     MOVE PVT-PRODUCT-NAME(PVT-IDX) TO PV-PRODUCT-NAME.
025900     MOVE PVT-VARIANT-NAME(PVT-IDX) TO PV-VARIANT-NAME.
026000     MOVE PVT-SKU(PVT-IDX)          TO PV-SKU.
026100     MOVE PVT-PRICE(PVT-IDX)        TO PV-PRICE.
026200     MOVE PVT-SALE-PRICE(PVT-IDX)   TO PV-SALE-PRICE.
026300     MOVE PVT-STOCK(PVT-IDX)        TO PV-STOCK.
026400     MOVE PVT-SOLD-COUNT(PVT-IDX)   TO PV-SOLD-COUNT.
026500     MOVE PVT-ACTIVE(PVT-IDX)       TO PV-ACTIVE.
026600     WRITE VARIANT-MASTER-REC.
026700     SET PVT-IDX UP BY 1.
026800     GO TO 910-REWRITE-VARIANT-LOOP.
026900 910-REWRITE-VARIANT-LOOP-DONE.
027000     CLOSE VARIANT-FILE.
027100 910-REWRITE-VARIANT-FILE-EXIT.
027200     EXIT.
027300*
027400     COPY "PL-FIND-VARIANT.CBL".
