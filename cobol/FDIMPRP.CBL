000100*
000200*    FDIMPRP.CBL  -  IMPORT RESULT REPORT LINE, ONE PER
000300*    PRODUCT GROUP, PLUS THE TRAILER TOTALS LINE.
000400*
000500    FD  IMPORT-RPT-FILE
000600        LABEL RECORDS ARE STANDARD.
000700
000800    01  IMPORT-RPT-REC.
000900        05  IR-ROW-NUMBER           PIC Z(4)9.
001000        05  FILLER                  PIC X(02) VALUE SPACES.
001100        05  IR-PRODUCT-NAME         PIC X(30).
001200        05  FILLER                  PIC X(02) VALUE SPACES.
001300        05  IR-RESULT               PIC X(60).
001400        05  FILLER                  PIC X(33) VALUE SPACES.
