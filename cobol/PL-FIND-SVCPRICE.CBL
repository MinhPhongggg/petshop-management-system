000100*
000200*    PL-FIND-SVCPRICE.CBL  -  WEIGHT-BAND PRICE LOOKUP OVER
000300*    THE IN-CORE SERVICE PRICE TABLE.  THE TABLE IS HELD IN
000400*    ARRIVAL (SERVICE, BAND) ORDER, NOT SORTED FOR SEARCH ALL,
000500*    SO THIS IS A PLAIN SERIAL SCAN - THE SAME SHAPE AS THE
000600*    SHOP'S OLD LOOK-FOR-STATE-RECORD ROUTINE, ONE PARAGRAPH
000700*    PERFORMED OVER THE WHOLE TABLE RATHER THAN A SEARCH VERB,
000800*    BECAUSE THE FIRST-FIT-ELSE-LAST-BAND RULE NEEDS TO
000900*    REMEMBER THE LAST BAND SEEN FOR THE SERVICE.
001000*
001100*    CALLING PROGRAM MUST DECLARE, IN WORKING-STORAGE:
001200*        LOOKUP-SERVICE  PIC 9(04).
001300*        LOOKUP-WEIGHT   PIC 9(03)V9.
001400*        W-SVC-PRICE        PIC S9(10)V99.
001500*        W-SVC-RETCODE      PIC 9(02).
001600*        W-SVC-LAST-PRICE   PIC S9(10)V99.
001650*        W-SVC-MATCHED      PIC X(01).
001700*           88 SVC-BAND-MATCHED  VALUE "Y".
001800*        W-SVC-SEEN         PIC X(01).
001900*           88 SVC-SERVICE-SEEN  VALUE "Y".
002000*        WK-SPT-SUB         PIC 9(04) COMP.
002100*
002200 FIND-SERVICE-PRICE.
002300     MOVE "N" TO W-SVC-MATCHED
002400     MOVE "N" TO W-SVC-SEEN
002500     MOVE ZEROS TO W-SVC-RETCODE
002600     MOVE ZEROS TO W-SVC-PRICE
002700     MOVE 1 TO WK-SPT-SUB.
002800 FIND-SERVICE-PRICE-LOOP.
002900     IF WK-SPT-SUB GREATER THAN SPT-ENTRY-COUNT
003000         GO TO FIND-SERVICE-PRICE-DONE.
003100     IF SPT-SERVICE-ID(WK-SPT-SUB) NOT EQUAL LOOKUP-SERVICE
003200         GO TO FIND-SERVICE-PRICE-NEXT.
003300     MOVE "Y" TO W-SVC-SEEN
003400     MOVE SPT-PRICE(WK-SPT-SUB) TO W-SVC-LAST-PRICE
003500     IF SVC-BAND-MATCHED
003600         GO TO FIND-SERVICE-PRICE-NEXT.
003700     IF LOOKUP-WEIGHT NOT LESS THAN SPT-MIN-WEIGHT(WK-SPT-SUB)
003800       AND LOOKUP-WEIGHT NOT GREATER THAN
003900                                   SPT-MAX-WEIGHT(WK-SPT-SUB)
004000         MOVE SPT-PRICE(WK-SPT-SUB) TO W-SVC-PRICE
004100         MOVE "Y" TO W-SVC-MATCHED.
004200 FIND-SERVICE-PRICE-NEXT.
004300     ADD 1 TO WK-SPT-SUB
004400     GO TO FIND-SERVICE-PRICE-LOOP.
004500 FIND-SERVICE-PRICE-DONE.
004600     IF NOT SVC-SERVICE-SEEN
004700         MOVE 31 TO W-SVC-RETCODE
004800         GO TO FIND-SERVICE-PRICE-EXIT.
004900     IF NOT SVC-BAND-MATCHED
005000         MOVE W-SVC-LAST-PRICE TO W-SVC-PRICE.
005100 FIND-SERVICE-PRICE-EXIT.
005200     EXIT.
