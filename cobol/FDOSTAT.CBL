000100*
000200*    FDOSTAT.CBL  -  ORDER STATUS REQUEST RECORD.  OS-ACTOR
000300*    IS 'C' WHEN THE CUSTOMER REQUESTED THE CHANGE, 'A' WHEN
000400*    STORE STAFF DID (SEE ORDER-LIFECYCLE TRANSITION RULES).
000500*
000600    FD  ORDER-STATUS-FILE
000700        LABEL RECORDS ARE STANDARD.
000800
000900    01  ORDER-STATUS-REC.
001000        05  OS-ORDER-CODE           PIC X(15).
001100        05  OS-REQ-STATUS           PIC X(10).
001200        05  OS-ACTOR                PIC X(01).
001300        05  FILLER                  PIC X(04).
