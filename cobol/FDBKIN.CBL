000100*
000200*    FDBKIN.CBL  -  SPA BOOKING REQUEST INPUT RECORD.
000300*
000400    FD  BOOKING-IN-FILE
000500        LABEL RECORDS ARE STANDARD.
000600
000700    01  BOOKING-IN-REC.
000800        05  BK-BOOKING-REF          PIC X(10).
000900        05  BK-SERVICE-ID           PIC 9(04).
001000        05  BK-SERVICE-DUR          PIC 9(03).
001100        05  BK-PET-WEIGHT           PIC 9(03)V9.
001200        05  BK-DATE                 PIC 9(08).
001300        05  BK-START-TIME           PIC 9(04).
001400        05  FILLER                  PIC X(07).
