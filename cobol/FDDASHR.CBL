000100*
000200*    FDDASHR.CBL  -  DASHBOARD REPORT LINE.  THE PROGRAM
000300*    BUILDS EACH LINE IN A WORKING-STORAGE 01 AND MOVES IT
000400*    HERE BEFORE THE WRITE, THE SAME WAY PRINTER-RECORD IS
000500*    USED IN THE SHOP'S OTHER LISTING PROGRAMS.
000600*
000700    FD  DASH-RPT-FILE
000800        LABEL RECORDS ARE STANDARD.
000900
001000    01  DASH-RPT-REC                PIC X(132).
