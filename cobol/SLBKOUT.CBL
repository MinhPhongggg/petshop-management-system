000100*
000200*    SLBKOUT.CBL  -  FILE-CONTROL FOR THE RATED BOOKING
000300*    OUTPUT FILE WRITTEN BY THE BOOKING RATING RUN.
000400*
000500    SELECT BOOKING-OUT-FILE
000600        ASSIGN TO BKOTFILE
000700        ORGANIZATION IS LINE SEQUENTIAL
000800        FILE STATUS IS W-BKOUT-STATUS.
