000100*
000200*    SLDPARM.CBL  -  FILE-CONTROL FOR THE ONE-CARD RUN PARM
000300*    FILE THAT HANDS THE DASHBOARD RUN ITS REPORTING PERIOD.
000400*    STOCK MAINFRAME PRACTICE: A ONE-RECORD PARM FILE FILLED
000500*    IN BY THE JCL / SCHEDULER RATHER THAN A HARD-CODED DATE.
000600*
000700    SELECT DASH-PARM-FILE
000800        ASSIGN TO DASHPARM
000900        ORGANIZATION IS LINE SEQUENTIAL
001000        FILE STATUS IS W-DPARM-STATUS.
