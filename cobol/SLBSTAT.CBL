000100*
000200*    SLBSTAT.CBL  -  FILE-CONTROL FOR THE BOOKING STATUS
000300*    REQUEST FILE.  ONE ROW PER REQUESTED TRANSITION AGAINST
000400*    A BOOKING RATED EARLIER IN THIS SAME RUN, READ AFTER THE
000500*    RATING PASS IN THE BOOKING RATING RUN.
000600*
000700    SELECT BOOKING-STATUS-FILE
000800        ASSIGN TO BKSTFILE
000900        ORGANIZATION IS LINE SEQUENTIAL
001000        FILE STATUS IS W-BSTAT-STATUS.
