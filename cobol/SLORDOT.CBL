000100*
000200*    SLORDOT.CBL  -  FILE-CONTROL FOR THE POSTED ORDER OUTPUT
000300*    FILE.  ALSO REOPENED I-O BY THE LIFECYCLE RUN, WHICH
000400*    LOADS IT TO ORT-TABLE, APPLIES STATUS TRANSITIONS, AND
000500*    REWRITES THE WHOLE FILE AT END OF JOB.
000600*
000700    SELECT ORDER-OUT-FILE
000800        ASSIGN TO ORDOTFIL
000900        ORGANIZATION IS LINE SEQUENTIAL
001000        FILE STATUS IS W-ORDOT-STATUS.
