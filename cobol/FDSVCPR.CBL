000100*
000200*    FDSVCPR.CBL  -  SPA SERVICE WEIGHT-BAND RATE RECORD.
000300*
000400    FD  SERVICE-PRICE-FILE
000500        LABEL RECORDS ARE STANDARD.
000600
000700    01  SERVICE-PRICE-REC.
000800        05  SP-SERVICE-ID           PIC 9(04).
000900        05  SP-MIN-WEIGHT           PIC 9(03)V9.
001000        05  SP-MAX-WEIGHT           PIC 9(03)V9.
001100        05  SP-PRICE                PIC S9(10)V99.
001200        05  FILLER                  PIC X(06).
