000100*
000200*    SLOSTAT.CBL  -  FILE-CONTROL FOR THE ORDER STATUS
000300*    REQUEST FILE.  ONE ROW PER REQUESTED TRANSITION AGAINST
000400*    AN ALREADY-POSTED ORDER, FED TO THE LIFECYCLE RUN.
000500*
000600    SELECT ORDER-STATUS-FILE
000700        ASSIGN TO ORSTFILE
000800        ORGANIZATION IS LINE SEQUENTIAL
000900        FILE STATUS IS W-OSTAT-STATUS.
