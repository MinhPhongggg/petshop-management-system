000100*
000200*    PL-FIND-VARIANT.CBL  -  BINARY SEARCH OF THE IN-CORE
000300*    VARIANT TABLE BY PVT-VARIANT-ID.  CALLER SETS
000400*    LOOKUP-VARIANT BEFORE PERFORMING; ON RETURN
000500*    W-FOUND-VARIANT TELLS WHETHER PVT-IDX IS GOOD.
000600*
000700*    CALLING PROGRAM MUST DECLARE, IN WORKING-STORAGE:
000800*        LOOKUP-VARIANT  PIC 9(06).
000900*        W-FOUND-VARIANT    PIC X(01).
001000*           88 FOUND-VARIANT     VALUE "Y".
001100*
001200 FIND-VARIANT-RECORD.
001300     MOVE "N" TO W-FOUND-VARIANT
001400     SET PVT-IDX TO 1
001500     SEARCH ALL PVT-TABLE
001600         AT END
001700             MOVE "N" TO W-FOUND-VARIANT
001800         WHEN PVT-VARIANT-ID(PVT-IDX) EQUAL LOOKUP-VARIANT
001900             MOVE "Y" TO W-FOUND-VARIANT.
002000 FIND-VARIANT-RECORD-EXIT.
002100     EXIT.
