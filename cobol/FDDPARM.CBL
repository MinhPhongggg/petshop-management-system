000100*
000200*    FDDPARM.CBL  -  DASHBOARD RUN PARM CARD.
000300*
000400    FD  DASH-PARM-FILE
000500        LABEL RECORDS ARE STANDARD.
000600
000700    01  DASH-PARM-REC.
000800        05  DP-PERIOD-START         PIC 9(08).
000900        05  DP-PERIOD-END           PIC 9(08).
001000        05  FILLER                  PIC X(16).
