000100*
000200*    SLIMPRT.CBL  -  FILE-CONTROL FOR THE CATALOG LOAD FILE
000300*    READ BY THE PRODUCT IMPORT RUN.
000400*
000500    SELECT IMPORT-FILE
000600        ASSIGN TO IMPRTFIL
000700        ORGANIZATION IS LINE SEQUENTIAL
000800        FILE STATUS IS W-IMPORT-STATUS.
