000100*
000200*    FDREVRR.CBL  -  REVIEW ELIGIBILITY RESULT LINE, ONE PER
000300*    REQUEST ROW READ FROM REVIEW-REQUEST-FILE.
000400*
000500    FD  REVIEW-RQ-RPT-FILE
000600        LABEL RECORDS ARE STANDARD.
000700
000800    01  REVIEW-RQ-RPT-REC.
000900        05  RR-REF-ID               PIC Z(5)9.
001000        05  FILLER                  PIC X(02) VALUE SPACES.
001100        05  RR-REVIEW-TYPE          PIC X(01).
001200        05  FILLER                  PIC X(02) VALUE SPACES.
001300        05  RR-RESULT               PIC X(30).
001400        05  FILLER                  PIC X(28) VALUE SPACES.
