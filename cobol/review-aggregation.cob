000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  REVIEW-AGGREGATION.
000300 AUTHOR.  J L HOLBROOK.
000400 INSTALLATION.  PET SHOP DATA PROCESSING.
000500 DATE-WRITTEN.  02-14-92.
000600 DATE-COMPILED.
000700 SECURITY.  COMPANY CONFIDENTIAL - BATCH ACCOUNTING SERIES.
000800*
000900*--------------------------------------------------------------*
001000*  CHANGE LOG                                                  *
001100*--------------------------------------------------------------*
001200*  02-14-92  JLH  0020  ORIGINAL PROGRAM.  ROLLS THE REVIEW    *
001300*                       FILE UP BY PRODUCT AND PRINTS THE      *
001400*                       AVERAGE RATING FOR EACH.                *
001500*  10-05-94  DKM  0031  HIDDEN REVIEWS ARE NOW EXCLUDED FROM   *
001600*                       THE AVERAGE (WERE STILL BEING COUNTED  *
001700*                       IF VISIBLE WAS ALSO SET - HELP DESK     *
001800*                       TICKET 94-166).                         *
001900*  01-11-99  PDS  0062  Y2K REVIEW - PROGRAM CARRIES NO DATE   *
002000*                       FIELDS, NO CHANGE REQUIRED, LOGGED FOR *
002100*                       THE AUDIT FILE PER MEMO 98-77.          *
002200*  07-08-00  PDS  0063  AVERAGE NOW ROUNDS TO ONE DECIMAL      *
002300*                       PLACE (WAS TRUNCATING, PRODUCT DESK     *
002400*                       COMPLAINT 00-142).                      *
002500*  05-24-04  RTN  0071  ADDED THE ELIGIBILITY PASS AHEAD OF    *
002600*                       THE AVERAGE-RATING ROLL - A REVIEW     *
002700*                       REQUEST IS ONLY ELIGIBLE IF THE FLAGS  *
002800*                       ON THE REQUEST ROW SHOW A PURCHASE (OR *
002900*                       A COMPLETED BOOKING) AND NO REVIEW     *
003000*                       ALREADY ON FILE FOR IT.  THE STOREFRONT*
003100*                       STAMPS THE FLAGS - THIS RUN DOES NOT   *
003200*                       CHASE THE ORDER OR BOOKING MASTERS.    *
003300*                       PER HELP DESK TICKET 04-233.            *
003400*--------------------------------------------------------------*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     UPSI-0 IS REVIEW-AGGREGATION-DEBUG-SWITCH.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     COPY "SLREVW.CBL".
004300     COPY "SLREVRQ.CBL".
004400     COPY "SLREVRR.CBL".
004500*
004600 DATA DIVISION.
004700 FILE SECTION.
004800     COPY "FDREVW.CBL".
004900     COPY "FDREVRQ.CBL".
005000     COPY "FDREVRR.CBL".
005100*
005200 WORKING-STORAGE SECTION.
005300 01  FILE-STATUSES.
005400     05  W-REVW-STATUS           PIC X(02).
005500     05  W-REVRQ-STATUS          PIC X(02).
005600     05  W-REVRR-STATUS          PIC X(02).
005700     05  FILLER                  PIC X(02).
005800*
005900 01  SWITCHES.
006000     05  W-END-OF-REVW           PIC X(01).
006100         88  END-OF-REVW             VALUE "Y".
006200     05  W-FIRST-PRODUCT         PIC X(01).
006300         88  FIRST-PRODUCT           VALUE "Y".
006400     05  W-END-OF-REVRQ          PIC X(01).
006500         88  END-OF-REVRQ            VALUE "Y".
006600     05  W-REQUEST-ELIGIBLE      PIC X(01).
006700         88  REQUEST-IS-ELIGIBLE     VALUE "Y".
006800     05  FILLER                  PIC X(02).
006900 01  SWITCHES-DUMP REDEFINES SWITCHES PIC X(06).
007000*
007100 01  COUNTERS.
007200     05  REVIEWS-READ         PIC 9(07) COMP.
007300     05  REVIEWS-COUNTED      PIC 9(07) COMP.
007400     05  REVIEWS-EXCLUDED     PIC 9(07) COMP.
007500     05  PRODUCTS-REPORTED    PIC 9(05) COMP.
007600     05  FILLER                  PIC X(04).
007700 01  COUNTERS-DUMP REDEFINES COUNTERS PIC X(20).
007800*
007900 01  REQUEST-COUNTERS.
008000     05  REQUESTS-READ        PIC 9(07) COMP.
008100     05  REQUESTS-ELIGIBLE    PIC 9(07) COMP.
008200     05  REQUESTS-INELIGIBLE  PIC 9(07) COMP.
008300     05  FILLER                  PIC X(04).
008400 01  REQUEST-COUNTERS-DUMP REDEFINES REQUEST-COUNTERS
008500                             PIC X(16).
008600*
008700 01  PRODUCT-ACCUM.
008800     05  CUR-PRODUCT-ID       PIC 9(06).
008900     05  CUR-RATING-COUNT     PIC 9(05) COMP.
009000     05  CUR-RATING-SUM       PIC 9(07) COMP.
009100     05  CUR-AVG-RATING       PIC 9(01)V9.
009200     05  FILLER                  PIC X(06).
009300 01  PRODUCT-ACCUM-DUMP REDEFINES PRODUCT-ACCUM PIC X(22).
009400*
009500 77  RATING-ELIGIBLE          PIC X(01).
009600     88  RATING-IS-ELIGIBLE          VALUE "Y".
009700 77  RR-RESULT-TEXT           PIC X(30).
009800*
009900 PROCEDURE DIVISION.
010000*
010100 000-MAINLINE.
010200     PERFORM 010-INITIALIZE
010300         THRU 010-INITIALIZE-EXIT.
010400     PERFORM 020-ELIGIBILITY-PASS
010500         THRU 020-ELIGIBILITY-PASS-EXIT.
010600     PERFORM 100-PROCESS-REVIEW
010700         THRU 100-PROCESS-REVIEW-EXIT
010800         UNTIL END-OF-REVW.
010900     IF NOT FIRST-PRODUCT
011000         PERFORM 300-POST-PRODUCT
011100             THRU 300-POST-PRODUCT-EXIT.
011200     PERFORM 900-TERMINATE
011300         THRU 900-TERMINATE-EXIT.
011400     STOP RUN.
011500*
011600 010-INITIALIZE.
011700     DISPLAY "REVIEW-AGGREGATION - START OF RUN".
011800     MOVE ZEROS TO REVIEWS-READ REVIEWS-COUNTED
011900                   REVIEWS-EXCLUDED PRODUCTS-REPORTED.
012000     MOVE ZEROS TO REQUESTS-READ REQUESTS-ELIGIBLE
012100                   REQUESTS-INELIGIBLE.
012200     MOVE "Y" TO W-FIRST-PRODUCT.
012300     OPEN INPUT REVIEW-FILE.
012400     MOVE "N" TO W-END-OF-REVW.
012500     READ REVIEW-FILE
012600         AT END MOVE "Y" TO W-END-OF-REVW.
012700 010-INITIALIZE-EXIT.
012800     EXIT.
012900*
013000*    THE ELIGIBILITY PASS RUNS AHEAD OF THE AVERAGE-RATING     *
013100*    ROLL BELOW AND IS COMPLETELY SEPARATE FROM IT - IT READS  *
013200*    REVIEW-REQUEST-FILE, NOT REVIEW-FILE, AND DECIDES WHETHER *
013300*    EACH REQUESTED REVIEW MAY BE POSTED AT ALL.
013400 020-ELIGIBILITY-PASS.
013500     OPEN INPUT REVIEW-REQUEST-FILE.
013600     OPEN OUTPUT REVIEW-RQ-RPT-FILE.
013700     MOVE "N" TO W-END-OF-REVRQ.
013800     READ REVIEW-REQUEST-FILE
013900         AT END MOVE "Y" TO W-END-OF-REVRQ.
014000     PERFORM 030-PROCESS-REQUEST
014100         THRU 030-PROCESS-REQUEST-EXIT
014200         UNTIL END-OF-REVRQ.
014300     CLOSE REVIEW-REQUEST-FILE.
014400     CLOSE REVIEW-RQ-RPT-FILE.
014500 020-ELIGIBILITY-PASS-EXIT.
014600     EXIT.
014700*
014800 030-PROCESS-REQUEST.
014900     ADD 1 TO REQUESTS-READ.
015000     PERFORM 050-VALIDATE-ELIGIBILITY
015100         THRU 050-VALIDATE-ELIGIBILITY-EXIT.
015200     MOVE RQ-REF-ID TO RR-REF-ID.
015300     MOVE RQ-REVIEW-TYPE TO RR-REVIEW-TYPE.
015400     MOVE RR-RESULT-TEXT TO RR-RESULT.
015500     IF REQUEST-IS-ELIGIBLE
015600         ADD 1 TO REQUESTS-ELIGIBLE
015700     ELSE
015800         ADD 1 TO REQUESTS-INELIGIBLE.
015900     WRITE REVIEW-RQ-RPT-REC.
016000     READ REVIEW-REQUEST-FILE
016100         AT END MOVE "Y" TO W-END-OF-REVRQ.
016200 030-PROCESS-REQUEST-EXIT.
016300     EXIT.
016400*
016500*    VALIDATE-ELIGIBILITY - A PRODUCT REVIEW REQUEST IS        *
016600*    ELIGIBLE ONLY WHEN THE PURCHASED FLAG IS ON AND THE       *
016700*    ALREADY-REVIEWED FLAG IS OFF; A BOOKING REVIEW REQUEST IS *
016800*    ELIGIBLE ONLY WHEN THE BOOKING-COMPLETE FLAG IS ON AND    *
016900*    THE ALREADY-REVIEWED FLAG IS OFF.  THIS IS A STRAIGHT     *
017000*    FLAG CHECK OVER THE REQUEST ROW ITSELF - NO MASTER FILE   *
017100*    IS READ HERE.
017200 050-VALIDATE-ELIGIBILITY.
017300     MOVE "Y" TO W-REQUEST-ELIGIBLE.
017400     MOVE "ELIGIBLE" TO RR-RESULT-TEXT.
017500     IF RQ-REVIEW-TYPE EQUAL "P"
017600         IF RQ-ALREADY-PURCHASED NOT EQUAL "Y"
017700             MOVE "N" TO W-REQUEST-ELIGIBLE
017800             MOVE "NOT ELIGIBLE - NOT PURCHASED" TO
017900                                             RR-RESULT-TEXT
018000         ELSE
018100             IF RQ-ALREADY-REVIEWED EQUAL "Y"
018200                 MOVE "N" TO W-REQUEST-ELIGIBLE
018300                 MOVE "NOT ELIGIBLE - ALREADY DONE" TO
018400                                             RR-RESULT-TEXT
018500     ELSE
018600         IF RQ-REVIEW-TYPE EQUAL "B"
018700             IF RQ-BOOKING-COMPLETE NOT EQUAL "Y"
018800                 MOVE "N" TO W-REQUEST-ELIGIBLE
018900                 MOVE "NOT ELIGIBLE - BOOKING OPEN" TO
019000                                             RR-RESULT-TEXT
019100             ELSE
019200                 IF RQ-ALREADY-REVIEWED EQUAL "Y"
019300                     MOVE "N" TO W-REQUEST-ELIGIBLE
019400                     MOVE "NOT ELIGIBLE - ALREADY DONE" TO
019500                                             RR-RESULT-TEXT
019600         ELSE
019700             MOVE "N" TO W-REQUEST-ELIGIBLE
019800             MOVE "NOT ELIGIBLE - BAD TYPE" TO RR-RESULT-TEXT.
019900 050-VALIDATE-ELIGIBILITY-EXIT.
020000     EXIT.
020100*
020200 100-PROCESS-REVIEW.
020300     ADD 1 TO REVIEWS-READ.
020400     IF FIRST-PRODUCT
020500         PERFORM 110-START-PRODUCT
020600             THRU 110-START-PRODUCT-EXIT
020700     ELSE
020800         IF RV-PRODUCT-ID NOT EQUAL CUR-PRODUCT-ID
020900             PERFORM 300-POST-PRODUCT
021000                 THRU 300-POST-PRODUCT-EXIT
021100             PERFORM 110-START-PRODUCT
021200                 THRU 110-START-PRODUCT-EXIT.
021300     PERFORM 200-ACCUMULATE-RATING
021400         THRU 200-ACCUMULATE-RATING-EXIT.
021500     READ REVIEW-FILE
021600         AT END MOVE "Y" TO W-END-OF-REVW.
021700 100-PROCESS-REVIEW-EXIT.
021800     EXIT.
021900*
022000 110-START-PRODUCT.
022100     MOVE "N" TO W-FIRST-PRODUCT.
022200     MOVE RV-PRODUCT-ID TO CUR-PRODUCT-ID.
022300     MOVE ZEROS TO CUR-RATING-COUNT CUR-RATING-SUM.
022400 110-START-PRODUCT-EXIT.
022500     EXIT.
022600*
022700 200-ACCUMULATE-RATING.
022800     MOVE "Y" TO RATING-ELIGIBLE.
022900     IF RV-VISIBLE NOT EQUAL "Y"
023000         MOVE "N" TO RATING-ELIGIBLE.
023100     IF RV-HIDDEN EQUAL "Y"
023200         MOVE "N" TO RATING-ELIGIBLE.
023300     IF NOT RATING-IS-ELIGIBLE
023400         ADD 1 TO REVIEWS-EXCLUDED
023500         GO TO 200-ACCUMULATE-RATING-EXIT.
023600     ADD 1 TO CUR-RATING-COUNT.
023700     ADD RV-RATING TO CUR-RATING-SUM.
023800     ADD 1 TO REVIEWS-COUNTED.
023900 200-ACCUMULATE-RATING-EXIT.
024000     EXIT.
024100*
024200 300-POST-PRODUCT.
024300     IF CUR-RATING-COUNT EQUAL ZEROS
024400         MOVE ZEROS TO CUR-AVG-RATING
024500     ELSE
024600         COMPUTE CUR-AVG-RATING ROUNDED =
024700             CUR-RATING-SUM / CUR-RATING-COUNT.
024800     ADD 1 TO PRODUCTS-REPORTED.
024900     DISPLAY "PRODUCT " CUR-PRODUCT-ID
025000             " - REVIEWS " CUR-RATING-COUNT
025100             " - AVERAGE RATING " CUR-AVG-RATING.
025200 300-POST-PRODUCT-EXIT.
025300     EXIT.
025400*
025500 900-TERMINATE.
025600     CLOSE REVIEW-FILE.
025700     DISPLAY "REQUESTS READ     : " REQUESTS-READ.
025800     DISPLAY "REQUESTS ELIGIBLE : " REQUESTS-ELIGIBLE.
025900     DISPLAY "REQUESTS REJECTED : " REQUESTS-INELIGIBLE.
026000     DISPLAY "REVIEWS READ      : " REVIEWS-READ.
026100     DISPLAY "REVIEWS COUNTED   : " REVIEWS-COUNTED.
026200     DISPLAY "REVIEWS EXCLUDED  : " REVIEWS-EXCLUDED.
026300     DISPLAY "PRODUCTS REPORTED : " PRODUCTS-REPORTED.
026400     DISPLAY "REVIEW-AGGREGATION - END OF RUN".
026500 900-TERMINATE-EXIT.
026600     EXIT.
