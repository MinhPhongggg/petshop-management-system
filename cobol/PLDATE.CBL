000100*
000200*    PLDATE.CBL  -  DATE ARITHMETIC LIBRARY.  THE DASHBOARD RUN
000300*    NEEDS TO WALK A DATE BACKWARDS BY N DAYS TO FIND THE START
000400*    OF THE "PRIOR PERIOD OF EQUAL LENGTH", WHICH CROSSES MONTH
000500*    AND LEAP-YEAR BOUNDARIES, SO THIS CONVERTS TO AND FROM A
000600*    JULIAN DAY NUMBER AND SUBTRACTS ON THAT INSTEAD OF WALKING
000700*    THE CALENDAR A DAY AT A TIME.  THE CONVERSION IS THE
000800*    FLIEGEL & VAN FLANDERN ALGORITHM (SEE BANNER BELOW).  NO
000900*    INTRINSIC FUNCTIONS ARE USED - JUST INTEGER DIVIDE, AS THE
001000*    SHOP'S COMPILER ON THIS CLASS OF JOB DOES NOT CARRY THEM.
001100*
001300*    CALLING PROGRAM MUST DECLARE, IN WORKING-STORAGE:
001400*        WD-DATE-CCYYMMDD   PIC 9(08).      <- IN/OUT DATE
001500*        WD-JULIAN-DAY      PIC S9(09) COMP.
001600*        WD-DAYS-TO-MOVE    PIC S9(05) COMP.
001700*        WD-CALC-A          PIC S9(09) COMP.
001800*        WD-CALC-Y          PIC S9(09) COMP.
001900*        WD-CALC-M          PIC S9(09) COMP.
002000*        WD-CALC-L          PIC S9(09) COMP.
002100*        WD-CALC-N          PIC S9(09) COMP.
002200*        01 WD-DATE-GROUPS REDEFINES WD-DATE-CCYYMMDD.
002300*           05 WD-CCYY     PIC 9(04).
002400*           05 WD-MM       PIC 9(02).
002500*           05 WD-DD       PIC 9(02).
002600*
002700 CONVERT-DATE-TO-JULIAN.
002800*    FLIEGEL & VAN FLANDERN, "A MACHINE ALGORITHM FOR
002900*    PROCESSING CALENDAR DATES", CACM 11(10), 1968.
003000     COMPUTE WD-CALC-A = (14 - WD-MM) / 12
003100     COMPUTE WD-CALC-Y = WD-CCYY + 4800 - WD-CALC-A
003200     COMPUTE WD-CALC-M = WD-MM + (12 * WD-CALC-A) - 3
003300     COMPUTE WD-JULIAN-DAY =
003400              WD-DD
003500            + ((153 * WD-CALC-M) + 2) / 5
003550            + (365 * WD-CALC-Y)
003600            + (WD-CALC-Y / 4)
003700            - (WD-CALC-Y / 100)
003800            + (WD-CALC-Y / 400)
003900            - 32045.
004000 CONVERT-DATE-TO-JULIAN-EXIT.
004100     EXIT.
004200*
004300 CONVERT-JULIAN-TO-DATE.
004400     COMPUTE WD-CALC-L = WD-JULIAN-DAY + 68569
004500     COMPUTE WD-CALC-N = (4 * WD-CALC-L) / 146097
004600     COMPUTE WD-CALC-L = WD-CALC-L - ((146097 * WD-CALC-N) + 3) / 4
004700     COMPUTE WD-CALC-Y = (4000 * (WD-CALC-L + 1)) / 1461001
004800     COMPUTE WD-CALC-L =
004900              WD-CALC-L - ((1461 * WD-CALC-Y) / 4) + 31
005000     COMPUTE WD-CALC-M = (80 * WD-CALC-L) / 2447
005100     COMPUTE WD-DD    = WD-CALC-L - ((2447 * WD-CALC-M) / 80)
005200     COMPUTE WD-CALC-L = WD-CALC-M / 11
005300     COMPUTE WD-MM    = WD-CALC-M + 2 - (12 * WD-CALC-L)
005400     COMPUTE WD-CCYY  = (100 * (WD-CALC-N - 49)) + WD-CALC-Y
005500              + WD-CALC-L.
005600 CONVERT-JULIAN-TO-DATE-EXIT.
005700     EXIT.
005800*
005900 SUBTRACT-DAYS-FROM-DATE.
006000*    ON ENTRY WD-DATE-CCYYMMDD AND WD-DAYS-TO-MOVE ARE SET;
006100*    ON EXIT WD-DATE-CCYYMMDD HOLDS THE EARLIER DATE.  USED BY
006200*    THE DASHBOARD RUN TO STEP THE PERIOD-START DATE BACK BY
006300*    THE LENGTH OF THE PERIOD TO GET THE PRIOR PERIOD'S START.
006400     PERFORM CONVERT-DATE-TO-JULIAN
006500         THRU CONVERT-DATE-TO-JULIAN-EXIT
006600     COMPUTE WD-JULIAN-DAY = WD-JULIAN-DAY - WD-DAYS-TO-MOVE
006700     PERFORM CONVERT-JULIAN-TO-DATE
006800         THRU CONVERT-JULIAN-TO-DATE-EXIT.
006900 SUBTRACT-DAYS-FROM-DATE-EXIT.
007000     EXIT.
