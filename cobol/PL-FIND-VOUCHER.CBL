000100*
000200*    PL-FIND-VOUCHER.CBL  -  BINARY SEARCH OF THE IN-CORE
000300*    VOUCHER TABLE BY VCT-CODE.  CALLER SETS LOOKUP-CODE
000400*    BEFORE PERFORMING; ON RETURN W-FOUND-VOUCHER TELLS
000500*    WHETHER VCT-IDX IS GOOD.
000600*
000700*    CALLING PROGRAM MUST DECLARE, IN WORKING-STORAGE:
000800*        LOOKUP-CODE     PIC X(10).
000900*        W-FOUND-VOUCHER    PIC X(01).
001000*           88 FOUND-VOUCHER     VALUE "Y".
001100*
001200 FIND-VOUCHER-RECORD.
001300     MOVE "N" TO W-FOUND-VOUCHER
001400     SET VCT-IDX TO 1
001500     SEARCH ALL VCT-TABLE
001600         AT END
001700             MOVE "N" TO W-FOUND-VOUCHER
001800         WHEN VCT-CODE(VCT-IDX) EQUAL LOOKUP-CODE
001900             MOVE "Y" TO W-FOUND-VOUCHER.
002000 FIND-VOUCHER-RECORD-EXIT.
002100     EXIT.
