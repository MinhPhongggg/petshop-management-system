000100*
000200*    SLREVN.CBL  -  FILE-CONTROL FOR THE REVENUE TRANSACTION
000300*    FILE READ BY THE DASHBOARD SUMMARY RUN, ONE ROW PER
000400*    POSTED ORDER OR RATED BOOKING.
000500*
000600    SELECT REVENUE-FILE
000700        ASSIGN TO REVNFILE
000800        ORGANIZATION IS LINE SEQUENTIAL
000900        FILE STATUS IS W-REVENUE-STATUS.
