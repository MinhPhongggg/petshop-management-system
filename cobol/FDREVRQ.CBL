000100*
000200*    FDREVRQ.CBL  -  REVIEW ELIGIBILITY REQUEST RECORD.
000300*    RQ-REVIEW-TYPE IS 'P' FOR A PRODUCT REVIEW AND 'B' FOR A
000400*    BOOKING REVIEW - THE THREE FLAG BYTES BELOW ARE STAMPED
000500*    ON BY THE STOREFRONT BEFORE THE ROW EVER REACHES THIS
000600*    RUN, SO ELIGIBILITY HERE IS A STRAIGHT FLAG CHECK, NOT A
000700*    LOOKUP AGAINST THE ORDER OR BOOKING MASTERS.
000800*
000900    FD  REVIEW-REQUEST-FILE
001000        LABEL RECORDS ARE STANDARD.
001100
001200    01  REVIEW-REQUEST-REC.
001300        05  RQ-REF-ID               PIC 9(06).
001400        05  RQ-REVIEW-TYPE          PIC X(01).
001500        05  RQ-RATING               PIC 9(01).
001600        05  RQ-ALREADY-PURCHASED    PIC X(01).
001700        05  RQ-ALREADY-REVIEWED     PIC X(01).
001800        05  RQ-BOOKING-COMPLETE     PIC X(01).
001900        05  FILLER                  PIC X(09).
