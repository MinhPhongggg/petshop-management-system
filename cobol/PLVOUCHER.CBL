000100*
000200*    PLVOUCHER.CBL  -  VOUCHER VALIDITY AND DISCOUNT ENGINE,
000300*    SHARED BY EVERY PROGRAM THAT PRICES AN ORDER AGAINST THE
000400*    VOUCHER TABLE.  CALLER MUST HAVE ALREADY SEARCHED VCT-TABLE
000500*    (SEE PL-FIND-VOUCHER.CBL) AND SET W-FOUND-VOUCHER AND
000600*    VCT-IDX BEFORE PERFORMING VALIDATE-VOUCHER.
000700*
000800*    CALLING PROGRAM MUST DECLARE, IN WORKING-STORAGE:
000900*        PROCESS-DATE    PIC 9(08).
001000*        ORDER-SUBTOTAL  PIC S9(10)V99.
001100*        W-VOUCHER-DISCOUNT PIC S9(10)V99.
001200*        W-VOUCHER-RETCODE  PIC 9(02).
001300*
001400 VALIDATE-VOUCHER.
001500     MOVE ZEROS TO W-VOUCHER-RETCODE
001600     MOVE ZEROS TO W-VOUCHER-DISCOUNT
001700     IF NOT FOUND-VOUCHER
001800         MOVE 20 TO W-VOUCHER-RETCODE
001900         GO TO VALIDATE-VOUCHER-EXIT.
002000     IF VCT-ACTIVE(VCT-IDX) NOT EQUAL "Y"
002100         MOVE 20 TO W-VOUCHER-RETCODE
002200         GO TO VALIDATE-VOUCHER-EXIT.
002300     IF PROCESS-DATE NOT GREATER THAN VCT-START-DATE(VCT-IDX)
002400         OR PROCESS-DATE NOT LESS THAN VCT-END-DATE(VCT-IDX)
002500         MOVE 20 TO W-VOUCHER-RETCODE
002600         GO TO VALIDATE-VOUCHER-EXIT.
002700     IF VCT-USAGE-LIMIT(VCT-IDX) NOT EQUAL ZEROS
002800       AND VCT-USED-COUNT(VCT-IDX) NOT LESS THAN
002900                                      VCT-USAGE-LIMIT(VCT-IDX)
003000         MOVE 20 TO W-VOUCHER-RETCODE
003100         GO TO VALIDATE-VOUCHER-EXIT.
003200     IF ORDER-SUBTOTAL LESS THAN VCT-MIN-ORDER-AMT(VCT-IDX)
003300         MOVE 21 TO W-VOUCHER-RETCODE
003400         GO TO VALIDATE-VOUCHER-EXIT.
003500     PERFORM COMPUTE-VOUCHER-DISCOUNT
003600         THRU COMPUTE-VOUCHER-DISCOUNT-EXIT.
003700 VALIDATE-VOUCHER-EXIT.
003800     EXIT.
003900*
004000 COMPUTE-VOUCHER-DISCOUNT.
004100*    PERCENTAGE DISCOUNT TRUNCATES TO TWO DECIMALS - NO ROUNDED
004200*    CLAUSE - THEN IS CAPPED WHEN A MAXIMUM IS ON FILE.
004300     IF VCT-DISC-TYPE(VCT-IDX) EQUAL "P"
004400         COMPUTE W-VOUCHER-DISCOUNT =
004500              (ORDER-SUBTOTAL * VCT-DISC-VALUE(VCT-IDX)) / 100
004600         IF VCT-MAX-DISCOUNT(VCT-IDX) GREATER THAN ZEROS
004700           AND W-VOUCHER-DISCOUNT GREATER THAN
004800                                     VCT-MAX-DISCOUNT(VCT-IDX)
004900             MOVE VCT-MAX-DISCOUNT(VCT-IDX) TO W-VOUCHER-DISCOUNT
005000     ELSE
005100         MOVE VCT-DISC-VALUE(VCT-IDX) TO W-VOUCHER-DISCOUNT.
005200     IF W-VOUCHER-DISCOUNT GREATER THAN ORDER-SUBTOTAL
005300         MOVE ORDER-SUBTOTAL TO W-VOUCHER-DISCOUNT.
005400 COMPUTE-VOUCHER-DISCOUNT-EXIT.
005500     EXIT.
