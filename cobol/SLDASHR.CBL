000100*
000200*    SLDASHR.CBL  -  FILE-CONTROL FOR THE DASHBOARD SUMMARY
000300*    REPORT WRITTEN BY THE DASHBOARD SUMMARY RUN.
000400*
000500    SELECT DASH-RPT-FILE
000600        ASSIGN TO DASHRPT
000700        ORGANIZATION IS LINE SEQUENTIAL
000800        FILE STATUS IS W-DASHR-STATUS.
