000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ORDER-POSTING.
000300 AUTHOR.  R T NGUYEN.
000400 INSTALLATION.  PET SHOP DATA PROCESSING.
000500 DATE-WRITTEN.  03-11-91.
000600 DATE-COMPILED.
000700 SECURITY.  COMPANY CONFIDENTIAL - BATCH ACCOUNTING SERIES.
000800*
000900*--------------------------------------------------------------*
001000*  CHANGE LOG                                                  *
001100*--------------------------------------------------------------*
001200*  03-11-91  RTN  0000  ORIGINAL PROGRAM.  PRICES AND POSTS    *
001300*                       ORDER-ITEM LINES AGAINST THE VARIANT   *
001400*                       MASTER, APPLIES VOUCHER DISCOUNT AND   *
001500*                       FLAT SHIPPING FEE.                     *
001600*  07-22-91  RTN  0014  ADDED STOCK-SHORT REJECT (RC 10) -     *
001700*                       WAREHOUSE WAS POSTING NEGATIVE STOCK.  *
001800*  01-09-92  DKM  0031  VOUCHER MIN-ORDER-AMOUNT EDIT ADDED    *
001900*                       PER MARKETING REQUEST 92-004.          *
002000*  06-14-93  DKM  0058  SOLD-COUNT ACCUMULATOR ADDED FOR THE   *
002100*                       NEW BEST-SELLER LISTING.                *
002200*  11-02-94  RTN  0071  CORRECTED VOUCHER DISCOUNT CAP LOGIC - *
002300*                       CAP WAS BEING APPLIED BEFORE THE       *
002400*                       PERCENTAGE CALCULATION.                *
002500*  02-27-96  JLH  0090  REWROTE PRICING TO TAKE THE LOWER OF   *
002600*                       VARIANT PRICE AND SALE PRICE PER LINE  *
002700*                       (CART-PRICING RULE FROM THE NEW POS    *
002800*                       FRONT END).                            *
002900*  09-18-97  JLH  0104  ORDER CODE WIDENED TO A 12-DIGIT       *
003000*                       SEQUENCE, OLD 6-DIGIT FIELD WAS DUE    *
003100*                       TO WRAP IN Q1 98.                      *
003200*  12-30-98  JLH  0119  Y2K - RUN DATE WINDOWING ADDED SO A    *
003300*                       2-DIGIT YEAR FROM DATE OF 00-49 IS     *
003400*                       TAKEN AS 20XX, 50-99 AS 19XX, FOR THE  *
003500*                       VOUCHER VALID-DATE COMPARE.            *
003600*  05-03-01  PDS  0140  REQUEST 01-118.  REJECTED ORDERS NO    *
003700*                       LONGER TOUCH STOCK OR VOUCHER COUNTS   *
003800*                       (WAS DECREMENTING ON A LATER LINE      *
003900*                       FAILURE WITHIN THE SAME ORDER).        *
004000*  08-19-04  PDS  0162  END-OF-JOB TOTALS LINE ADDED FOR THE   *
004100*                       NIGHTLY OPERATIONS LOG.                *
004110*  06-02-11  RTN  0175  W-VOUCHER-DISCOUNT/W-VOUCHER-RETCODE   *
004120*                       WERE MISSING FROM WORKING-STORAGE -    *
004130*                       PLVOUCHER.CBL'S CONTRACT FIELDS, SO    *
004140*                       THE COMPUTED DISCOUNT NEVER REACHED    *
004150*                       ORDER-TOTAL.  DECLARED BOTH AND WIRED  *
004160*                       THE DISCOUNT BACK AFTER VALIDATE-      *
004170*                       VOUCHER (CATALOG DESK COMPLAINT 11-036)*
004200*--------------------------------------------------------------*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     UPSI-0 IS ORDER-POSTING-DEBUG-SWITCH.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     COPY "SLVARNT.CBL".
005100     COPY "SLVOUCH.CBL".
005200     COPY "SLORDIT.CBL".
005300     COPY "SLORDOT.CBL".
005350     COPY "SLOLJRN.CBL".
005400*
005500 DATA DIVISION.
005600 FILE SECTION.
005700     COPY "FDVARNT.CBL".
005800     COPY "FDVOUCH.CBL".
005900     COPY "FDORDIT.CBL".
006000     COPY "FDORDOT.CBL".
006050     COPY "FDOLJRN.CBL".
006100*
006200 WORKING-STORAGE SECTION.
006210*    IN-CORE VARIANT TABLE, LOADED FROM VARIANT-FILE AT START
006215*    OF JOB.  SOURCE FILE IS ALREADY SORTED BY PV-VARIANT-ID SO
006220*    A SEARCH ALL (BINARY SEARCH) REPLACES THE KEYED READ THE
006225*    ORIGINAL SHOP DOES NOT HAVE HARDWARE FOR ON THIS JOB CLASS.
006230 01  PVT-TABLE-CONTROL.
006235     05  PVT-ENTRY-COUNT         PIC 9(05) COMP.
006240     05  PVT-TABLE OCCURS 4000 TIMES
006245             ASCENDING KEY IS PVT-VARIANT-ID
006250             INDEXED BY PVT-IDX.
006255         10  PVT-VARIANT-ID      PIC 9(06).
006260         10  PVT-PRODUCT-ID      PIC 9(06).
006265         10  PVT-PRODUCT-NAME    PIC X(30).
006270         10  PVT-VARIANT-NAME    PIC X(15).
006275         10  PVT-SKU             PIC X(12).
006280         10  PVT-PRICE           PIC S9(10)V99.
006285         10  PVT-SALE-PRICE      PIC S9(10)V99.
006290         10  PVT-STOCK           PIC S9(07).
006295         10  PVT-SOLD-COUNT      PIC S9(07).
006300         10  PVT-ACTIVE          PIC X(01).
006302         10  FILLER              PIC X(10).
006305*
006308*    IN-CORE VOUCHER TABLE, SEARCH ALL BY VCT-CODE, LOADED FROM
006310*    VOUCHER-FILE (ALREADY IN CODE SEQUENCE) AT START OF THE
006312*    ORDER POSTING RUN.
006315 01  VCT-TABLE-CONTROL.
006320     05  VCT-ENTRY-COUNT         PIC 9(05) COMP.
006325     05  VCT-TABLE OCCURS 500 TIMES
006330             ASCENDING KEY IS VCT-CODE
006335             INDEXED BY VCT-IDX.
006340         10  VCT-CODE            PIC X(10).
006345         10  VCT-DISC-TYPE       PIC X(01).
006350         10  VCT-DISC-VALUE      PIC S9(10)V99.
006355         10  VCT-MAX-DISCOUNT    PIC S9(10)V99.
006360         10  VCT-MIN-ORDER-AMT   PIC S9(10)V99.
006365         10  VCT-USAGE-LIMIT     PIC 9(06).
006370         10  VCT-USED-COUNT      PIC 9(06).
006375         10  VCT-START-DATE      PIC 9(08).
006380         10  VCT-END-DATE        PIC 9(08).
006385         10  VCT-ACTIVE          PIC X(01).
006390         10  FILLER              PIC X(04).
006500*
006600 01  FILE-STATUSES.
006700     05  W-VARIANT-STATUS        PIC X(02).
006800     05  W-VOUCHER-STATUS        PIC X(02).
006900     05  W-ORDIT-STATUS          PIC X(02).
007000     05  W-ORDOT-STATUS          PIC X(02).
007050     05  W-OLJRN-STATUS          PIC X(02).
007100     05  FILLER                  PIC X(06).
007200*
007300 01  SWITCHES.
007400     05  W-END-OF-VARLOAD        PIC X(01).
007500         88  END-OF-VARLOAD          VALUE "Y".
007600     05  W-END-OF-VCHLOAD        PIC X(01).
007700         88  END-OF-VCHLOAD          VALUE "Y".
007800     05  W-END-OF-ORDIT          PIC X(01).
007900         88  END-OF-ORDIT            VALUE "Y".
008000     05  W-FOUND-VARIANT         PIC X(01).
008100         88  FOUND-VARIANT           VALUE "Y".
008200     05  W-FOUND-VOUCHER         PIC X(01).
008300         88  FOUND-VOUCHER           VALUE "Y".
008400     05  W-ORDER-OK              PIC X(01).
008500         88  ORDER-OK                VALUE "Y".
008600     05  FILLER                  PIC X(04).
008700*
008800 01  COUNTERS.
008900     05  ORDER-SEQ            PIC 9(09) COMP.
009000     05  ORDERS-POSTED        PIC 9(07) COMP.
009100     05  ORDERS-REJECTED      PIC 9(07) COMP.
009200     05  LINE-COUNT           PIC 9(04) COMP.
009300     05  WK-LINE-SUB             PIC 9(04) COMP.
009400     05  LOOKUP-VARIANT       PIC 9(06).
009500     05  LOOKUP-CODE          PIC X(10).
009600     05  FILLER                  PIC X(04).
009700*
009800 01  MONEY-ACCUM.
009900     05  ORDER-SUBTOTAL       PIC S9(10)V99.
010000     05  VOUCHER-DISCOUNT     PIC S9(10)V99.
010050     05  W-VOUCHER-DISCOUNT      PIC S9(10)V99.
010100     05  SHIP-FEE             PIC S9(10)V99 VALUE 30000.00.
010200     05  ORDER-TOTAL          PIC S9(10)V99.
010300     05  TOTAL-SALES-AMT      PIC S9(12)V99.
010400     05  TOTAL-DISCOUNT-AMT   PIC S9(12)V99.
010500     05  FILLER                  PIC X(06).
010600 01  MONEY-ACCUM-DUMP REDEFINES MONEY-ACCUM
010700                             PIC X(94).
010800*
010900 01  CURRENT-ORDER.
011000     05  CURRENT-ORDER-REF    PIC X(10).
011100     05  CURRENT-VOUCHER      PIC X(10).
011200     05  CURRENT-RETCODE      PIC 9(02).
011300     05  FILLER                  PIC X(04).
011400 01  CURRENT-ORDER-DUMP REDEFINES CURRENT-ORDER
011500                             PIC X(26).
011600*
011700 01  ORDER-LINE-TABLE.
011800     05  LINE-ENTRY OCCURS 200 TIMES.
011900         10  LN-VARIANT-ID       PIC 9(06).
012000         10  LN-QUANTITY         PIC 9(04).
012100         10  LN-UNIT-PRICE       PIC S9(10)V99.
012200         10  FILLER              PIC X(04).
012300*
012400 01  TODAY-DATE-6            PIC 9(06).
012500 01  TODAY-DATE-6R REDEFINES TODAY-DATE-6.
012600     05  TODAY-YY             PIC 9(02).
012700     05  TODAY-MM             PIC 9(02).
012800     05  TODAY-DD             PIC 9(02).
012900 77  PROCESS-DATE            PIC 9(08).
013000*
013100 01  ORDER-CODE-AREA.
013200     05  OC-PREFIX            PIC X(03) VALUE "ORD".
013300     05  OC-SEQ-NUM           PIC 9(12).
013400 01  ORDER-CODE-ALT REDEFINES ORDER-CODE-AREA.
013500     05  OC-FULL              PIC X(15).
013600*
013700 01  REPORT-LINE.
013800     05  RL-ORDER-CODE           PIC X(15).
013900     05  FILLER                  PIC X(02) VALUE SPACES.
014000     05  RL-ITEM-COUNT           PIC ZZZ9.
014100     05  FILLER                  PIC X(02) VALUE SPACES.
014200     05  RL-SUBTOTAL             PIC Z,ZZZ,ZZZ,ZZ9.99.
014300     05  FILLER                  PIC X(02) VALUE SPACES.
014400     05  RL-DISCOUNT             PIC Z,ZZZ,ZZZ,ZZ9.99.
014500     05  FILLER                  PIC X(02) VALUE SPACES.
014600     05  RL-SHIP-FEE             PIC Z,ZZZ,ZZ9.99.
014700     05  FILLER                  PIC X(02) VALUE SPACES.
014800     05  RL-TOTAL                PIC Z,ZZZ,ZZZ,ZZ9.99.
014900     05  FILLER                  PIC X(02) VALUE SPACES.
015000     05  RL-STATUS               PIC X(10).
015100     05  FILLER                  PIC X(02) VALUE SPACES.
015200     05  RL-RETCODE              PIC 99.
015300*
015400 77  EFFECTIVE-PRICE          PIC S9(10)V99.
015450 77  W-VOUCHER-RETCODE           PIC 9(02).
015500 77  VOUCHER-RETCODE          PIC 9(02).
015600*
015700 PROCEDURE DIVISION.
015800*
015900 000-MAINLINE.
016000     PERFORM 010-INITIALIZE
016100         THRU 010-INITIALIZE-EXIT.
016200     PERFORM 100-PROCESS-ORDIT-RECORD
016300         THRU 100-PROCESS-ORDIT-RECORD-EXIT
016400         UNTIL END-OF-ORDIT.
016500     PERFORM 900-TERMINATE
016600         THRU 900-TERMINATE-EXIT.
016700     STOP RUN.
016800*
016900 010-INITIALIZE.
017000     DISPLAY "ORDER-POSTING - START OF RUN".
017100     MOVE "N" TO W-END-OF-VARLOAD.
017200     MOVE ZEROS TO PVT-ENTRY-COUNT.
017300     OPEN INPUT VARIANT-FILE.
017400     READ VARIANT-FILE
017500         AT END MOVE "Y" TO W-END-OF-VARLOAD.
017600     PERFORM 011-LOAD-VARIANT-TABLE
017700         THRU 011-LOAD-VARIANT-TABLE-EXIT
017800         UNTIL END-OF-VARLOAD.
017900     CLOSE VARIANT-FILE.
018000*
018100     MOVE "N" TO W-END-OF-VCHLOAD.
018200     MOVE ZEROS TO VCT-ENTRY-COUNT.
018300     OPEN INPUT VOUCHER-FILE.
018400     READ VOUCHER-FILE
018500         AT END MOVE "Y" TO W-END-OF-VCHLOAD.
018600     PERFORM 012-LOAD-VOUCHER-TABLE
018700         THRU 012-LOAD-VOUCHER-TABLE-EXIT
018800         UNTIL END-OF-VCHLOAD.
018900     CLOSE VOUCHER-FILE.
019000*
019100     OPEN INPUT ORDER-ITEM-FILE.
019150     OPEN OUTPUT ORDER-OUT-FILE.
019170     OPEN OUTPUT ORDER-LINE-JRNL-FILE.
019300*
019400     ACCEPT TODAY-DATE-6 FROM DATE.
019500     IF TODAY-YY LESS THAN 50
019600         COMPUTE PROCESS-DATE =
019700             (20 * 1000000) + (TODAY-YY * 10000)
019800                 + (TODAY-MM * 100) + TODAY-DD
019900     ELSE
020000         COMPUTE PROCESS-DATE =
020100             (19 * 1000000) + (TODAY-YY * 10000)
020200                 + (TODAY-MM * 100) + TODAY-DD.
020300*
020400     MOVE ZEROS TO ORDERS-POSTED ORDERS-REJECTED.
020500     MOVE ZEROS TO TOTAL-SALES-AMT TOTAL-DISCOUNT-AMT.
020600     MOVE 1 TO ORDER-SEQ.
020700     MOVE SPACES TO CURRENT-ORDER-REF.
020800     MOVE "N" TO W-END-OF-ORDIT.
020900     READ ORDER-ITEM-FILE
021000         AT END MOVE "Y" TO W-END-OF-ORDIT.
021100 010-INITIALIZE-EXIT.
021200     EXIT.
021300*
021400 011-LOAD-VARIANT-TABLE.
021500     ADD 1 TO PVT-ENTRY-COUNT.
021600     MOVE PV-VARIANT-ID  TO PVT-VARIANT-ID(PVT-ENTRY-COUNT).
021700     MOVE PV-PRODUCT-ID  TO PVT-PRODUCT-ID(PVT-ENTRY-COUNT).
021800     MOVE PV-PRODUCT-NAME TO PVT-PRODUCT-NAME(PVT-ENTRY-COUNT).
021900     MOVE PV-VARIANT-NAME TO PVT-VARIANT-NAME(PVT-ENTRY-COUNT).
022000     MOVE PV-SKU         TO PVT-SKU(PVT-ENTRY-COUNT).
022100     MOVE PV-PRICE       TO PVT-PRICE(PVT-ENTRY-COUNT).
022200     MOVE PV-SALE-PRICE  TO PVT-SALE-PRICE(PVT-ENTRY-COUNT).
022300     MOVE PV-STOCK       TO PVT-STOCK(PVT-ENTRY-COUNT).
022400     MOVE PV-SOLD-COUNT  TO PVT-SOLD-COUNT(PVT-ENTRY-COUNT).
022500     MOVE PV-ACTIVE      TO PVT-ACTIVE(PVT-ENTRY-COUNT).
022600     READ VARIANT-FILE
022700         AT END MOVE "Y" TO W-END-OF-VARLOAD.
022800 011-LOAD-VARIANT-TABLE-EXIT.
022900     EXIT.
023000*
023100 012-LOAD-VOUCHER-TABLE.
023200     ADD 1 TO VCT-ENTRY-COUNT.
023300     MOVE VC-CODE          TO VCT-CODE(VCT-ENTRY-COUNT).
023400     MOVE VC-DISC-TYPE     TO VCT-DISC-TYPE(VCT-ENTRY-COUNT).
023500     MOVE VC-DISC-VALUE    TO VCT-DISC-VALUE(VCT-ENTRY-COUNT).
023600     MOVE VC-MAX-DISCOUNT  TO VCT-MAX-DISCOUNT(VCT-ENTRY-COUNT).
023700     MOVE VC-MIN-ORDER-AMT TO
023800                        VCT-MIN-ORDER-AMT(VCT-ENTRY-COUNT).
023900     MOVE VC-USAGE-LIMIT   TO VCT-USAGE-LIMIT(VCT-ENTRY-COUNT).
024000     MOVE VC-USED-COUNT    TO VCT-USED-COUNT(VCT-ENTRY-COUNT).
024100     MOVE VC-START-DATE    TO VCT-START-DATE(VCT-ENTRY-COUNT).
024200     MOVE VC-END-DATE      TO VCT-END-DATE(VCT-ENTRY-COUNT).
024300     MOVE VC-ACTIVE        TO VCT-ACTIVE(VCT-ENTRY-COUNT).
024400     READ VOUCHER-FILE
024500         AT END MOVE "Y" TO W-END-OF-VCHLOAD.
024600 012-LOAD-VOUCHER-TABLE-EXIT.
024700     EXIT.
024800*
024900 100-PROCESS-ORDIT-RECORD.
025000     IF CURRENT-ORDER-REF EQUAL SPACES
025100         PERFORM 110-START-NEW-ORDER
025200             THRU 110-START-NEW-ORDER-EXIT
025300     ELSE
025400       IF OI-ORDER-REF NOT EQUAL CURRENT-ORDER-REF
025500         PERFORM 300-POST-ORDER
025600             THRU 300-POST-ORDER-EXIT
025700         PERFORM 110-START-NEW-ORDER
025800             THRU 110-START-NEW-ORDER-EXIT.
025900     PERFORM 200-ADD-ORDER-LINE
026000         THRU 200-ADD-ORDER-LINE-EXIT.
026100     READ ORDER-ITEM-FILE
026200         AT END
026300             PERFORM 300-POST-ORDER
026400                 THRU 300-POST-ORDER-EXIT
026500             MOVE "Y" TO W-END-OF-ORDIT.
026600 100-PROCESS-ORDIT-RECORD-EXIT.
026700     EXIT.
026800*
026900 110-START-NEW-ORDER.
027000     MOVE OI-ORDER-REF     TO CURRENT-ORDER-REF.
027100     MOVE OI-VOUCHER-CODE  TO CURRENT-VOUCHER.
027200     MOVE ZEROS TO LINE-COUNT.
027300     MOVE ZEROS TO ORDER-SUBTOTAL.
027400     MOVE "Y" TO W-ORDER-OK.
027500     MOVE ZEROS TO CURRENT-RETCODE.
027600 110-START-NEW-ORDER-EXIT.
027700     EXIT.
027800*
027900 200-ADD-ORDER-LINE.
028000     IF NOT ORDER-OK
028100         GO TO 200-ADD-ORDER-LINE-EXIT.
028200     MOVE OI-VARIANT-ID TO LOOKUP-VARIANT.
028300     PERFORM FIND-VARIANT-RECORD
028400         THRU FIND-VARIANT-RECORD-EXIT.
028500     IF NOT FOUND-VARIANT
028600         MOVE "N" TO W-ORDER-OK
028700         MOVE 10 TO CURRENT-RETCODE
028800         GO TO 200-ADD-ORDER-LINE-EXIT.
028900     IF PVT-STOCK(PVT-IDX) LESS THAN OI-QUANTITY
029000         MOVE "N" TO W-ORDER-OK
029100         MOVE 10 TO CURRENT-RETCODE
029200         GO TO 200-ADD-ORDER-LINE-EXIT.
029300     PERFORM 220-EFFECTIVE-PRICE
029400         THRU 220-EFFECTIVE-PRICE-EXIT.
029500     ADD 1 TO LINE-COUNT.
029600     MOVE PVT-VARIANT-ID(PVT-IDX)
029700                          TO LN-VARIANT-ID(LINE-COUNT).
029800     MOVE OI-QUANTITY     TO LN-QUANTITY(LINE-COUNT).
029900     MOVE EFFECTIVE-PRICE TO LN-UNIT-PRICE(LINE-COUNT).
030000     COMPUTE ORDER-SUBTOTAL = ORDER-SUBTOTAL +
030100         (EFFECTIVE-PRICE * OI-QUANTITY).
030200 200-ADD-ORDER-LINE-EXIT.
030300     EXIT.
030400*
030500 220-EFFECTIVE-PRICE.
030600*    CART-PRICING RULE - EFFECTIVE UNIT PRICE IS THE SALE
030700*    PRICE WHEN ONE IS ON FILE AND IT UNDERCUTS THE REGULAR
030800*    VARIANT PRICE, OTHERWISE THE REGULAR PRICE STANDS.
030900     IF PVT-SALE-PRICE(PVT-IDX) GREATER THAN ZEROS
031000       AND PVT-SALE-PRICE(PVT-IDX) LESS THAN PVT-PRICE(PVT-IDX)
031100         MOVE PVT-SALE-PRICE(PVT-IDX) TO EFFECTIVE-PRICE
031200     ELSE
031300         MOVE PVT-PRICE(PVT-IDX) TO EFFECTIVE-PRICE.
031400 220-EFFECTIVE-PRICE-EXIT.
031500     EXIT.
031600*
031700 300-POST-ORDER.
031800     IF CURRENT-VOUCHER NOT EQUAL SPACES
031900       AND ORDER-OK
032000         PERFORM 350-APPLY-VOUCHER
032100             THRU 350-APPLY-VOUCHER-EXIT
032200     ELSE
032300         MOVE ZEROS TO VOUCHER-DISCOUNT.
032400     IF NOT ORDER-OK
032500         PERFORM 380-REJECT-ORDER
032550             THRU 380-REJECT-ORDER-EXIT
032600         GO TO 300-POST-ORDER-EXIT.
032700     COMPUTE ORDER-TOTAL =
032800         ORDER-SUBTOTAL + SHIP-FEE - VOUCHER-DISCOUNT.
032900     PERFORM 400-WRITE-ORDER
033000         THRU 400-WRITE-ORDER-EXIT.
033100     PERFORM 420-APPLY-STOCK-AND-VOUCHER
033200         THRU 420-APPLY-STOCK-AND-VOUCHER-EXIT.
033300     ADD 1 TO ORDERS-POSTED.
033400     ADD ORDER-SUBTOTAL TO TOTAL-SALES-AMT.
033500     ADD VOUCHER-DISCOUNT TO TOTAL-DISCOUNT-AMT.
033600 300-POST-ORDER-EXIT.
033700     EXIT.
033800*
033900 350-APPLY-VOUCHER.
034000     MOVE CURRENT-VOUCHER TO LOOKUP-CODE.
034100     PERFORM FIND-VOUCHER-RECORD
034200         THRU FIND-VOUCHER-RECORD-EXIT.
034300     PERFORM VALIDATE-VOUCHER
034400         THRU VALIDATE-VOUCHER-EXIT.
034500     MOVE W-VOUCHER-RETCODE TO VOUCHER-RETCODE.
034550     MOVE W-VOUCHER-DISCOUNT TO VOUCHER-DISCOUNT.
034600     IF VOUCHER-RETCODE NOT EQUAL ZEROS
034700         MOVE "N" TO W-ORDER-OK
034800         MOVE VOUCHER-RETCODE TO CURRENT-RETCODE.
034900 350-APPLY-VOUCHER-EXIT.
035000     EXIT.
035100*
035200 380-REJECT-ORDER.
035300     ADD 1 TO ORDERS-REJECTED.
035400     MOVE CURRENT-ORDER-REF TO RL-ORDER-CODE.
035500     MOVE ZEROS       TO RL-ITEM-COUNT.
035600     MOVE ZEROS       TO RL-SUBTOTAL.
035700     MOVE ZEROS       TO RL-DISCOUNT.
035800     MOVE ZEROS       TO RL-SHIP-FEE.
035900     MOVE ZEROS       TO RL-TOTAL.
036000     MOVE "REJECTED"  TO RL-STATUS.
036100     MOVE CURRENT-RETCODE TO RL-RETCODE.
036200     DISPLAY REPORT-LINE.
036300 380-REJECT-ORDER-EXIT.
036400     EXIT.
036500*
036600 400-WRITE-ORDER.
036700     COMPUTE OC-SEQ-NUM = ORDER-SEQ.
036800     MOVE OC-FULL       TO ORD-ORDER-CODE.
036900     MOVE "PENDING"        TO ORD-STATUS.
037000     MOVE "COD"            TO ORD-PAY-METHOD.
037100     MOVE "PENDING"        TO ORD-PAY-STATUS.
037200     MOVE ORDER-SUBTOTAL TO ORD-SUBTOTAL.
037300     MOVE SHIP-FEE      TO ORD-SHIP-FEE.
037400     MOVE VOUCHER-DISCOUNT TO ORD-DISCOUNT.
037500     MOVE ORDER-TOTAL   TO ORD-TOTAL.
037600     MOVE LINE-COUNT    TO ORD-ITEM-COUNT.
037700     MOVE ZEROS            TO ORD-RETURN-CODE.
037800     WRITE ORDER-OUT-REC.
037810     MOVE 1 TO WK-LINE-SUB.
037820 400-WRITE-JOURNAL-LOOP.
037830     IF WK-LINE-SUB GREATER THAN LINE-COUNT
037840         GO TO 400-WRITE-JOURNAL-LOOP-DONE.
037850     MOVE ORD-ORDER-CODE          TO OLJ-ORDER-CODE.
037860     MOVE LN-VARIANT-ID(WK-LINE-SUB) TO OLJ-VARIANT-ID.
037870     MOVE LN-QUANTITY(WK-LINE-SUB)   TO OLJ-QUANTITY.
037880     WRITE ORDER-LINE-JRNL-REC.
037890     ADD 1 TO WK-LINE-SUB.
037895     GO TO 400-WRITE-JOURNAL-LOOP.
037898 400-WRITE-JOURNAL-LOOP-DONE.
037900     ADD 1 TO ORDER-SEQ.
038000     MOVE ORD-ORDER-CODE   TO RL-ORDER-CODE.
038100     MOVE ORD-ITEM-COUNT   TO RL-ITEM-COUNT.
038200     MOVE ORD-SUBTOTAL     TO RL-SUBTOTAL.
038300     MOVE ORD-DISCOUNT     TO RL-DISCOUNT.
038400     MOVE ORD-SHIP-FEE     TO RL-SHIP-FEE.
038500     MOVE ORD-TOTAL        TO RL-TOTAL.
038600     MOVE ORD-STATUS       TO RL-STATUS.
038700     MOVE ORD-RETURN-CODE  TO RL-RETCODE.
038800     DISPLAY REPORT-LINE.
038900 400-WRITE-ORDER-EXIT.
039000     EXIT.
039100*
039200 420-APPLY-STOCK-AND-VOUCHER.
039300     MOVE 1 TO WK-LINE-SUB.
039400 420-APPLY-STOCK-LOOP.
039500     IF WK-LINE-SUB GREATER THAN LINE-COUNT
039600         GO TO 420-APPLY-STOCK-LOOP-DONE.
039700     MOVE LN-VARIANT-ID(WK-LINE-SUB) TO LOOKUP-VARIANT.
039800     PERFORM FIND-VARIANT-RECORD
039900         THRU FIND-VARIANT-RECORD-EXIT.
040000     IF FOUND-VARIANT
040100         SUBTRACT LN-QUANTITY(WK-LINE-SUB)
040200             FROM PVT-STOCK(PVT-IDX)
040300         ADD LN-QUANTITY(WK-LINE-SUB)
040400             TO PVT-SOLD-COUNT(PVT-IDX).
040500     ADD 1 TO WK-LINE-SUB.
040600     GO TO 420-APPLY-STOCK-LOOP.
040700 420-APPLY-STOCK-LOOP-DONE.
040800     IF CURRENT-VOUCHER NOT EQUAL SPACES
040900       AND FOUND-VOUCHER
041000         ADD 1 TO VCT-USED-COUNT(VCT-IDX).
041100 420-APPLY-STOCK-AND-VOUCHER-EXIT.
041200     EXIT.
041300*
041400 900-TERMINATE.
041500     CLOSE ORDER-ITEM-FILE.
041550     CLOSE ORDER-OUT-FILE.
041570     CLOSE ORDER-LINE-JRNL-FILE.
041700     PERFORM 910-REWRITE-VARIANT-FILE
041800         THRU 910-REWRITE-VARIANT-FILE-EXIT.
041900     PERFORM 920-REWRITE-VOUCHER-FILE
042000         THRU 920-REWRITE-VOUCHER-FILE-EXIT.
042100     DISPLAY "ORDERS POSTED   : " ORDERS-POSTED.
042200     DISPLAY "ORDERS REJECTED : " ORDERS-REJECTED.
042300     DISPLAY "TOTAL SALES AMT : " TOTAL-SALES-AMT.
042400     DISPLAY "TOTAL DISCOUNTS : " TOTAL-DISCOUNT-AMT.
042500     DISPLAY "ORDER-POSTING - END OF RUN".
042600 900-TERMINATE-EXIT.
042700     EXIT.
042800*
042900 910-REWRITE-VARIANT-FILE.
043000     OPEN OUTPUT VARIANT-FILE.
043100     MOVE 1 TO PVT-IDX.
043200 910-REWRITE-VARIANT-LOOP.
043300     IF PVT-IDX GREATER THAN PVT-ENTRY-COUNT
043400         GO TO 910-REWRITE-VARIANT-LOOP-DONE.
043500     MOVE PVT-VARIANT-ID(PVT-IDX)   TO PV-VARIANT-ID.
043600     MOVE PVT-PRODUCT-ID(PVT-IDX)   TO PV-PRODUCT-ID.
043700     MOVE PVT-PRODUCT-NAME(PVT-IDX) TO PV-PRODUCT-NAME.
043800     MOVE PVT-VARIANT-NAME(PVT-IDX) TO PV-VARIANT-NAME.
043900     MOVE PVT-SKU(PVT-IDX)          TO PV-SKU.
044000     MOVE PVT-PRICE(PVT-IDX)        TO PV-PRICE.
044100     MOVE PVT-SALE-PRICE(PVT-IDX)   TO PV-SALE-PRICE.
044200     MOVE PVT-STOCK(PVT-IDX)        TO PV-STOCK.
044300     MOVE PVT-SOLD-COUNT(PVT-IDX)   TO PV-SOLD-COUNT.
044400     MOVE PVT-ACTIVE(PVT-IDX)       TO PV-ACTIVE.
044500     WRITE VARIANT-MASTER-REC.
044600     SET PVT-IDX UP BY 1.
044700     GO TO 910-REWRITE-VARIANT-LOOP.
044800 910-REWRITE-VARIANT-LOOP-DONE.
044900     CLOSE VARIANT-FILE.
045000 910-REWRITE-VARIANT-FILE-EXIT.
045100     EXIT.
045200*
045300 920-REWRITE-VOUCHER-FILE.
045400     OPEN OUTPUT VOUCHER-FILE.
045500     MOVE 1 TO VCT-IDX.
045600 920-REWRITE-VOUCHER-LOOP.
045700     IF VCT-IDX GREATER THAN VCT-ENTRY-COUNT
045800         GO TO 920-REWRITE-VOUCHER-LOOP-DONE.
045900     MOVE VCT-CODE(VCT-IDX)          TO VC-CODE.
046000     MOVE VCT-DISC-TYPE(VCT-IDX)     TO VC-DISC-TYPE.
046100     MOVE VCT-DISC-VALUE(VCT-IDX)    TO VC-DISC-VALUE.
046200     MOVE VCT-MAX-DISCOUNT(VCT-IDX)  TO VC-MAX-DISCOUNT.
046300     MOVE VCT-MIN-ORDER-AMT(VCT-IDX) TO VC-MIN-ORDER-AMT.
046400     MOVE VCT-USAGE-LIMIT(VCT-IDX)   TO VC-USAGE-LIMIT.
046500     MOVE VCT-USED-COUNT(VCT-IDX)    TO VC-USED-COUNT.
046600     MOVE VCT-START-DATE(VCT-IDX)    TO VC-START-DATE.
046700     MOVE VCT-END-DATE(VCT-IDX)      TO VC-END-DATE.
046800     MOVE VCT-ACTIVE(VCT-IDX)        TO VC-ACTIVE.
046900     WRITE VOUCHER-MASTER-REC.
047000     SET VCT-IDX UP BY 1.
047100     GO TO 920-REWRITE-VOUCHER-LOOP.
047200 920-REWRITE-VOUCHER-LOOP-DONE.
047300     CLOSE VOUCHER-FILE.
047400 920-REWRITE-VOUCHER-FILE-EXIT.
047500     EXIT.
047600*
047700     COPY "PL-FIND-VARIANT.CBL".
047800     COPY "PL-FIND-VOUCHER.CBL".
047900     COPY "PLVOUCHER.CBL".
