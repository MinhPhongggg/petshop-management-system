000100*
000200*    SLVOUCH.CBL  -  FILE-CONTROL FOR THE VOUCHER MASTER,
000300*    LOADED TO VCT-TABLE AT START OF THE ORDER POSTING RUN
000400*    AND REWRITTEN AT END OF JOB WITH UPDATED USE COUNTS.
000500*
000600    SELECT VOUCHER-FILE
000700        ASSIGN TO VCHRFILE
000800        ORGANIZATION IS LINE SEQUENTIAL
000900        FILE STATUS IS W-VOUCHER-STATUS.
