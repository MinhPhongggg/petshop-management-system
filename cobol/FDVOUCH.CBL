000100*
000200*    FDVOUCH.CBL  -  VOUCHER MASTER RECORD.
000300*
000400    FD  VOUCHER-FILE
000500        LABEL RECORDS ARE STANDARD.
000600
000700    01  VOUCHER-MASTER-REC.
000800        05  VC-CODE                 PIC X(10).
000900        05  VC-DISC-TYPE            PIC X(01).
001000        05  VC-DISC-VALUE           PIC S9(10)V99.
001100        05  VC-MAX-DISCOUNT         PIC S9(10)V99.
001200        05  VC-MIN-ORDER-AMT        PIC S9(10)V99.
001300        05  VC-USAGE-LIMIT          PIC 9(06).
001400        05  VC-USED-COUNT           PIC 9(06).
001500        05  VC-START-DATE           PIC 9(08).
001600        05  VC-END-DATE             PIC 9(08).
001700        05  VC-ACTIVE               PIC X(01).
001800        05  FILLER                  PIC X(04).
