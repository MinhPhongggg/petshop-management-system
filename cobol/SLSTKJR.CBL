000100*
000200*    SLSTKJR.CBL  -  FILE-CONTROL FOR THE STOCK MOVEMENT
000300*    JOURNAL WRITTEN BY THE INVENTORY POSTING RUN.
000400*
000500    SELECT STOCK-JRNL-FILE
000600        ASSIGN TO STKJRFIL
000700        ORGANIZATION IS LINE SEQUENTIAL
000800        FILE STATUS IS W-STKJR-STATUS.
