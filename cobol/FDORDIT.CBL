000100*
000200*    FDORDIT.CBL  -  ORDER LINE INPUT RECORD.
000300*
000400    FD  ORDER-ITEM-FILE
000500        LABEL RECORDS ARE STANDARD.
000600
000700    01  ORDER-ITEM-REC.
000800        05  OI-ORDER-REF            PIC X(10).
000900        05  OI-VARIANT-ID           PIC 9(06).
001000        05  OI-QUANTITY             PIC 9(04).
001100        05  OI-VOUCHER-CODE         PIC X(10).
001200        05  FILLER                  PIC X(05).
