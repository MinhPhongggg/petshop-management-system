000100*
000200*    FDBKOUT.CBL  -  RATED BOOKING OUTPUT RECORD.
000300*
000400    FD  BOOKING-OUT-FILE
000500        LABEL RECORDS ARE STANDARD.
000600
000700    01  BOOKING-OUT-REC.
000800        05  BKO-BOOKING-CODE        PIC X(15).
000900        05  BKO-END-TIME            PIC 9(04).
001000        05  BKO-PRICE               PIC S9(10)V99.
001100        05  BKO-STATUS              PIC X(11).
001200        05  BKO-RETURN-CODE         PIC 9(02).
001300        05  FILLER                  PIC X(06).
