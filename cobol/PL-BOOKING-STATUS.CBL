000100*
000200*    PL-BOOKING-STATUS.CBL  -  BOOKING STATUS LIFE-CYCLE
000300*    TRANSITION TABLE.  CALLER HAS BKOT-IDX POSITIONED ON THE
000400*    BOOKING'S TABLE ENTRY AND A BOOKING-STATUS-REC (BS-)
000500*    MOVED IN BEFORE PERFORMING VALIDATE-BOOKING-TRANSITION.
000600*
000700*    CALLING PROGRAM MUST DECLARE, IN WORKING-STORAGE:
000800*        W-TRANS-VALID      PIC X(01).
000900*           88 TRANS-VALID       VALUE "Y".
001000*
001100 VALIDATE-BOOKING-TRANSITION.
001200     MOVE "N" TO W-TRANS-VALID.
001300     IF BS-REQ-STATUS EQUAL "CONFIRMED"
001400         IF BKOT-STATUS(BKOT-IDX) EQUAL "PENDING"
001500             MOVE "Y" TO W-TRANS-VALID
001600         END-IF
001700         GO TO VALIDATE-BOOKING-TRANSITION-EXIT.
001800     IF BS-REQ-STATUS EQUAL "IN_PROGRESS"
001900         IF BKOT-STATUS(BKOT-IDX) EQUAL "CONFIRMED"
002000             MOVE "Y" TO W-TRANS-VALID
002100         END-IF
002200         GO TO VALIDATE-BOOKING-TRANSITION-EXIT.
002300     IF BS-REQ-STATUS EQUAL "COMPLETED"
002400         IF BKOT-STATUS(BKOT-IDX) EQUAL "IN_PROGRESS"
002500             MOVE "Y" TO W-TRANS-VALID
002600         END-IF
002700         GO TO VALIDATE-BOOKING-TRANSITION-EXIT.
002800     IF BS-REQ-STATUS EQUAL "NO_SHOW"
002900         IF BKOT-STATUS(BKOT-IDX) EQUAL "CONFIRMED"
003000             MOVE "Y" TO W-TRANS-VALID
003100         END-IF
003200         GO TO VALIDATE-BOOKING-TRANSITION-EXIT.
003300     IF BS-REQ-STATUS EQUAL "CANCELLED"
003400         IF BS-ACTOR EQUAL "C"
003500             IF BKOT-STATUS(BKOT-IDX) EQUAL "PENDING"
003600                 MOVE "Y" TO W-TRANS-VALID
003700             END-IF
003800         ELSE
003900             IF BKOT-STATUS(BKOT-IDX) NOT EQUAL "COMPLETED"
004000               AND BKOT-STATUS(BKOT-IDX) NOT EQUAL "CANCELLED"
004100                 MOVE "Y" TO W-TRANS-VALID
004200             END-IF
004300         END-IF.
004400 VALIDATE-BOOKING-TRANSITION-EXIT.
004500     EXIT.
