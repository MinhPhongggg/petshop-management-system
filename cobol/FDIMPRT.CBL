000100*
000200*    FDIMPRT.CBL  -  CATALOG LOAD ROW.  A ROW WITH THE SAME
000300*    PI-PRODUCT-NAME AS THE ROW BEFORE IT IS A VARIANT-ONLY
000400*    CONTINUATION OF THAT PRODUCT'S GROUP.
000500*
000600    FD  IMPORT-FILE
000700        LABEL RECORDS ARE STANDARD.
000800
000900    01  IMPORT-ROW-REC.
001000        05  PI-PRODUCT-NAME         PIC X(30).
001100        05  PI-CATEGORY             PIC X(30).
001200        05  PI-BRAND                PIC X(20).
001300        05  PI-BASE-PRICE           PIC S9(10)V99.
001400        05  PI-SALE-PRICE           PIC S9(10)V99.
001500        05  PI-VARIANT-NAME         PIC X(15).
001600        05  PI-VARIANT-SKU          PIC X(12).
001700        05  PI-VARIANT-PRICE        PIC S9(10)V99.
001800        05  PI-VARIANT-STOCK        PIC 9(07).
001900        05  PI-FEATURED             PIC X(01).
002000        05  FILLER                  PIC X(02).
